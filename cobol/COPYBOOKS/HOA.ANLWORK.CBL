000100******************************************************************
000200*                                                                *
000300*    HOA.ANLWORK  --  HOAANL01 CALL PARAMETER AREA               *
000400*                                                                *
000500*    COPIED INTO THE LINKAGE SECTION OF HOAANL01 AND INTO THE    *
000600*    WORKING-STORAGE OF EVERY PROGRAM THAT CALLS IT, SO THE TWO  *
000700*    SIDES OF THE CALL NEVER DRIFT APART.  ANL-REQUEST-CODE      *
000800*    SELECTS WHICH OF THE FIVE ANALYTICS FUNCTIONS TO RUN --     *
000900*    THE OTHER GROUPS ARE REUSED ACROSS ALL FIVE, UNUSED FIELDS  *
001000*    LEFT AS THEY WERE PASSED IN.                                *
001100*                                                                *
001200*    REVISION LOG                                                *
001300*    ----------  ----  --------------------------------  -------*
001400*    DATE        INIT  DESCRIPTION                       REQUEST*
001500*    ----------  ----  --------------------------------  -------*
001600*    1999-06-04  PLM   ORIGINAL LAYOUT.                       HOA-032
001700*    2002-02-14  KAT   ADDED ANL-PROFITABLE-FLAG AND PCT-       HOA-040
001800*                      RECOVERED FOR THE PROFIT-LOSS REQUEST.    HOA-040
001900******************************************************************
002000 01  ANL-PARM-AREA.
002100     05  ANL-REQUEST-CODE            PIC X(10).
002200         88  ANL-REQ-PERIOD-SUMMARY      VALUE 'PERIOD-SUM'.
002300         88  ANL-REQ-CATEGORY-BRK        VALUE 'CAT-BRK   '.
002400         88  ANL-REQ-MONTHLY-TREND       VALUE 'MON-TREND '.
002500         88  ANL-REQ-BEST-WORST          VALUE 'BEST-WORST'.
002600         88  ANL-REQ-PROFIT-LOSS         VALUE 'PROFIT-LOS'.
002700     05  ANL-ORG-ID                  PIC X(08).
002800     05  ANL-PERIOD-TYPE             PIC X(03).
002900         88  ANL-PERIOD-MTD              VALUE 'MTD'.
003000         88  ANL-PERIOD-YTD              VALUE 'YTD'.
003100     05  ANL-TXN-TYPE                PIC X(07).
003200     05  ANL-RUN-DATE                PIC 9(08).
003300     05  ANL-WINDOW-FROM             PIC 9(08).
003400     05  ANL-WINDOW-TO               PIC 9(08).
003500     05  ANL-YEAR                    PIC 9(04).
003600     05  ANL-INCOME-SUM              PIC S9(12)V99.
003700     05  ANL-EXPENSE-SUM             PIC S9(12)V99.
003800     05  ANL-NET-BALANCE             PIC S9(12)V99.
003900     05  ANL-TXN-COUNT               PIC S9(07).
004000     05  ANL-PROFITABLE-FLAG         PIC X(01).
004100         88  ANL-IS-PROFITABLE           VALUE 'Y'.
004200     05  ANL-PCT-RECOVERED           PIC S9(3)V99.
004300     05  ANL-CATEGORY-COUNT          PIC S9(03).
004400     05  ANL-CATEGORY-TBL OCCURS 20 TIMES.
004500         10  ANL-CAT-NAME            PIC X(20).
004600         10  ANL-CAT-TOTAL           PIC S9(12)V99.
004700         10  ANL-CAT-COUNT           PIC S9(07).
004800         10  ANL-CAT-PERCENT         PIC S9(3)V99.
004900     05  ANL-MONTH-TBL OCCURS 12 TIMES.
005000         10  ANL-MON-INCOME          PIC S9(12)V99.
005100         10  ANL-MON-EXPENSE         PIC S9(12)V99.
005200         10  ANL-MON-NET             PIC S9(12)V99.
005300     05  ANL-BEST-INCOME-MONTH       PIC 9(02).
005400     05  ANL-BEST-INCOME-AMOUNT      PIC S9(12)V99.
005500     05  ANL-WORST-EXPENSE-MONTH     PIC 9(02).
005600     05  ANL-WORST-EXPENSE-AMOUNT    PIC S9(12)V99.
005650     05  FILLER                      PIC X(04).
