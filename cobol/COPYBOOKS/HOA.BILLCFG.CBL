000100******************************************************************
000200*                                                                *
000300*    HOA.BILLCFG  --  ORGANIZATION BILLING CONFIGURATION         *
000400*                                                                *
000500*    ONE ACTIVE RECORD PER ORGANIZATION.  READ ONCE AT THE TOP   *
000600*    OF HOABIL01 TO DRIVE THE MONTHLY STATEMENT RUN -- BASE DUES,*
000700*    THE DAY OF MONTH STATEMENTS FALL DUE, AND THE GRACE PERIOD  *
000800*    BEFORE A MISSED STATEMENT BEGINS TO DRAW PENALTY.           *
000900*                                                                *
001000*    REVISION LOG                                                *
001100*    ----------  ----  --------------------------------  -------*
001200*    DATE        INIT  DESCRIPTION                       REQUEST*
001300*    ----------  ----  --------------------------------  -------*
001400*    1988-06-14  RGH   ORIGINAL LAYOUT.                  HOA-004*
001500*    1996-02-08  DKN   ADDED BCF-GRACE-DAYS, BROKEN OUT OF      *
001600*                      PENPOL SO BILLING DAY AND GRACE CAN      *
001700*                      DIFFER FROM THE PENALTY GRACE PERIOD.    *
001800*                                                        HOA-028*
001900******************************************************************
002000 01  BILLING-CONFIG-RECORD.
002100     05  BCF-ORG-ID                  PIC X(08).
002200     05  BCF-MONTHLY-DUES            PIC S9(10)V99.
002300     05  BCF-BILLING-DAY             PIC 9(02).
002400     05  BCF-GRACE-DAYS              PIC 9(03).
002500     05  BCF-ACTIVE                  PIC X(01).
002600         88  BCF-IS-ACTIVE               VALUE 'Y'.
002700         88  BCF-IS-INACTIVE             VALUE 'N'.
002800     05  FILLER                      PIC X(03).
