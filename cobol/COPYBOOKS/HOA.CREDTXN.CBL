000100******************************************************************
000200*                                                                *
000300*    HOA.CREDTXN  --  UNIT CREDIT LEDGER ENTRY (APPEND-ONLY)     *
000400*                                                                *
000500*    ONE RECORD PER CREDIT DEPOSIT, DUES-DEDUCTION, REFUND OR    *
000600*    ADJUSTMENT.  WRITTEN BY HOACRD01'S CALLER IMMEDIATELY AFTER *
000700*    HOACRD01 RETURNS A NEW BALANCE -- NEVER REWRITTEN OR        *
000800*    DELETED, THIS IS THE AUDIT TRAIL FOR UNITCRD.               *
000900*                                                                *
001000*    REVISION LOG                                                *
001100*    ----------  ----  --------------------------------  -------*
001200*    DATE        INIT  DESCRIPTION                       REQUEST*
001300*    ----------  ----  --------------------------------  -------*
001400*    1990-02-27  RGH   ORIGINAL LAYOUT.                  HOA-012*
001500*    1996-08-19  DKN   ADDED CTX-DESCRIPTION FOR BOARD AUDIT    *
001600*                      REQUESTS -- FREE-TEXT REASON PER ENTRY.  *
001700*                                                        HOA-029*
001800******************************************************************
001900 01  CREDIT-TXN-RECORD.
002000     05  CTX-ID                      PIC X(08).
002100     05  CTX-UNIT-ID                 PIC X(08).
002200     05  CTX-TYPE                    PIC X(14).
002300         88  CTX-TYPE-DEPOSIT            VALUE 'DEPOSIT       '.
002400         88  CTX-TYPE-DEDUCTION          VALUE 'DUES-DEDUCTION'.
002500         88  CTX-TYPE-REFUND             VALUE 'REFUND        '.
002600         88  CTX-TYPE-ADJUSTMENT         VALUE 'ADJUSTMENT    '.
002700     05  CTX-AMOUNT                  PIC S9(10)V99.
002800     05  CTX-BALANCE-AFTER           PIC S9(10)V99.
002900     05  CTX-DESCRIPTION             PIC X(40).
003000     05  FILLER                      PIC X(10).
