000100******************************************************************
000200*                                                                *
000300*    HOA.DISCCFG  --  DUES DISCOUNT CONFIGURATION RECORD         *
000400*                                                                *
000500*    MANY RECORDS PER ORGANIZATION -- EACH ONE A DISCOUNT RULE   *
000600*    (EARLY PAYMENT, SENIOR, ETC.) EVALUATED BY HOADSC01 AGAINST *
000700*    THE BASE DUES AMOUNT FOR EVERY UNIT BILLED.                 *
000800*                                                                *
001000*    REVISION LOG                                                *
001100*    ----------  ----  --------------------------------  -------*
001200*    DATE        INIT  DESCRIPTION                       REQUEST*
001300*    ----------  ----  --------------------------------  -------*
001400*    1989-10-19  RGH   ORIGINAL LAYOUT.                  HOA-009*
001500*    1995-04-03  DKN   ADDED DSC-VALID-FROM/UNTIL SO SEASONAL   *
001600*                      DISCOUNTS COULD EXPIRE.          HOA-026*
001700*    1998-10-20  PLM   Y2K -- DSC-VALID-FROM/UNTIL WIDENED TO   *
001800*                      CCYYMMDD.                        HOA-Y2K*
001900******************************************************************
002000 01  DISCOUNT-CONFIG-RECORD.
002100     05  DSC-ID                      PIC X(08).
002200     05  DSC-ORG-ID                  PIC X(08).
002300     05  DSC-NAME                    PIC X(20).
002400     05  DSC-TYPE                    PIC X(10).
002500         88  DSC-TYPE-PERCENTAGE         VALUE 'PERCENTAGE'.
002600         88  DSC-TYPE-FLAT               VALUE 'FLAT      '.
002700     05  DSC-VALUE                   PIC S9(8)V99.
002800     05  DSC-MIN-MONTHS              PIC 9(02).
002900     05  DSC-VALID-FROM              PIC 9(08).
003000     05  DSC-VALID-UNTIL             PIC 9(08).
003100     05  DSC-ACTIVE                  PIC X(01).
003200         88  DSC-IS-ACTIVE               VALUE 'Y'.
003300         88  DSC-IS-INACTIVE             VALUE 'N'.
003400     05  FILLER                      PIC X(08).
