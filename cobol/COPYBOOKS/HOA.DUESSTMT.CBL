000100******************************************************************
000200*                                                                *
000300*    HOA.DUESSTMT  --  MONTHLY DUES STATEMENT RECORD             *
000400*                                                                *
000500*    ONE RECORD PER UNIT PER BILLING MONTH.  WRITTEN BY HOABIL01 *
000600*    WHEN A NEW STATEMENT IS GENERATED AND REWRITTEN BY THE SAME *
000700*    PROGRAM'S CREDIT AUTO-APPLY STEP AS PAYMENTS ARRIVE.        *
000800*    STM-STATUS CARRIES THE LIFE OF THE STATEMENT FROM PENDING   *
000900*    THROUGH PAID, PARTIAL, OVERDUE OR WAIVED.                   *
001000*                                                                *
001100*    REVISION LOG                                                *
001200*    ----------  ----  --------------------------------  -------*
001300*    DATE        INIT  DESCRIPTION                       REQUEST*
001400*    ----------  ----  --------------------------------  -------*
001500*    1989-10-19  RGH   ORIGINAL LAYOUT.                  HOA-009*
001600*    1997-05-22  DKN   ADDED STM-PENALTY-AMOUNT AS A SEPARATE   *
001700*                      FIELD -- WAS FOLDED INTO BASE AMOUNT,    *
001800*                      BOARD WANTED IT BROKEN OUT ON THE SOA.   *
001900*                                                        HOA-031*
002000*    1998-11-09  PLM   Y2K -- STM-DUE-DATE/STM-PAID-DATE WIDENED *
002100*                      TO CCYYMMDD.                      HOA-Y2K*
002200******************************************************************
002300 01  DUES-STATEMENT-RECORD.
002400     05  STM-ID                      PIC X(08).
002500     05  STM-ORG-ID                  PIC X(08).
002600     05  STM-UNIT-ID                 PIC X(08).
002700     05  STM-MONTH                   PIC 9(02).
002800     05  STM-YEAR                    PIC 9(04).
002900     05  STM-BASE-AMOUNT             PIC S9(10)V99.
003000     05  STM-PENALTY-AMOUNT          PIC S9(10)V99.
003100     05  STM-DISCOUNT-AMOUNT         PIC S9(10)V99.
003200     05  STM-NET-AMOUNT              PIC S9(10)V99.
003300     05  STM-AMOUNT-PAID             PIC S9(10)V99.
003400     05  STM-STATUS                  PIC X(08).
003500         88  STM-STATUS-UNPAID           VALUE 'UNPAID  '.
003600         88  STM-STATUS-PARTIAL          VALUE 'PARTIAL '.
003700         88  STM-STATUS-PAID             VALUE 'PAID    '.
003800         88  STM-STATUS-OVERDUE          VALUE 'OVERDUE '.
003900         88  STM-STATUS-WAIVED           VALUE 'WAIVED  '.
004000         88  STM-STATUS-PENDING          VALUE 'PENDING '.
004100     05  STM-DUE-DATE                PIC 9(08).
004200     05  STM-PAID-DATE               PIC 9(08).
004300     05  FILLER                      PIC X(06).
