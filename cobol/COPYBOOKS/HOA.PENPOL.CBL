000100******************************************************************
000200*                                                                *
000300*    HOA.PENPOL  --  LATE-PAYMENT PENALTY POLICY RECORD          *
000400*                                                                *
000500*    ONE ACTIVE RECORD PER ORGANIZATION.  PEN-RATE-TYPE SWITCHES *
000600*    THE SIMPLE-INTEREST CALCULATION IN HOAPEN01 BETWEEN A       *
000700*    PERCENT-OF-PRINCIPAL RATE AND A FLAT PER-MONTH CHARGE.      *
000800*    PEN-RATE-TYPE FOLLOWS THE SAME PERCENT/FLAT SWITCH HABIT    *
000900*    AS THE DISCOUNT POLICY RECORD BELOW, SO BOTH CAN SHARE A    *
001000*    SINGLE EDIT ROUTINE ON THE POLICY MAINTENANCE SCREEN.       *
001100*                                                                *
001200*    REVISION LOG                                                *
001300*    ----------  ----  --------------------------------  -------*
001400*    DATE        INIT  DESCRIPTION                       REQUEST*
001500*    ----------  ----  --------------------------------  -------*
001600*    1988-06-14  RGH   ORIGINAL LAYOUT.                  HOA-004*
001700*    1994-12-01  DKN   WIDENED PEN-RATE-VALUE TO S9(3)V99 TO    *
001800*                      ALLOW FLAT PENALTIES OVER $99.           *
001900*                                                        HOA-025*
002000*    1999-01-11  PLM   Y2K REVIEW -- NO DATE FIELDS HERE, NO    *
002100*                      CHANGE REQUIRED.                  HOA-Y2K*
002200******************************************************************
002300 01  PENALTY-POLICY-RECORD.
002400     05  PEN-ORG-ID                  PIC X(08).
002500     05  PEN-NAME                    PIC X(20).
002600     05  PEN-RATE-TYPE               PIC X(07).
002700         88  PEN-TYPE-PERCENT            VALUE 'PERCENT'.
002800         88  PEN-TYPE-FLAT               VALUE 'FLAT   '.
002900     05  PEN-RATE-VALUE              PIC S9(3)V99.
003000     05  PEN-GRACE-DAYS              PIC 9(03).
003100     05  PEN-ACTIVE                  PIC X(01).
003200         88  PEN-IS-ACTIVE               VALUE 'Y'.
003300         88  PEN-IS-INACTIVE             VALUE 'N'.
003400     05  FILLER                      PIC X(07).
