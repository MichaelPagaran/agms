000100******************************************************************
000200*                                                                *
000300*    HOA.RPTCTL  --  REPORT REQUEST CONTROL CARD                 *
000400*                                                                *
000500*    ONE 80-BYTE CARD IMAGE PER RUN OF ANY HOARPTnn PROGRAM.      *
000600*    NOT EVERY FIELD IS USED BY EVERY REPORT -- HOARPT01 ONLY     *
000700*    NEEDS CTL-ORG-ID AND CTL-REPORT-DATE, HOARPT04 ONLY NEEDS    *
000800*    CTL-ORG-ID AND CTL-PAYER-NAME, AND SO ON.  ONE SHARED        *
000900*    LAYOUT KEEPS OPERATIONS FROM HAVING TO LEARN FIVE DIFFERENT  *
001000*    CARD FORMATS.                                               *
001100*                                                                *
001200*    REVISION LOG                                                *
001300*    ----------  ----  --------------------------------  -------*
001400*    DATE        INIT  DESCRIPTION                       REQUEST*
001500*    ----------  ----  --------------------------------  -------*
001600*    1992-11-04  DKN   ORIGINAL LAYOUT.                  HOA-018*
001700******************************************************************
001800 01  RPT-CONTROL-RECORD.
001900     05  CTL-ORG-ID                  PIC X(08).
002000     05  CTL-REPORT-DATE             PIC 9(08).
002100     05  CTL-YEAR                    PIC 9(04).
002200     05  CTL-MONTH                   PIC 9(02).
002300     05  CTL-PAYER-NAME              PIC X(20).
002400     05  FILLER                      PIC X(38).
