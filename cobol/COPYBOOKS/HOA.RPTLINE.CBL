000100******************************************************************
000200*                                                                *
000300*    HOA.RPTLINE  --  132-COLUMN PRINT LINE FOR RPTFILE          *
000400*                                                                *
000500*    SHARED BY ALL HOARPTnn REPORT PROGRAMS AND THE HOABIL01     *
000600*    BILLING RUN SUMMARY.  HDR-LINE CARRIES THE ORG/PERIOD/RUN   *
000700*    TIMESTAMP BANNER, THE OTHER REDEFINITIONS ARE GENERIC       *
000800*    DETAIL AND TOTAL LINES BUILT UP FIELD BY FIELD BEFORE THE   *
000900*    WRITE.                                                     *
001000*                                                                *
001100*    REVISION LOG                                                *
001200*    ----------  ----  --------------------------------  -------*
001300*    DATE        INIT  DESCRIPTION                       REQUEST*
001400*    ----------  ----  --------------------------------  -------*
001500*    1991-04-09  RGH   ORIGINAL LAYOUT.                  HOA-016*
001600******************************************************************
001700 01  RPT-PRINT-LINE.
001800     05  RPT-LINE-TEXT               PIC X(131).
001850     05  FILLER                      PIC X(01).
001900 01  RPT-HDR-LINE REDEFINES RPT-PRINT-LINE.
002000     05  HDR-FILLER-1                PIC X(05).
002100     05  HDR-ORG-NAME                PIC X(40).
002200     05  HDR-FILLER-2                PIC X(10).
002300     05  HDR-PERIOD-LINE             PIC X(40).
002400     05  HDR-FILLER-3                PIC X(05).
002500     05  HDR-TIMESTAMP               PIC X(26).
002600     05  FILLER                      PIC X(06).
002700 01  RPT-TOTAL-LINE REDEFINES RPT-PRINT-LINE.
002800     05  TOT-LABEL                   PIC X(40).
002900     05  TOT-AMOUNT-1                PIC $,$$$,$$$,$$9.99-.
003000     05  TOT-FILLER-1                PIC X(04).
003100     05  TOT-AMOUNT-2                PIC $,$$$,$$$,$$9.99-.
003200     05  TOT-FILLER-2                PIC X(04).
003300     05  TOT-AMOUNT-3                PIC $,$$$,$$$,$$9.99-.
003400     05  FILLER                      PIC X(48).
