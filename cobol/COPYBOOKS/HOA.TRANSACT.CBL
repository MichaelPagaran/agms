000100******************************************************************
000200*                                                                *
000300*    HOA.TRANSACT  --  INCOME / EXPENSE TRANSACTION RECORD       *
000400*                                                                *
000500*    ONE RECORD PER POSTED OR PENDING LEDGER ENTRY FOR AN        *
000600*    ORGANIZATION.  WRITTEN BY HOABIL01 (DUES COLLECTION),       *
000700*    HOATXN01 (AD HOC EXPENSE/INCOME RECORDING) AND READ BY      *
000800*    HOAANL01 AND THE HOARPTnn REPORT PROGRAMS.                  *
000900*                                                                *
001000*    REVISION LOG                                                *
001100*    ----------  ----  --------------------------------  -------*
001200*    DATE        INIT  DESCRIPTION                       REQUEST*
001300*    ----------  ----  --------------------------------  -------*
001400*    1987-03-02  RGH   ORIGINAL LAYOUT.                  HOA-001*
001500*    1991-07-15  DKN   ADDED TXN-PAYMENT-TYPE FOR ADVANCE PAY.  *
001600*                      PAYMENT TRACKING.                 HOA-014*
001700*    1998-11-09  PLM   Y2K -- TXN-DATE WIDENED TO CCYYMMDD.     *
001800*                                                        HOA-Y2K*
001900*    2004-05-24  RGH   ADDED TXN-DISBURSED FLAG FOR SOFP.HOA-037*
002000******************************************************************
002100 01  TRANSACT-RECORD.
002200     05  TXN-ID                      PIC X(08).
002300     05  TXN-ORG-ID                  PIC X(08).
002400     05  TXN-UNIT-ID                 PIC X(08).
002500     05  TXN-TYPE                    PIC X(07).
002600         88  TXN-TYPE-INCOME             VALUE 'INCOME '.
002700         88  TXN-TYPE-EXPENSE            VALUE 'EXPENSE'.
002800     05  TXN-STATUS                  PIC X(09).
002900         88  TXN-STATUS-DRAFT            VALUE 'DRAFT    '.
003000         88  TXN-STATUS-PENDING          VALUE 'PENDING  '.
003100         88  TXN-STATUS-POSTED           VALUE 'POSTED   '.
003200         88  TXN-STATUS-CANCELLED        VALUE 'CANCELLED'.
003300     05  TXN-PAYMENT-TYPE            PIC X(07).
003400         88  TXN-PMT-EXACT               VALUE 'EXACT  '.
003500         88  TXN-PMT-ADVANCE             VALUE 'ADVANCE'.
003600     05  TXN-GROSS-AMOUNT            PIC S9(10)V99.
003700     05  TXN-NET-AMOUNT              PIC S9(10)V99.
003800     05  TXN-CATEGORY                PIC X(20).
003900     05  TXN-PAYER-NAME              PIC X(20).
004000     05  TXN-DISBURSED               PIC X(01).
004100         88  TXN-DISBURSED-YES           VALUE 'Y'.
004200         88  TXN-DISBURSED-NO            VALUE 'N'.
004300     05  TXN-DATE                    PIC 9(08).
004400     05  TXN-DESCRIPTION             PIC X(30).
004500     05  FILLER                      PIC X(40).
