000100******************************************************************
000200*                                                                *
000300*    HOA.UNIT  --  ASSOCIATION UNIT MASTER RECORD                *
000400*                                                                *
000500*    ONE RECORD PER UNIT (LOT, CONDO, TOWNHOME) OF AN            *
000600*    ORGANIZATION.  THE UNITS FILE IS SORTED ORG + UNIT KEY AND  *
000700*    CARRIES ACTIVE UNITS ONLY INTO THE BILLING RUN.             *
000800*                                                                *
000900*    REVISION LOG                                                *
001000*    ----------  ----  --------------------------------  -------*
001100*    DATE        INIT  DESCRIPTION                       REQUEST*
001200*    ----------  ----  --------------------------------  -------*
001300*    1987-03-02  RGH   ORIGINAL LAYOUT.                  HOA-001*
001400*    1993-09-30  DKN   SPLIT UNIT-NUMBER FROM SECTION SO        *
001500*                      MULTI-BUILDING ORGS CAN SHARE LOT #S.    *
001600*                                                        HOA-022*
001700******************************************************************
001800 01  UNIT-RECORD.
001900     05  UNIT-ID                     PIC X(08).
002000     05  UNIT-ORG-ID                 PIC X(08).
002100     05  UNIT-SECTION                PIC X(10).
002200     05  UNIT-NUMBER                 PIC X(10).
002300     05  UNIT-OWNER-NAME             PIC X(20).
002400     05  UNIT-ACTIVE                 PIC X(01).
002500         88  UNIT-IS-ACTIVE              VALUE 'Y'.
002600         88  UNIT-IS-INACTIVE            VALUE 'N'.
002700     05  FILLER                      PIC X(08).
