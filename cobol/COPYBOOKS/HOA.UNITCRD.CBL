000100******************************************************************
000200*                                                                *
000300*    HOA.UNITCRD  --  UNIT ADVANCE-PAYMENT CREDIT BALANCE        *
000400*                                                                *
000500*    ONE RECORD PER UNIT THAT HAS EVER HELD CREDIT.  MAINTAINED  *
000600*    IN MEMORY DURING A RUN BY HOACRD01 AND REWRITTEN TO UNITCRD  *
000700*    AT END OF JOB.  A SINGLE SIGNED CURRENT-BALANCE FIELD --    *
000800*    NO SEPARATE DEBIT/CREDIT COLUMNS -- KEEPS HOACRD01 SIMPLE.  *
000900*                                                                *
001000*    REVISION LOG                                                *
001100*    ----------  ----  --------------------------------  -------*
001200*    DATE        INIT  DESCRIPTION                       REQUEST*
001300*    ----------  ----  --------------------------------  -------*
001400*    1990-02-27  RGH   ORIGINAL LAYOUT.                  HOA-012*
001500******************************************************************
001600 01  UNIT-CREDIT-RECORD.
001700     05  UCR-ORG-ID                  PIC X(08).
001800     05  UCR-UNIT-ID                 PIC X(08).
001900     05  UCR-BALANCE                 PIC S9(10)V99.
002000     05  FILLER                      PIC X(04).
