000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     HOAANL01.
000300 AUTHOR.         P L MCALLISTER.
000400 INSTALLATION.   HOA DATA CENTER - DUES AND ASSESSMENTS GROUP.
000500 DATE-WRITTEN.   1999-06-04.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL ASSOCIATION USE ONLY.
000800******************************************************************
000900*    HOAANL01  --  FINANCIAL ANALYTICS ENGINE                   *
001000*                                                                *
001100*    CALLED BY HOARPT01 THRU HOARPT03 AND ANY OTHER JOB NEEDING  *
001200*    A SUMMARY, CATEGORY BREAKDOWN, MONTHLY TREND, BEST/WORST    *
001300*    MONTH OR PROFIT-LOSS FIGURE OVER THE TRANSACT FILE.  OPENS  *
001400*    AND SCANS TRANSACT ITSELF ON EVERY CALL -- ONLY POSTED      *
001500*    TRANSACTIONS COUNT.  SEE HOA.ANLWORK FOR THE CALL INTERFACE.*
001600*                                                                *
001700*    REVISION LOG                                                *
001800*    ----------  ----  --------------------------------  -------*
001900*    DATE        INIT  DESCRIPTION                       REQUEST*
002000*    ----------  ----  --------------------------------  -------*
002100*    1999-06-04  PLM   ORIGINAL PROGRAM.                      HOA-032
002200*    2002-02-14  KAT   ADDED PROFIT-LOSS REQUEST.              HOA-040
002300*    2005-11-08  RGH   CATEGORY BREAKDOWN NOW SORTS DESCENDING  HOA-038
002400*                      BY TOTAL BEFORE RETURNING -- BOARD       HOA-038
002500*                      WANTS BIGGEST CATEGORY FIRST ON PRINT.   HOA-038
002600******************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT TRANSACT ASSIGN TO "TRANSACT"
003400         ORGANIZATION IS LINE SEQUENTIAL
003500         FILE STATUS IS WS-TRANSACT-STATUS.
003600 DATA DIVISION.
003700 FILE SECTION.
003800 FD  TRANSACT
003900     LABEL RECORD IS STANDARD.
004000 01  TRANSACT-RECORD-IN.
004100     COPY HOA.TRANSACT.
004200 WORKING-STORAGE SECTION.
004300 01  W-CURRENT-DATE-WORK.
004400     05  W-CURR-DATE-CCYYMMDD.
004500         10  W-CURR-DATE-CC          PIC 9(02).
004600         10  W-CURR-DATE-YY          PIC 9(02).
004700         10  W-CURR-DATE-MM          PIC 9(02).
004800         10  W-CURR-DATE-DD          PIC 9(02).
004900     05  W-CURR-TIME                 PIC 9(08).
004950     05  FILLER                      PIC X(01).
005000 01  W-CURR-DATE-SLASH REDEFINES W-CURRENT-DATE-WORK.
005100     05  W-SLASH-MM                  PIC 9(02).
005200     05  W-SLASH-DD                  PIC 9(02).
005300     05  W-SLASH-CCYY                PIC 9(04).
005400     05  FILLER                      PIC X(09).
005500 01  W-CURR-DATE-YYMMDD REDEFINES W-CURRENT-DATE-WORK.
005600     05  W-YY2                       PIC 9(02).
005700     05  W-MM2                       PIC 9(02).
005800     05  W-DD2                       PIC 9(02).
005900     05  FILLER                      PIC X(11).
006000 01  WS-TRANSACT-STATUS              PIC X(02).
006100     88  WS-TRANSACT-EOF                 VALUE '10'.
006200 01  W-EOF-SWITCH                    PIC X(01)       VALUE 'N'.
006300     88  W-NO-MORE-TRANSACTIONS          VALUE 'Y'.
006400 01  W-TXN-MONTH-START               PIC 9(08).
006500 01  W-TXN-MONTH-START-REDF REDEFINES W-TXN-MONTH-START.
006600     05  W-START-CCYY                PIC 9(04).
006700     05  W-START-MM                  PIC 9(02).
006800     05  W-START-DD                  PIC 9(02).
006900 01  W-TXN-YEAR-START                PIC 9(08).
007000 01  W-TXN-YEAR-START-REDF REDEFINES W-TXN-YEAR-START.
007100     05  W-YR-START-CCYY              PIC 9(04).
007200     05  W-YR-START-MM                PIC 9(02).
007300     05  W-YR-START-DD                PIC 9(02).
007400 01  W-TXN-DATE-REDF.
007500     05  W-TXN-DATE-CCYY             PIC 9(04).
007600     05  W-TXN-DATE-MM               PIC 9(02).
007700     05  W-TXN-DATE-DD               PIC 9(02).
007750     05  FILLER                      PIC X(01).
007800 01  W-IDX                           PIC S9(03)      COMP.
007900 01  W-JDX                           PIC S9(03)      COMP.
008000 01  W-LIM                           PIC S9(03)      COMP.
008100 01  W-GRAND-TOTAL                   PIC S9(12)V99.
008200 01  W-SWAP-MADE-SW                  PIC X(01).
008300     88  W-A-SWAP-WAS-MADE               VALUE 'Y'.
008400 01  W-HOLD-CAT-ENTRY.
008500     05  W-HOLD-CAT-NAME             PIC X(20).
008600     05  W-HOLD-CAT-TOTAL            PIC S9(12)V99.
008700     05  W-HOLD-CAT-COUNT            PIC S9(07).
008800     05  W-HOLD-CAT-PERCENT          PIC S9(3)V99.
008850     05  FILLER                      PIC X(02).
008900 LINKAGE SECTION.
009000 COPY HOA.ANLWORK.
009300 PROCEDURE DIVISION USING ANL-PARM-AREA.
009400 0000-MAIN.
009600     EVALUATE TRUE
009700         WHEN ANL-REQ-PERIOD-SUMMARY
009800             PERFORM 2000-PERIOD-SUMMARY THRU 2000-EXIT
009900         WHEN ANL-REQ-CATEGORY-BRK
010000             PERFORM 3000-CATEGORY-BREAKDOWN THRU 3000-EXIT
010100         WHEN ANL-REQ-MONTHLY-TREND
010200             PERFORM 4000-MONTHLY-TRENDS THRU 4000-EXIT
010300         WHEN ANL-REQ-BEST-WORST
010400             PERFORM 5000-BEST-WORST THRU 5000-EXIT
010500         WHEN ANL-REQ-PROFIT-LOSS
010600             PERFORM 6000-PROFIT-LOSS THRU 6000-EXIT
010700     END-EVALUATE
010900     EXIT PROGRAM.
011000 1000-OPEN-AND-READ-FIRST.
011100     MOVE 'N' TO W-EOF-SWITCH
011200     OPEN INPUT TRANSACT
011300     PERFORM 1100-READ-NEXT THRU 1100-EXIT
011400 1000-EXIT.
011500     EXIT.
011600 1100-READ-NEXT.
011700     READ TRANSACT
011800         AT END MOVE 'Y' TO W-EOF-SWITCH
011900     END-READ
012000 1100-EXIT.
012100     EXIT.
012200 2000-PERIOD-SUMMARY.
012300     MOVE ZERO TO ANL-INCOME-SUM ANL-EXPENSE-SUM ANL-NET-BALANCE
012400     MOVE ZERO TO ANL-TXN-COUNT
012500     IF ANL-PERIOD-MTD
012600         MOVE ANL-RUN-DATE TO W-TXN-MONTH-START
012700         MOVE 01 TO W-START-DD
012800         MOVE W-TXN-MONTH-START TO ANL-WINDOW-FROM
012900     ELSE
013000         MOVE ANL-RUN-DATE TO W-TXN-YEAR-START
013100         MOVE 01 TO W-YR-START-MM
013200         MOVE 01 TO W-YR-START-DD
013300         MOVE W-TXN-YEAR-START TO ANL-WINDOW-FROM
013400     END-IF
013500     MOVE ANL-RUN-DATE TO ANL-WINDOW-TO
013600     PERFORM 1000-OPEN-AND-READ-FIRST THRU 1000-EXIT
013700     PERFORM 2100-SUM-ONE-TRANSACTION THRU 2100-EXIT
013800         UNTIL W-NO-MORE-TRANSACTIONS
013900     CLOSE TRANSACT
014000     COMPUTE ANL-NET-BALANCE = ANL-INCOME-SUM - ANL-EXPENSE-SUM
014100 2000-EXIT.
014200     EXIT.
014300 2100-SUM-ONE-TRANSACTION.
014400     IF TXN-ORG-ID = ANL-ORG-ID
014500             AND TXN-STATUS-POSTED
014600             AND TXN-DATE >= ANL-WINDOW-FROM
014700             AND TXN-DATE <= ANL-WINDOW-TO
014800         ADD 1 TO ANL-TXN-COUNT
014900         IF TXN-TYPE-INCOME
015000             ADD TXN-NET-AMOUNT TO ANL-INCOME-SUM
015100         ELSE
015200             ADD TXN-NET-AMOUNT TO ANL-EXPENSE-SUM
015300         END-IF
015400     END-IF
015500     PERFORM 1100-READ-NEXT THRU 1100-EXIT
015600 2100-EXIT.
015700     EXIT.
015800 3000-CATEGORY-BREAKDOWN.
015900     MOVE ZERO TO ANL-CATEGORY-COUNT W-GRAND-TOTAL
016000     MOVE 1 TO W-IDX
016100     PERFORM 3010-CLEAR-ONE-CATEGORY THRU 3010-EXIT
016200         UNTIL W-IDX > 20
016300     PERFORM 1000-OPEN-AND-READ-FIRST THRU 1000-EXIT
016400     PERFORM 3100-ACCUM-ONE-TRANSACTION THRU 3100-EXIT
016500         UNTIL W-NO-MORE-TRANSACTIONS
016600     CLOSE TRANSACT
016700     PERFORM 3200-CALC-PERCENTAGES THRU 3200-EXIT
016800     PERFORM 3300-SORT-DESCENDING THRU 3300-EXIT
016900 3000-EXIT.
017000     EXIT.
017100 3010-CLEAR-ONE-CATEGORY.
017200     MOVE SPACES TO ANL-CAT-NAME (W-IDX)
017300     MOVE ZERO TO ANL-CAT-TOTAL (W-IDX)
017400     MOVE ZERO TO ANL-CAT-COUNT (W-IDX)
017500     MOVE ZERO TO ANL-CAT-PERCENT (W-IDX)
017600     ADD 1 TO W-IDX
017700 3010-EXIT.
017800     EXIT.
017900 3100-ACCUM-ONE-TRANSACTION.
018000     IF TXN-ORG-ID = ANL-ORG-ID
018100             AND TXN-STATUS-POSTED
018200             AND TXN-TYPE = ANL-TXN-TYPE
018300             AND TXN-DATE >= ANL-WINDOW-FROM
018400             AND TXN-DATE <= ANL-WINDOW-TO
018500         PERFORM 3110-FIND-OR-ADD-CATEGORY THRU 3110-EXIT
018600         ADD TXN-NET-AMOUNT TO W-GRAND-TOTAL
018700     END-IF
018800     PERFORM 1100-READ-NEXT THRU 1100-EXIT
018900 3100-EXIT.
019000     EXIT.
019100 3110-FIND-OR-ADD-CATEGORY.
019200     MOVE 1 TO W-IDX
019300     MOVE 'N' TO W-SWAP-MADE-SW
019400     PERFORM 3120-TEST-ONE-CATEGORY THRU 3120-EXIT
019500         UNTIL W-IDX > ANL-CATEGORY-COUNT
019600             OR W-A-SWAP-WAS-MADE
019700     IF W-A-SWAP-WAS-MADE
019800         GO TO 3110-EXIT
019900     END-IF
020000     ADD 1 TO ANL-CATEGORY-COUNT
020100     MOVE TXN-CATEGORY TO ANL-CAT-NAME (ANL-CATEGORY-COUNT)
020200     MOVE TXN-NET-AMOUNT TO ANL-CAT-TOTAL (ANL-CATEGORY-COUNT)
020300     MOVE 1 TO ANL-CAT-COUNT (ANL-CATEGORY-COUNT)
020400 3110-EXIT.
020500     EXIT.
020600 3120-TEST-ONE-CATEGORY.
020700     IF ANL-CAT-NAME (W-IDX) = TXN-CATEGORY
020800         ADD TXN-NET-AMOUNT TO ANL-CAT-TOTAL (W-IDX)
020900         ADD 1 TO ANL-CAT-COUNT (W-IDX)
021000         MOVE 'Y' TO W-SWAP-MADE-SW
021100     ELSE
021200         ADD 1 TO W-IDX
021300     END-IF
021400 3120-EXIT.
021500     EXIT.
021600 3200-CALC-PERCENTAGES.
021700     IF W-GRAND-TOTAL = ZERO
021800         MOVE 1 TO W-GRAND-TOTAL
021900     END-IF
022000     MOVE 1 TO W-IDX
022100     PERFORM 3210-CALC-ONE-PERCENT THRU 3210-EXIT
022200         UNTIL W-IDX > ANL-CATEGORY-COUNT
022300 3200-EXIT.
022400     EXIT.
022500 3210-CALC-ONE-PERCENT.
022600     COMPUTE ANL-CAT-PERCENT (W-IDX) ROUNDED =
022700         ANL-CAT-TOTAL (W-IDX) * 100 / W-GRAND-TOTAL
022800     ADD 1 TO W-IDX
022900 3210-EXIT.
023000     EXIT.
023100 3300-SORT-DESCENDING.
023200*    CATEGORY COUNT NEVER EXCEEDS 20 -- A SIMPLE BUBBLE PASS IS
023300*    CHEAPER HERE THAN STANDING UP A SORT FOR A TABLE THIS SMALL.
023400     MOVE 1 TO W-IDX
023500     PERFORM 3310-ONE-BUBBLE-PASS THRU 3310-EXIT
023600         UNTIL W-IDX >= ANL-CATEGORY-COUNT
023700 3300-EXIT.
023800     EXIT.
023900 3310-ONE-BUBBLE-PASS.
024000     COMPUTE W-LIM = ANL-CATEGORY-COUNT - W-IDX
024100     MOVE 1 TO W-JDX
024200     PERFORM 3320-COMPARE-AND-SWAP THRU 3320-EXIT
024300         UNTIL W-JDX > W-LIM
024400     ADD 1 TO W-IDX
024500 3310-EXIT.
024600     EXIT.
024700 3320-COMPARE-AND-SWAP.
024800     IF ANL-CAT-TOTAL (W-JDX) < ANL-CAT-TOTAL (W-JDX + 1)
024900         MOVE ANL-CATEGORY-TBL (W-JDX) TO W-HOLD-CAT-ENTRY
025000         MOVE ANL-CATEGORY-TBL (W-JDX + 1) TO ANL-CATEGORY-TBL
025100                 (W-JDX)
025200         MOVE W-HOLD-CAT-ENTRY TO ANL-CATEGORY-TBL (W-JDX + 1)
025300     END-IF
025400     ADD 1 TO W-JDX
025500 3320-EXIT.
025600     EXIT.
025700 4000-MONTHLY-TRENDS.
025800     MOVE 1 TO W-IDX
025900     PERFORM 4010-CLEAR-ONE-MONTH THRU 4010-EXIT
026000         UNTIL W-IDX > 12
026100     PERFORM 1000-OPEN-AND-READ-FIRST THRU 1000-EXIT
026200     PERFORM 4100-ACCUM-ONE-MONTH THRU 4100-EXIT
026300         UNTIL W-NO-MORE-TRANSACTIONS
026400     CLOSE TRANSACT
026500     MOVE 1 TO W-IDX
026600     PERFORM 4200-CALC-ONE-NET THRU 4200-EXIT
026700         UNTIL W-IDX > 12
026800 4000-EXIT.
026900     EXIT.
027000 4010-CLEAR-ONE-MONTH.
027100     MOVE ZERO TO ANL-MON-INCOME (W-IDX)
027200     MOVE ZERO TO ANL-MON-EXPENSE (W-IDX)
027300     MOVE ZERO TO ANL-MON-NET (W-IDX)
027400     ADD 1 TO W-IDX
027500 4010-EXIT.
027600     EXIT.
027700 4100-ACCUM-ONE-MONTH.
027800     MOVE TXN-DATE TO W-TXN-DATE-REDF
027900     IF TXN-ORG-ID = ANL-ORG-ID
028000             AND TXN-STATUS-POSTED
028100             AND W-TXN-DATE-CCYY = ANL-YEAR
028200         IF TXN-TYPE-INCOME
028300             ADD TXN-NET-AMOUNT TO ANL-MON-INCOME (W-TXN-DATE-MM)
028400         ELSE
028500             ADD TXN-NET-AMOUNT TO
028600                 ANL-MON-EXPENSE (W-TXN-DATE-MM)
028700         END-IF
028800     END-IF
028900     PERFORM 1100-READ-NEXT THRU 1100-EXIT
029000 4100-EXIT.
029100     EXIT.
029200 4200-CALC-ONE-NET.
029300     COMPUTE ANL-MON-NET (W-IDX) =
029400         ANL-MON-INCOME (W-IDX) - ANL-MON-EXPENSE (W-IDX)
029500     ADD 1 TO W-IDX
029600 4200-EXIT.
029700     EXIT.
029800 5000-BEST-WORST.
029900     PERFORM 4000-MONTHLY-TRENDS THRU 4000-EXIT
030000     MOVE 1 TO ANL-BEST-INCOME-MONTH
030100     MOVE ANL-MON-INCOME (1) TO ANL-BEST-INCOME-AMOUNT
030200     MOVE 1 TO ANL-WORST-EXPENSE-MONTH
030300     MOVE ANL-MON-EXPENSE (1) TO ANL-WORST-EXPENSE-AMOUNT
030400     MOVE 2 TO W-IDX
030500     PERFORM 5100-TEST-ONE-MONTH THRU 5100-EXIT
030600         UNTIL W-IDX > 12
030700 5000-EXIT.
030800     EXIT.
030900 5100-TEST-ONE-MONTH.
031000     IF ANL-MON-INCOME (W-IDX) > ANL-BEST-INCOME-AMOUNT
031100         MOVE W-IDX TO ANL-BEST-INCOME-MONTH
031200         MOVE ANL-MON-INCOME (W-IDX) TO ANL-BEST-INCOME-AMOUNT
031300     END-IF
031400     IF ANL-MON-EXPENSE (W-IDX) > ANL-WORST-EXPENSE-AMOUNT
031500         MOVE W-IDX TO ANL-WORST-EXPENSE-MONTH
031600         MOVE ANL-MON-EXPENSE (W-IDX) TO ANL-WORST-EXPENSE-AMOUNT
031700     END-IF
031800     ADD 1 TO W-IDX
031900 5100-EXIT.
032000     EXIT.
032100 6000-PROFIT-LOSS.
032200     PERFORM 2000-PERIOD-SUMMARY THRU 2000-EXIT
032300     IF ANL-NET-BALANCE >= ZERO
032400         MOVE 'Y' TO ANL-PROFITABLE-FLAG
032500     ELSE
032600         MOVE 'N' TO ANL-PROFITABLE-FLAG
032700     END-IF
032800     IF ANL-EXPENSE-SUM > ZERO
032900         COMPUTE ANL-PCT-RECOVERED ROUNDED =
033000             ANL-INCOME-SUM * 100 / ANL-EXPENSE-SUM
033100     ELSE
033200         IF ANL-INCOME-SUM > ZERO
033300             MOVE 100.00 TO ANL-PCT-RECOVERED
033400         ELSE
033500             MOVE ZERO TO ANL-PCT-RECOVERED
033600         END-IF
033700     END-IF
033800 6000-EXIT.
033900     EXIT.
