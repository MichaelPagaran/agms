000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     HOABIL01.
000300 AUTHOR.         R G HALVORSEN.
000400 INSTALLATION.   HOA DATA CENTER - DUES AND ASSESSMENTS GROUP.
000500 DATE-WRITTEN.   1987-03-09.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL ASSOCIATION USE ONLY.
000800******************************************************************
000900*    HOABIL01  --  MONTHLY DUES BILLING ENGINE                  *
001000*                                                                *
001100*    RUN ONCE A MONTH (AFTER HOATXN01 HAS POSTED ANY AD HOC      *
001200*    EXPENSE/INCOME ACTIVITY) FOR EVERY ACTIVE ORGANIZATION ON   *
001300*    BILLCFG.  FOR EACH ACTIVE UNIT OF THE ORGANIZATION BUILDS   *
001400*    THE MONTH'S DUES STATEMENT -- BASE DUES LESS DISCOUNTS PLUS *
001500*    CARRIED PENALTIES -- THEN AUTO-APPLIES ANY CREDIT THE UNIT  *
001600*    HOLDS TOWARD IT.  CALLS HOAPEN01 FOR PENALTY ARITHMETIC,    *
001700*    HOADSC01 FOR DISCOUNT ELIGIBILITY AND HOACRD01 FOR THE      *
001800*    CREDIT LEDGER.  WRITES A FRESH DUESSTMT AND UNITCRD FILE AT *
001900*    END OF RUN AND PRINTS THE BILLING RUN SUMMARY TO RPTFILE.   *
002000*                                                                *
002100*    REVISION LOG                                                *
002200*    ----------  ----  --------------------------------  -------*
002300*    DATE        INIT  DESCRIPTION                       REQUEST*
002400*    ----------  ----  --------------------------------  -------*
002500*    1987-03-09  RGH   ORIGINAL PROGRAM.                       HOA-001
002600*    1989-10-23  RGH   DISCOUNT EVALUATION ADDED, CALLS NEW      HOA-009
002700*                      HOADSC01 SUBPROGRAM.                      HOA-009
002800*    1990-03-05  RGH   CREDIT AUTO-APPLY ADDED, CALLS NEW        HOA-012
002900*                      HOACRD01 SUBPROGRAM.                      HOA-012
003000*    1994-12-01  DKN   PENALTY CALL NOW PASSES MONTHS-OVERDUE    HOA-025
003100*                      INSTEAD OF DAYS, PER HOAPEN01 REWRITE.    HOA-025
003200*    1998-11-09  PLM   Y2K -- RUN DATE NOW DERIVED FROM A        HOA-Y2K
003300*                      4-DIGIT CENTURY WINDOW OVER THE 2-DIGIT   HOA-Y2K
003400*                      SYSTEM DATE (YY < 50 IS 20XX, ELSE 19XX). HOA-Y2K
003500*                      ALL DATE FIELDS ON EVERY HOA FILE ARE     HOA-Y2K
003600*                      CCYYMMDD AS OF THIS RELEASE.              HOA-Y2K
003700*    2003-09-30  KAT   INCOME TRANSACTION FROM CREDIT AUTO-      HOA-034
003800*                      APPLY NOW POSTS ITSELF HERE RATHER THAN   HOA-034
003900*                      CALLING HOATXN01, SINCE HOATXN01 RUNS AS  HOA-034
004000*                      ITS OWN STANDALONE JOB AHEAD OF THIS ONE. HOA-034
004010*    2011-04-19  KAT   2420'S DAYS-OVERDUE WAS A 360-DAY CALENDAR HOA-052
004020*                      (30 DAYS PER MONTH) -- A MARCH AUDIT OF A  HOA-052
004030*                      UNIT THAT CROSSED FEBRUARY FOUND IT A DAY  HOA-052
004040*                      OFF THE WALL CALENDAR, CHANGING ITS GRACE- HOA-052
004050*                      PERIOD RESULT.  W-DAY-NUM-A/B NOW COME     HOA-052
004060*                      FROM THE NEW 2425-CALC-SERIAL-DAY TRUE     HOA-052
004070*                      CALENDAR ROUTINE INSTEAD.                  HOA-052
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT BILLCFG ASSIGN TO "BILLCFG"
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-BILLCFG-STATUS.
005100     SELECT PENPOL ASSIGN TO "PENPOL"
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-PENPOL-STATUS.
005400     SELECT DISCCFG ASSIGN TO "DISCCFG"
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-DISCCFG-STATUS.
005700     SELECT UNITS ASSIGN TO "UNITS"
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-UNITS-STATUS.
006000     SELECT DUESSTMT ASSIGN TO "DUESSTMT"
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-DUESSTMT-STATUS.
006300     SELECT UNITCRD ASSIGN TO "UNITCRD"
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-UNITCRD-STATUS.
006600     SELECT CREDTXN ASSIGN TO "CREDTXN"
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-CREDTXN-STATUS.
006900     SELECT TRANSACT ASSIGN TO "TRANSACT"
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-TRANSACT-STATUS.
007200     SELECT RPTFILE ASSIGN TO "RPTFILE"
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-RPTFILE-STATUS.
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  BILLCFG
007800     LABEL RECORD IS STANDARD.
007900 01  BILLCFG-RECORD-IN.
008000     COPY HOA.BILLCFG.
008100 FD  PENPOL
008200     LABEL RECORD IS STANDARD.
008300 01  PENPOL-RECORD-IN.
008400     COPY HOA.PENPOL.
008500 FD  DISCCFG
008600     LABEL RECORD IS STANDARD.
008700 01  DISCCFG-RECORD-IN.
008800     COPY HOA.DISCCFG.
008900 FD  UNITS
009000     LABEL RECORD IS STANDARD.
009100 01  UNIT-RECORD-IN.
009200     COPY HOA.UNIT.
009300 FD  DUESSTMT
009400     LABEL RECORD IS STANDARD.
009500 01  DUESSTMT-RECORD.
009600     COPY HOA.DUESSTMT.
009700 FD  UNITCRD
009800     LABEL RECORD IS STANDARD.
009900 01  UNITCRD-RECORD.
010000     COPY HOA.UNITCRD.
010100 FD  CREDTXN
010200     LABEL RECORD IS STANDARD.
010300 01  CREDTXN-RECORD-OUT.
010400     COPY HOA.CREDTXN.
010500 FD  TRANSACT
010600     LABEL RECORD IS STANDARD.
010700 01  TRANSACT-RECORD-OUT.
010800     COPY HOA.TRANSACT.
010900 FD  RPTFILE
011000     LABEL RECORD IS STANDARD.
011100 01  RPTFILE-RECORD                  PIC X(132).
011300 WORKING-STORAGE SECTION.
011400 01  W-CURRENT-DATE-WORK.
011500     05  W-CURR-DATE-CCYYMMDD.
011600         10  W-CURR-DATE-CC          PIC 9(02).
011700         10  W-CURR-DATE-YY          PIC 9(02).
011800         10  W-CURR-DATE-MM          PIC 9(02).
011900         10  W-CURR-DATE-DD          PIC 9(02).
012000     05  W-CURR-TIME                 PIC 9(08).
012050     05  FILLER                      PIC X(01).
012100 01  W-CURR-DATE-SLASH REDEFINES W-CURRENT-DATE-WORK.
012200     05  W-SLASH-MM                  PIC 9(02).
012300     05  W-SLASH-DD                  PIC 9(02).
012400     05  W-SLASH-CCYY                PIC 9(04).
012500     05  FILLER                      PIC X(09).
012600 01  W-CURR-DATE-YYMMDD REDEFINES W-CURRENT-DATE-WORK.
012700     05  W-SYS-YY                    PIC 9(02).
012800     05  W-SYS-MM                    PIC 9(02).
012900     05  W-SYS-DD                    PIC 9(02).
013000     05  FILLER                      PIC X(10).
013100 01  W-RUN-DATE                      PIC 9(08).
013200 01  W-RUN-DATE-REDF REDEFINES W-RUN-DATE.
013300     05  W-RUN-CCYY                  PIC 9(04).
013400     05  W-RUN-MM                    PIC 9(02).
013500     05  W-RUN-DD                    PIC 9(02).
013600 01  WS-BILLCFG-STATUS               PIC X(02).
013700     88  WS-BILLCFG-EOF                  VALUE '10'.
013800 01  WS-PENPOL-STATUS                PIC X(02).
013900     88  WS-PENPOL-EOF                   VALUE '10'.
014000 01  WS-DISCCFG-STATUS               PIC X(02).
014100     88  WS-DISCCFG-EOF                  VALUE '10'.
014200 01  WS-UNITS-STATUS                 PIC X(02).
014300     88  WS-UNITS-EOF                    VALUE '10'.
014400 01  WS-DUESSTMT-STATUS              PIC X(02).
014500     88  WS-DUESSTMT-EOF                 VALUE '10'.
014600 01  WS-UNITCRD-STATUS               PIC X(02).
014700     88  WS-UNITCRD-EOF                  VALUE '10'.
014800 01  WS-CREDTXN-STATUS               PIC X(02).
014900 01  WS-TRANSACT-STATUS              PIC X(02).
015000 01  WS-RPTFILE-STATUS               PIC X(02).
015100 01  W-BCF-EOF-SW                    PIC X(01)       VALUE 'N'.
015200     88  W-NO-MORE-BCF                   VALUE 'Y'.
015300*----------------------------------------------------------------*
015400*    ORGANIZATION-LEVEL CONFIGURATION TABLES, LOADED ONCE.       *
015500*----------------------------------------------------------------*
015600 01  W-PEN-TABLE.
015700     05  W-PEN-ENTRY OCCURS 50 TIMES INDEXED BY W-PEN-IDX.
015800         10  TPN-ORG-ID              PIC X(08).
015900         10  TPN-RATE-TYPE           PIC X(07).
016000         10  TPN-RATE-VALUE          PIC S9(3)V99.
016100         10  TPN-GRACE-DAYS          PIC 9(03).
016150     05  FILLER                      PIC X(02).
016200 01  W-PEN-COUNT                     PIC S9(05)      COMP.
016300 01  W-DSC-TABLE.
016400     05  W-DSC-ENTRY OCCURS 300 TIMES INDEXED BY W-DSC-IDX.
016500         10  TDC-ORG-ID              PIC X(08).
016600         10  TDC-TYPE                PIC X(10).
016700         10  TDC-VALUE               PIC S9(8)V99.
016800         10  TDC-MIN-MONTHS          PIC 9(02).
016900         10  TDC-VALID-FROM          PIC 9(08).
017000         10  TDC-VALID-UNTIL         PIC 9(08).
017050     05  FILLER                      PIC X(02).
017100 01  W-DSC-COUNT                     PIC S9(05)      COMP.
017200 01  W-UNIT-TABLE.
017300     05  W-UNIT-ENTRY OCCURS 2000 TIMES INDEXED BY W-UNIT-IDX.
017400         10  TUN-UNIT-ID             PIC X(08).
017500         10  TUN-ORG-ID              PIC X(08).
017600         10  TUN-ACTIVE              PIC X(01).
017650     05  FILLER                      PIC X(02).
017700 01  W-UNIT-COUNT                    PIC S9(05)      COMP.
017800*----------------------------------------------------------------*
017900*    DUES-STATEMENT TABLE -- EXISTING STATEMENTS LOADED AT THE   *
018000*    TOP OF THE RUN, NEW ONES APPENDED, THE WHOLE TABLE REWRITTEN*
018100*    TO DUESSTMT AT END OF JOB.                                  *
018200*----------------------------------------------------------------*
018300 01  W-STM-TABLE.
018400     05  W-STM-ENTRY OCCURS 3000 TIMES INDEXED BY W-STM-IDX.
018500         10  TST-ID                  PIC X(08).
018600         10  TST-ORG-ID              PIC X(08).
018700         10  TST-UNIT-ID             PIC X(08).
018800         10  TST-MONTH               PIC 9(02).
018900         10  TST-YEAR                PIC 9(04).
019000         10  TST-BASE-AMOUNT         PIC S9(10)V99.
019100         10  TST-PENALTY-AMOUNT      PIC S9(10)V99.
019200         10  TST-DISCOUNT-AMOUNT     PIC S9(10)V99.
019300         10  TST-NET-AMOUNT          PIC S9(10)V99.
019400         10  TST-AMOUNT-PAID         PIC S9(10)V99.
019500         10  TST-STATUS              PIC X(08).
019600         10  TST-DUE-DATE            PIC 9(08).
019700         10  TST-PAID-DATE           PIC 9(08).
019750     05  FILLER                      PIC X(02).
019800 01  W-STM-COUNT                     PIC S9(05)      COMP.
019900*----------------------------------------------------------------*
020000*    UNIT-CREDIT TABLE -- SAME LOAD-MODIFY-REWRITE PATTERN.      *
020100*----------------------------------------------------------------*
020200 01  W-UCR-TABLE.
020300     05  W-UCR-ENTRY OCCURS 1000 TIMES INDEXED BY W-UCR-IDX.
020400         10  TUC-ORG-ID              PIC X(08).
020500         10  TUC-UNIT-ID             PIC X(08).
020600         10  TUC-BALANCE             PIC S9(10)V99.
020650     05  FILLER                      PIC X(02).
020700 01  W-UCR-COUNT                     PIC S9(05)      COMP.
020800*----------------------------------------------------------------*
020900*    PER-UNIT WORK FIELDS.                                      *
021000*----------------------------------------------------------------*
021100 01  W-BASE-AMOUNT                   PIC S9(10)V99.
021200 01  W-DISCOUNT-TOTAL                PIC S9(10)V99.
021300 01  W-PENALTY-TOTAL                 PIC S9(10)V99.
021400 01  W-NET-AMOUNT                    PIC S9(10)V99.
021500 01  W-STM-ID-SEQ                    PIC S9(07)      COMP.
021600 01  W-STM-ID-WORK                   PIC 9(08).
021700 01  W-CTX-ID-SEQ                    PIC S9(07)      COMP.
021800 01  W-CTX-ID-WORK                   PIC 9(08).
021900 01  W-TXN-ID-SEQ                    PIC S9(07)      COMP.
022000 01  W-TXN-ID-WORK                   PIC 9(08).
022100 01  W-STMT-EXISTS-SW                PIC X(01).
022200     88  W-STMT-ALREADY-EXISTS           VALUE 'Y'.
022300 01  W-PEN-FOUND-SW                  PIC X(01).
022400     88  W-PEN-POLICY-FOUND              VALUE 'Y'.
022500 01  W-CUR-STM-IDX                   PIC S9(05)      COMP.
022600 01  W-CUR-UCR-IDX                   PIC S9(05)      COMP.
022700*----------------------------------------------------------------*
022800*    DUE-DATE-CALENDAR AND DAY-COUNT WORK AREA.                   *
022810*    2011-04-19 KAT -- THIS USED TO FIGURE DAYS-OVERDUE ON A       *
022820*    360-DAY (30 DAYS PER MONTH) CALENDAR TO MATCH HOAPEN01'S      *
022830*    MONTHS-OVERDUE CONVENTION.  AUDIT FOUND THAT A DUE DATE NEAR  *
022840*    A SHORT MONTH (FEBRUARY ESPECIALLY) COULD MISS OR ADD A FULL  *
022850*    DAY AGAINST THE WALL CALENDAR.  W-DAY-NUM-A/B ARE NOW TRUE    *
022860*    GREGORIAN SERIAL DAY NUMBERS OUT OF 2425-CALC-SERIAL-DAY --   *
022870*    W-MONTHS-OVERDUE STILL DIVIDES THE RESULT BY 30 SO HOAPEN01   *
022880*    NEVER SEES THE CHANGE.  HOA-052.                              *
023200*----------------------------------------------------------------*
023210 01  W-SDC-CUM-TBL.
023220     05  W-SDC-CUM-DAYS  OCCURS 12 TIMES        PIC 9(03).
023230 01  W-SDC-LEAP-TEST-1               PIC S9(07)      COMP.
023240 01  W-SDC-LEAP-TEST-2               PIC S9(07)      COMP.
023250 01  W-SDC-LEAP-FLAG                 PIC X(01).
023260     88  W-SDC-IS-LEAP-YEAR              VALUE 'Y'.
023270 01  W-SDC-CCYY                      PIC 9(04).
023280 01  W-SDC-MM                        PIC 9(02).
023290 01  W-SDC-DD                        PIC 9(02).
023295 01  W-SDC-SERIAL                    PIC S9(09)      COMP.
023300 01  W-DAY-NUM-A                     PIC S9(09)      COMP.
023400 01  W-DAY-NUM-B                     PIC S9(09)      COMP.
023500 01  W-DAYS-OVERDUE                  PIC S9(09)      COMP.
023600 01  W-MONTHS-OVERDUE                PIC S9(05)      COMP.
023700 01  W-PRINCIPAL-AMOUNT               PIC S9(10)V99.
023800*----------------------------------------------------------------*
023900*    CALL WORK AREAS FOR THE THREE SUBPROGRAMS.                  *
024000*----------------------------------------------------------------*
024100 01  W-PEN-CALL-RATE-TYPE            PIC X(07).
024200 01  W-PEN-CALL-RATE-VALUE           PIC S9(3)V99.
024300 01  W-PEN-CALL-PRINCIPAL            PIC S9(10)V99.
024400 01  W-PEN-CALL-MONTHS               PIC S9(5).
024500 01  W-PEN-CALL-AMOUNT               PIC S9(10)V99.
024600 01  W-DSC-CALL-TYPE                 PIC X(10).
024700 01  W-DSC-CALL-VALUE                PIC S9(8)V99.
024800 01  W-DSC-CALL-MIN-MONTHS           PIC 9(02).
024900 01  W-DSC-CALL-VALID-FROM           PIC 9(08).
025000 01  W-DSC-CALL-VALID-UNTIL          PIC 9(08).
025100 01  W-DSC-CALL-ACTIVE               PIC X(01).
025200 01  W-DSC-CALL-RUN-DATE             PIC 9(08).
025300 01  W-DSC-CALL-BASE-AMOUNT          PIC S9(10)V99.
025400 01  W-DSC-CALL-MONTHS-PAID          PIC 9(02).
025500 01  W-DSC-CALL-APPLIES              PIC X(01).
025600     88  W-DSC-CALL-DID-APPLY            VALUE 'Y'.
025700 01  W-DSC-CALL-AMOUNT               PIC S9(10)V99.
025800 01  W-CRD-CALL-OP-CODE              PIC X(08).
025900 01  W-CRD-CALL-CURR-BALANCE         PIC S9(10)V99.
026000 01  W-CRD-CALL-AMOUNT               PIC S9(10)V99.
026100 01  W-CRD-CALL-NEW-BALANCE          PIC S9(10)V99.
026200 01  W-CRD-CALL-LEDGER-TYPE          PIC X(14).
026300 01  W-CRD-CALL-REFUSED              PIC X(01).
026400     88  W-CRD-CALL-WAS-REFUSED          VALUE 'Y'.
026500*----------------------------------------------------------------*
026600*    CREDIT AUTO-APPLY AMOUNT-VALIDATION WORK.  SAME STRICTLY-    *
026700*    POSITIVE RULE HOATXN01 ENFORCES ON EXQ-AMOUNT, RESTATED      *
026750*    HERE SINCE THIS PATH NEVER TOUCHES THE EXPRQST FILE.         *
026800*----------------------------------------------------------------*
026900 01  W-PAID-AMOUNT                   PIC S9(10)V99.
027000 01  W-AMOUNT-VALID-SW               PIC X(01).
027100     88  W-AMOUNT-IS-VALID               VALUE 'Y'.
027200*----------------------------------------------------------------*
027300*    RUN-TOTAL ACCUMULATORS FOR THE BILLING SUMMARY.             *
027400*----------------------------------------------------------------*
027500 01  W-TOT-UNITS-PROCESSED           PIC S9(07)      COMP.
027600 01  W-TOT-STMTS-CREATED             PIC S9(07)      COMP.
027700 01  W-TOT-STMTS-SKIPPED             PIC S9(07)      COMP.
027800 01  W-TOT-BILLED                    PIC S9(12)V99.
027900 01  W-TOT-DISCOUNTS                 PIC S9(12)V99.
028000 01  W-TOT-PENALTIES                 PIC S9(12)V99.
028100 01  W-TOT-CREDIT-APPLIED            PIC S9(12)V99.
028200 01  W-TOT-EDIT                      PIC Z,ZZZ,ZZZ,ZZ9.99-.
028300 01  W-CNT-EDIT                      PIC ZZZ,ZZ9.
028400 01  W-MESSAGE-LINE                  PIC X(132).
028410 01  W-RPT-PRINT-LINE.
028420     COPY HOA.RPTLINE.
028500 LINKAGE SECTION.
028600 PROCEDURE DIVISION.
028700 0000-MAIN.
028800     PERFORM 1000-INITIALIZE THRU 1000-EXIT
028900     PERFORM 2000-PROCESS-ONE-ORG THRU 2000-EXIT
029000         UNTIL W-NO-MORE-BCF
029100     PERFORM 7000-REWRITE-MASTERS THRU 7000-EXIT
029200     PERFORM 8000-WRITE-RUN-SUMMARY THRU 8000-EXIT
029300     PERFORM 9000-TERMINATE THRU 9000-EXIT
029400     STOP RUN.
029500 1000-INITIALIZE.
029600     MOVE ZERO TO W-TOT-UNITS-PROCESSED W-TOT-STMTS-CREATED
029700     MOVE ZERO TO W-TOT-STMTS-SKIPPED
029800     MOVE ZERO TO W-TOT-BILLED W-TOT-DISCOUNTS W-TOT-PENALTIES
029900     MOVE ZERO TO W-TOT-CREDIT-APPLIED
030000     MOVE ZERO TO W-STM-ID-SEQ W-CTX-ID-SEQ W-TXN-ID-SEQ
030100     PERFORM 1600-GET-RUN-DATE THRU 1600-EXIT
030150     PERFORM 1650-CALC-CUM-DAYS-TBL THRU 1650-EXIT
030200     OPEN INPUT BILLCFG
030300     OPEN INPUT PENPOL
030400     OPEN INPUT DISCCFG
030500     OPEN INPUT UNITS
030600     OPEN INPUT DUESSTMT
030700     OPEN INPUT UNITCRD
030800     OPEN EXTEND CREDTXN
030900     OPEN EXTEND TRANSACT
031000     OPEN OUTPUT RPTFILE
031100     PERFORM 1100-LOAD-PENPOL-TABLE THRU 1100-EXIT
031200     PERFORM 1200-LOAD-DISCCFG-TABLE THRU 1200-EXIT
031300     PERFORM 1300-LOAD-UNITS-TABLE THRU 1300-EXIT
031400     PERFORM 1400-LOAD-DUESSTMT-TABLE THRU 1400-EXIT
031500     PERFORM 1500-LOAD-UNITCRD-TABLE THRU 1500-EXIT
031600     CLOSE PENPOL
031700     CLOSE DISCCFG
031800     CLOSE UNITS
031900     CLOSE DUESSTMT
032000     CLOSE UNITCRD
032100     READ BILLCFG
032200         AT END MOVE 'Y' TO W-BCF-EOF-SW
032300     END-READ
032400 1000-EXIT.
032500     EXIT.
032600 1100-LOAD-PENPOL-TABLE.
032700     MOVE ZERO TO W-PEN-COUNT
032800     PERFORM 1110-READ-PEN THRU 1110-EXIT
032900     PERFORM 1120-ADD-PEN-ENTRY THRU 1120-EXIT
033000         UNTIL WS-PENPOL-EOF
033100 1100-EXIT.
033200     EXIT.
033300 1110-READ-PEN.
033400     READ PENPOL
033500         AT END SET WS-PENPOL-EOF TO TRUE
033600     END-READ
033700 1110-EXIT.
033800     EXIT.
033900 1120-ADD-PEN-ENTRY.
034000     IF PEN-IS-ACTIVE
034100         ADD 1 TO W-PEN-COUNT
034200         MOVE PEN-ORG-ID TO TPN-ORG-ID (W-PEN-COUNT)
034300         MOVE PEN-RATE-TYPE TO TPN-RATE-TYPE (W-PEN-COUNT)
034400         MOVE PEN-RATE-VALUE TO TPN-RATE-VALUE (W-PEN-COUNT)
034500         MOVE PEN-GRACE-DAYS TO TPN-GRACE-DAYS (W-PEN-COUNT)
034600     END-IF
034700     PERFORM 1110-READ-PEN THRU 1110-EXIT
034800 1120-EXIT.
034900     EXIT.
035000 1200-LOAD-DISCCFG-TABLE.
035100     MOVE ZERO TO W-DSC-COUNT
035200     PERFORM 1210-READ-DSC THRU 1210-EXIT
035300     PERFORM 1220-ADD-DSC-ENTRY THRU 1220-EXIT
035400         UNTIL WS-DISCCFG-EOF
035500 1200-EXIT.
035600     EXIT.
035700 1210-READ-DSC.
035800     READ DISCCFG
035900         AT END SET WS-DISCCFG-EOF TO TRUE
036000     END-READ
036100 1210-EXIT.
036200     EXIT.
036300 1220-ADD-DSC-ENTRY.
036400     IF DSC-IS-ACTIVE
036500         ADD 1 TO W-DSC-COUNT
036600         MOVE DSC-ORG-ID TO TDC-ORG-ID (W-DSC-COUNT)
036700         MOVE DSC-TYPE TO TDC-TYPE (W-DSC-COUNT)
036800         MOVE DSC-VALUE TO TDC-VALUE (W-DSC-COUNT)
036900         MOVE DSC-MIN-MONTHS TO TDC-MIN-MONTHS (W-DSC-COUNT)
037000         MOVE DSC-VALID-FROM TO TDC-VALID-FROM (W-DSC-COUNT)
037100         MOVE DSC-VALID-UNTIL TO TDC-VALID-UNTIL (W-DSC-COUNT)
037200     END-IF
037300     PERFORM 1210-READ-DSC THRU 1210-EXIT
037400 1220-EXIT.
037500     EXIT.
037600 1300-LOAD-UNITS-TABLE.
037700     MOVE ZERO TO W-UNIT-COUNT
037800     PERFORM 1310-READ-UNIT THRU 1310-EXIT
037900     PERFORM 1320-ADD-UNIT-ENTRY THRU 1320-EXIT
038000         UNTIL WS-UNITS-EOF
038100 1300-EXIT.
038200     EXIT.
038300 1310-READ-UNIT.
038400     READ UNITS
038500         AT END SET WS-UNITS-EOF TO TRUE
038600     END-READ
038700 1310-EXIT.
038800     EXIT.
038900 1320-ADD-UNIT-ENTRY.
039000     ADD 1 TO W-UNIT-COUNT
039100     MOVE UNIT-ID TO TUN-UNIT-ID (W-UNIT-COUNT)
039200     MOVE UNIT-ORG-ID TO TUN-ORG-ID (W-UNIT-COUNT)
039300     MOVE UNIT-ACTIVE TO TUN-ACTIVE (W-UNIT-COUNT)
039400     PERFORM 1310-READ-UNIT THRU 1310-EXIT
039500 1320-EXIT.
039600     EXIT.
039700 1400-LOAD-DUESSTMT-TABLE.
039800     MOVE ZERO TO W-STM-COUNT
039900     PERFORM 1410-READ-STM THRU 1410-EXIT
040000     PERFORM 1420-ADD-STM-ENTRY THRU 1420-EXIT
040100         UNTIL WS-DUESSTMT-EOF
040200 1400-EXIT.
040300     EXIT.
040400 1410-READ-STM.
040500     READ DUESSTMT
040600         AT END SET WS-DUESSTMT-EOF TO TRUE
040700     END-READ
040800 1410-EXIT.
040900     EXIT.
041000 1420-ADD-STM-ENTRY.
041100     ADD 1 TO W-STM-COUNT
041200     MOVE STM-ID TO TST-ID (W-STM-COUNT)
041300     MOVE STM-ORG-ID TO TST-ORG-ID (W-STM-COUNT)
041400     MOVE STM-UNIT-ID TO TST-UNIT-ID (W-STM-COUNT)
041500     MOVE STM-MONTH TO TST-MONTH (W-STM-COUNT)
041600     MOVE STM-YEAR TO TST-YEAR (W-STM-COUNT)
041700     MOVE STM-BASE-AMOUNT TO TST-BASE-AMOUNT (W-STM-COUNT)
041800     MOVE STM-PENALTY-AMOUNT TO TST-PENALTY-AMOUNT (W-STM-COUNT)
041900     MOVE STM-DISCOUNT-AMOUNT TO TST-DISCOUNT-AMOUNT (W-STM-COUNT)
042000     MOVE STM-NET-AMOUNT TO TST-NET-AMOUNT (W-STM-COUNT)
042100     MOVE STM-AMOUNT-PAID TO TST-AMOUNT-PAID (W-STM-COUNT)
042200     MOVE STM-STATUS TO TST-STATUS (W-STM-COUNT)
042300     MOVE STM-DUE-DATE TO TST-DUE-DATE (W-STM-COUNT)
042400     MOVE STM-PAID-DATE TO TST-PAID-DATE (W-STM-COUNT)
042500     IF STM-ID > W-STM-ID-SEQ
042600         MOVE STM-ID TO W-STM-ID-WORK
042700         MOVE W-STM-ID-WORK TO W-STM-ID-SEQ
042800     END-IF
042900     PERFORM 1410-READ-STM THRU 1410-EXIT
043000 1420-EXIT.
043100     EXIT.
043200 1500-LOAD-UNITCRD-TABLE.
043300     MOVE ZERO TO W-UCR-COUNT
043400     PERFORM 1510-READ-UCR THRU 1510-EXIT
043500     PERFORM 1520-ADD-UCR-ENTRY THRU 1520-EXIT
043600         UNTIL WS-UNITCRD-EOF
043700 1500-EXIT.
043800     EXIT.
043900 1510-READ-UCR.
044000     READ UNITCRD
044100         AT END SET WS-UNITCRD-EOF TO TRUE
044200     END-READ
044300 1510-EXIT.
044400     EXIT.
044500 1520-ADD-UCR-ENTRY.
044600     ADD 1 TO W-UCR-COUNT
044700     MOVE UCR-ORG-ID TO TUC-ORG-ID (W-UCR-COUNT)
044800     MOVE UCR-UNIT-ID TO TUC-UNIT-ID (W-UCR-COUNT)
044900     MOVE UCR-BALANCE TO TUC-BALANCE (W-UCR-COUNT)
045000     PERFORM 1510-READ-UCR THRU 1510-EXIT
045100 1520-EXIT.
045200     EXIT.
045300 1600-GET-RUN-DATE.
045400     ACCEPT W-CURR-DATE-CCYYMMDD FROM DATE
045500     IF W-SYS-YY < 50
045600         MOVE 20 TO W-CURR-DATE-CC
045700     ELSE
045800         MOVE 19 TO W-CURR-DATE-CC
045900     END-IF
046000     MOVE W-CURR-DATE-CC TO W-RUN-CCYY (1:2)
046100     MOVE W-CURR-DATE-YY TO W-RUN-CCYY (3:2)
046200     MOVE W-CURR-DATE-MM TO W-RUN-MM
046300     MOVE W-CURR-DATE-DD TO W-RUN-DD
046400 1600-EXIT.
046500     EXIT.
046501*    2011-04-19 KAT -- W-SDC-CUM-DAYS IS THE RUNNING DAYS-BEFORE-
046502*    MONTH TABLE (NON-LEAP) USED BY 2425-CALC-SERIAL-DAY TO TURN
046503*    A CCYYMMDD DATE INTO A TRUE CALENDAR SERIAL DAY NUMBER, SET
046504*    UP ONCE HERE RATHER THAN ON EVERY STATEMENT IN 2420.
046505*    HOA-052.
046506 1650-CALC-CUM-DAYS-TBL.
046507     MOVE 000 TO W-SDC-CUM-DAYS (01)
046508     MOVE 031 TO W-SDC-CUM-DAYS (02)
046509     MOVE 059 TO W-SDC-CUM-DAYS (03)
046510     MOVE 090 TO W-SDC-CUM-DAYS (04)
046511     MOVE 120 TO W-SDC-CUM-DAYS (05)
046512     MOVE 151 TO W-SDC-CUM-DAYS (06)
046513     MOVE 181 TO W-SDC-CUM-DAYS (07)
046514     MOVE 212 TO W-SDC-CUM-DAYS (08)
046515     MOVE 243 TO W-SDC-CUM-DAYS (09)
046516     MOVE 273 TO W-SDC-CUM-DAYS (10)
046517     MOVE 304 TO W-SDC-CUM-DAYS (11)
046518     MOVE 334 TO W-SDC-CUM-DAYS (12)
046519 1650-EXIT.
046520     EXIT.
046600 2000-PROCESS-ONE-ORG.
046700     IF NOT BCF-IS-ACTIVE
046800         GO TO 2000-SKIP-ORG
046900     END-IF
047000     PERFORM 2100-PROCESS-ONE-UNIT THRU 2100-EXIT
047100         VARYING W-UNIT-IDX FROM 1 BY 1
047200         UNTIL W-UNIT-IDX > W-UNIT-COUNT
047300 2000-SKIP-ORG.
047400     READ BILLCFG
047500         AT END MOVE 'Y' TO W-BCF-EOF-SW
047600     END-READ
047700 2000-EXIT.
047800     EXIT.
047900 2100-PROCESS-ONE-UNIT.
048000     IF TUN-ORG-ID (W-UNIT-IDX) NOT = BCF-ORG-ID
048100             OR TUN-ACTIVE (W-UNIT-IDX) NOT = 'Y'
048200         GO TO 2100-EXIT
048300     END-IF
048400     ADD 1 TO W-TOT-UNITS-PROCESSED
048500     PERFORM 2200-CHECK-STATEMENT-EXISTS THRU 2200-EXIT
048600     IF W-STMT-ALREADY-EXISTS
048700         ADD 1 TO W-TOT-STMTS-SKIPPED
048800         GO TO 2100-EXIT
048900     END-IF
049000     MOVE BCF-MONTHLY-DUES TO W-BASE-AMOUNT
049100     PERFORM 2300-CALC-DISCOUNT-TOTAL THRU 2300-EXIT
049200     PERFORM 2400-CALC-CARRIED-PENALTY THRU 2400-EXIT
049300     COMPUTE W-NET-AMOUNT =
049400         W-BASE-AMOUNT - W-DISCOUNT-TOTAL + W-PENALTY-TOTAL
049500     PERFORM 2500-WRITE-NEW-STATEMENT THRU 2500-EXIT
049600     ADD 1 TO W-TOT-STMTS-CREATED
049700     ADD W-BASE-AMOUNT TO W-TOT-BILLED
049800     ADD W-DISCOUNT-TOTAL TO W-TOT-DISCOUNTS
049900     ADD W-PENALTY-TOTAL TO W-TOT-PENALTIES
050000     PERFORM 2600-CREDIT-AUTO-APPLY THRU 2600-EXIT
050100 2100-EXIT.
050200     EXIT.
050300 2200-CHECK-STATEMENT-EXISTS.
050400     MOVE 'N' TO W-STMT-EXISTS-SW
050500     MOVE 1 TO W-STM-IDX
050600     PERFORM 2210-TEST-ONE-STMT THRU 2210-EXIT
050700         UNTIL W-STM-IDX > W-STM-COUNT
050800             OR W-STMT-ALREADY-EXISTS
050900 2200-EXIT.
051000     EXIT.
051100 2210-TEST-ONE-STMT.
051200     IF TST-ORG-ID (W-STM-IDX) = BCF-ORG-ID
051300             AND TST-UNIT-ID (W-STM-IDX) = TUN-UNIT-ID (W-UNIT-IDX)
051400             AND TST-MONTH (W-STM-IDX) = W-RUN-MM
051450             AND TST-YEAR (W-STM-IDX) = W-RUN-CCYY
051500         MOVE 'Y' TO W-STMT-EXISTS-SW
051600     END-IF
051700     ADD 1 TO W-STM-IDX
051800 2210-EXIT.
051900     EXIT.
052000 2300-CALC-DISCOUNT-TOTAL.
052100     MOVE ZERO TO W-DISCOUNT-TOTAL
052200     PERFORM 2310-CALC-ONE-DISCOUNT THRU 2310-EXIT
052300         VARYING W-DSC-IDX FROM 1 BY 1
052400         UNTIL W-DSC-IDX > W-DSC-COUNT
052500 2300-EXIT.
052600     EXIT.
052700 2310-CALC-ONE-DISCOUNT.
052800     IF TDC-ORG-ID (W-DSC-IDX) NOT = BCF-ORG-ID
052900         GO TO 2310-EXIT
053000     END-IF
053100     MOVE TDC-TYPE (W-DSC-IDX) TO W-DSC-CALL-TYPE
053200     MOVE TDC-VALUE (W-DSC-IDX) TO W-DSC-CALL-VALUE
053300     MOVE TDC-MIN-MONTHS (W-DSC-IDX) TO W-DSC-CALL-MIN-MONTHS
053400     MOVE TDC-VALID-FROM (W-DSC-IDX) TO W-DSC-CALL-VALID-FROM
053500     MOVE TDC-VALID-UNTIL (W-DSC-IDX) TO W-DSC-CALL-VALID-UNTIL
053600     MOVE 'Y' TO W-DSC-CALL-ACTIVE
053700     MOVE W-RUN-DATE TO W-DSC-CALL-RUN-DATE
053800     MOVE W-BASE-AMOUNT TO W-DSC-CALL-BASE-AMOUNT
053900     MOVE 1 TO W-DSC-CALL-MONTHS-PAID
054000     CALL 'HOADSC01' USING W-DSC-CALL-TYPE
054100                           W-DSC-CALL-VALUE
054200                           W-DSC-CALL-MIN-MONTHS
054300                           W-DSC-CALL-VALID-FROM
054400                           W-DSC-CALL-VALID-UNTIL
054500                           W-DSC-CALL-ACTIVE
054600                           W-DSC-CALL-RUN-DATE
054700                           W-DSC-CALL-BASE-AMOUNT
054800                           W-DSC-CALL-MONTHS-PAID
054900                           W-DSC-CALL-APPLIES
055000                           W-DSC-CALL-AMOUNT
055100     IF W-DSC-CALL-DID-APPLY
055200         ADD W-DSC-CALL-AMOUNT TO W-DISCOUNT-TOTAL
055300     END-IF
055400 2310-EXIT.
055500     EXIT.
055600 2400-CALC-CARRIED-PENALTY.
055700     MOVE ZERO TO W-PENALTY-TOTAL
055800     MOVE 'N' TO W-PEN-FOUND-SW
055900     MOVE 1 TO W-PEN-IDX
056000     PERFORM 2410-FIND-PEN-POLICY THRU 2410-EXIT
056100         UNTIL (W-PEN-IDX) > W-PEN-COUNT
056200             OR W-PEN-POLICY-FOUND
056300     IF NOT W-PEN-POLICY-FOUND
056400         GO TO 2400-EXIT
056500     END-IF
056600     PERFORM 2420-CALC-ONE-STMT-PENALTY THRU 2420-EXIT
056700         VARYING W-CUR-STM-IDX FROM 1 BY 1
056800         UNTIL W-CUR-STM-IDX > W-STM-COUNT
056900 2400-EXIT.
057000     EXIT.
057100 2410-FIND-PEN-POLICY.
057200     IF TPN-ORG-ID (W-PEN-IDX) = BCF-ORG-ID
057300         MOVE 'Y' TO W-PEN-FOUND-SW
057400     ELSE
057500         ADD 1 TO W-PEN-IDX
057600     END-IF
057700 2410-EXIT.
057800     EXIT.
057900 2420-CALC-ONE-STMT-PENALTY.
058000     IF TST-ORG-ID (W-CUR-STM-IDX) NOT = BCF-ORG-ID
058100             OR TST-UNIT-ID (W-CUR-STM-IDX) NOT =
058200                 TUN-UNIT-ID (W-UNIT-IDX)
058300         GO TO 2420-EXIT
058400     END-IF
058500     IF TST-STATUS (W-CUR-STM-IDX) NOT = 'UNPAID  '
058600             AND TST-STATUS (W-CUR-STM-IDX) NOT = 'PENDING '
058700             AND TST-STATUS (W-CUR-STM-IDX) NOT = 'PARTIAL '
058800         GO TO 2420-EXIT
058900     END-IF
059000     IF TST-DUE-DATE (W-CUR-STM-IDX) NOT < W-RUN-DATE
059100         GO TO 2420-EXIT
059200     END-IF
059300     MOVE W-RUN-CCYY TO W-SDC-CCYY
059310     MOVE W-RUN-MM TO W-SDC-MM
059320     MOVE W-RUN-DD TO W-SDC-DD
059330     PERFORM 2425-CALC-SERIAL-DAY THRU 2425-EXIT
059340     MOVE W-SDC-SERIAL TO W-DAY-NUM-A
059400     MOVE TST-DUE-DATE (W-CUR-STM-IDX) (1:4) TO W-SDC-CCYY
059410     MOVE TST-DUE-DATE (W-CUR-STM-IDX) (5:2) TO W-SDC-MM
059420     MOVE TST-DUE-DATE (W-CUR-STM-IDX) (7:2) TO W-SDC-DD
059430     PERFORM 2425-CALC-SERIAL-DAY THRU 2425-EXIT
059440     MOVE W-SDC-SERIAL TO W-DAY-NUM-B
060100     COMPUTE W-DAYS-OVERDUE = W-DAY-NUM-A - W-DAY-NUM-B
060200     IF W-DAYS-OVERDUE NOT > TPN-GRACE-DAYS (W-PEN-IDX)
060300         GO TO 2420-EXIT
060400     END-IF
060500     COMPUTE W-MONTHS-OVERDUE = W-DAYS-OVERDUE / 30
060600     IF W-MONTHS-OVERDUE < 1
060700         MOVE 1 TO W-MONTHS-OVERDUE
060800     END-IF
060900     COMPUTE W-PRINCIPAL-AMOUNT =
061000         TST-NET-AMOUNT (W-CUR-STM-IDX)
061100             - TST-AMOUNT-PAID (W-CUR-STM-IDX)
061200     MOVE TPN-RATE-TYPE (W-PEN-IDX) TO W-PEN-CALL-RATE-TYPE
061300     MOVE TPN-RATE-VALUE (W-PEN-IDX) TO W-PEN-CALL-RATE-VALUE
061400     MOVE W-PRINCIPAL-AMOUNT TO W-PEN-CALL-PRINCIPAL
061500     MOVE W-MONTHS-OVERDUE TO W-PEN-CALL-MONTHS
061600     CALL 'HOAPEN01' USING W-PEN-CALL-RATE-TYPE
061700                           W-PEN-CALL-RATE-VALUE
061800                           W-PEN-CALL-PRINCIPAL
061900                           W-PEN-CALL-MONTHS
062000                           W-PEN-CALL-AMOUNT
062100     ADD W-PEN-CALL-AMOUNT TO W-PENALTY-TOTAL
062200 2420-EXIT.
062300     EXIT.
062301*    2011-04-19 KAT -- TRUE GREGORIAN SERIAL DAY NUMBER FOR A      *
062302*    CCYY/MM/DD DATE PASSED IN W-SDC-CCYY/MM/DD, RETURNED IN       *
062303*    W-SDC-SERIAL.  SAME LEAP-YEAR TEST HOARPT02 USES IN ITS       *
062304*    1100-CALC-MONTH-END, RESTATED HERE FOR HOABIL01'S OWN USE.    *
062305*    HOA-052.
062306 2425-CALC-SERIAL-DAY.
062307     MOVE 'N' TO W-SDC-LEAP-FLAG
062308     DIVIDE W-SDC-CCYY BY 4 GIVING W-SDC-LEAP-TEST-1
062309     MULTIPLY W-SDC-LEAP-TEST-1 BY 4 GIVING W-SDC-LEAP-TEST-2
062310     IF W-SDC-LEAP-TEST-2 = W-SDC-CCYY
062311         MOVE 'Y' TO W-SDC-LEAP-FLAG
062312         DIVIDE W-SDC-CCYY BY 100 GIVING W-SDC-LEAP-TEST-1
062313         MULTIPLY W-SDC-LEAP-TEST-1 BY 100 GIVING W-SDC-LEAP-TEST-2
062314         IF W-SDC-LEAP-TEST-2 = W-SDC-CCYY
062315             MOVE 'N' TO W-SDC-LEAP-FLAG
062316             DIVIDE W-SDC-CCYY BY 400 GIVING W-SDC-LEAP-TEST-1
062317             MULTIPLY W-SDC-LEAP-TEST-1 BY 400 GIVING
062318                 W-SDC-LEAP-TEST-2
062319             IF W-SDC-LEAP-TEST-2 = W-SDC-CCYY
062320                 MOVE 'Y' TO W-SDC-LEAP-FLAG
062321             END-IF
062322         END-IF
062323     END-IF
062324     DIVIDE W-SDC-CCYY BY 4 GIVING W-SDC-LEAP-TEST-1
062325     DIVIDE W-SDC-CCYY BY 100 GIVING W-SDC-LEAP-TEST-2
062326     COMPUTE W-SDC-SERIAL =
062327         (W-SDC-CCYY * 365) + W-SDC-LEAP-TEST-1 - W-SDC-LEAP-TEST-2
062328     DIVIDE W-SDC-CCYY BY 400 GIVING W-SDC-LEAP-TEST-1
062329     COMPUTE W-SDC-SERIAL = W-SDC-SERIAL + W-SDC-LEAP-TEST-1
062330     COMPUTE W-SDC-SERIAL =
062331         W-SDC-SERIAL + W-SDC-CUM-DAYS (W-SDC-MM) + W-SDC-DD
062332     IF W-SDC-MM > 2 AND W-SDC-IS-LEAP-YEAR
062333         ADD 1 TO W-SDC-SERIAL
062334     END-IF
062335 2425-EXIT.
062336     EXIT.
062400 2500-WRITE-NEW-STATEMENT.
062500     ADD 1 TO W-STM-ID-SEQ
062600     ADD 1 TO W-STM-COUNT
062700     MOVE W-STM-ID-SEQ TO W-STM-ID-WORK
062800     MOVE W-STM-ID-WORK TO TST-ID (W-STM-COUNT)
062900     MOVE BCF-ORG-ID TO TST-ORG-ID (W-STM-COUNT)
063000     MOVE TUN-UNIT-ID (W-UNIT-IDX) TO TST-UNIT-ID (W-STM-COUNT)
063100     MOVE W-RUN-MM TO TST-MONTH (W-STM-COUNT)
063200     MOVE W-RUN-CCYY TO TST-YEAR (W-STM-COUNT)
063300     MOVE W-BASE-AMOUNT TO TST-BASE-AMOUNT (W-STM-COUNT)
063400     MOVE W-PENALTY-TOTAL TO TST-PENALTY-AMOUNT (W-STM-COUNT)
063500     MOVE W-DISCOUNT-TOTAL TO TST-DISCOUNT-AMOUNT (W-STM-COUNT)
063600     MOVE W-NET-AMOUNT TO TST-NET-AMOUNT (W-STM-COUNT)
063700     MOVE ZERO TO TST-AMOUNT-PAID (W-STM-COUNT)
063800     MOVE 'PENDING ' TO TST-STATUS (W-STM-COUNT)
063900     MOVE W-RUN-CCYY TO TST-DUE-DATE (W-STM-COUNT) (1:4)
064000     MOVE W-RUN-MM TO TST-DUE-DATE (W-STM-COUNT) (5:2)
064100     MOVE BCF-BILLING-DAY TO TST-DUE-DATE (W-STM-COUNT) (7:2)
064200     MOVE ZERO TO TST-PAID-DATE (W-STM-COUNT)
064300     MOVE W-STM-COUNT TO W-CUR-STM-IDX
064400 2500-EXIT.
064500     EXIT.
064600 2600-CREDIT-AUTO-APPLY.
064700     PERFORM 2610-FIND-OR-ADD-UCR THRU 2610-EXIT
064800     IF TUC-BALANCE (W-CUR-UCR-IDX) NOT > ZERO
064900         GO TO 2600-EXIT
065000     END-IF
065100     COMPUTE W-PAID-AMOUNT =
065200         TST-NET-AMOUNT (W-CUR-STM-IDX)
065300             - TST-AMOUNT-PAID (W-CUR-STM-IDX)
065400     IF TUC-BALANCE (W-CUR-UCR-IDX) < W-PAID-AMOUNT
065500         MOVE TUC-BALANCE (W-CUR-UCR-IDX) TO W-PAID-AMOUNT
065600     END-IF
065700     IF W-PAID-AMOUNT NOT > ZERO
065800         GO TO 2600-EXIT
065900     END-IF
066000     MOVE 'DEDUCT  ' TO W-CRD-CALL-OP-CODE
066100     MOVE TUC-BALANCE (W-CUR-UCR-IDX) TO W-CRD-CALL-CURR-BALANCE
066200     MOVE W-PAID-AMOUNT TO W-CRD-CALL-AMOUNT
066300     CALL 'HOACRD01' USING W-CRD-CALL-OP-CODE
066400                           W-CRD-CALL-CURR-BALANCE
066500                           W-CRD-CALL-AMOUNT
066600                           W-CRD-CALL-NEW-BALANCE
066700                           W-CRD-CALL-LEDGER-TYPE
066800                           W-CRD-CALL-REFUSED
066900     IF W-CRD-CALL-WAS-REFUSED
067000         GO TO 2600-EXIT
067100     END-IF
067200     MOVE W-CRD-CALL-NEW-BALANCE TO TUC-BALANCE (W-CUR-UCR-IDX)
067300     ADD 1 TO W-CTX-ID-SEQ
067400     MOVE W-CTX-ID-SEQ TO W-CTX-ID-WORK
067500     MOVE SPACES TO CREDTXN-RECORD-OUT
067600     MOVE W-CTX-ID-WORK TO CTX-ID
067700     MOVE TUN-UNIT-ID (W-UNIT-IDX) TO CTX-UNIT-ID
067800     MOVE W-CRD-CALL-LEDGER-TYPE TO CTX-TYPE
067900     COMPUTE CTX-AMOUNT = ZERO - W-PAID-AMOUNT
068000     MOVE W-CRD-CALL-NEW-BALANCE TO CTX-BALANCE-AFTER
068100     STRING 'MONTHLY DUES AUTO-APPLY STMT '
068200         TST-ID (W-CUR-STM-IDX) DELIMITED BY SIZE
068300         INTO CTX-DESCRIPTION
068400     WRITE CREDTXN-RECORD-OUT
068500     ADD W-PAID-AMOUNT TO TST-AMOUNT-PAID (W-CUR-STM-IDX)
068600     ADD W-PAID-AMOUNT TO W-TOT-CREDIT-APPLIED
068700     IF TST-AMOUNT-PAID (W-CUR-STM-IDX) NOT <
068800             TST-NET-AMOUNT (W-CUR-STM-IDX)
068900         MOVE 'PAID    ' TO TST-STATUS (W-CUR-STM-IDX)
069000         MOVE W-RUN-DATE TO TST-PAID-DATE (W-CUR-STM-IDX)
069100     ELSE
069200         MOVE 'PARTIAL ' TO TST-STATUS (W-CUR-STM-IDX)
069300     END-IF
069400     PERFORM 2700-VALIDATE-AND-POST-CREDIT-TXN THRU 2700-EXIT
069500 2600-EXIT.
069600     EXIT.
069700 2610-FIND-OR-ADD-UCR.
069800     MOVE ZERO TO W-CUR-UCR-IDX
069900     MOVE 1 TO W-UCR-IDX
070000     PERFORM 2620-TEST-ONE-UCR THRU 2620-EXIT
070100         UNTIL W-UCR-IDX > W-UCR-COUNT
070200             OR W-CUR-UCR-IDX NOT = ZERO
070300     IF W-CUR-UCR-IDX NOT = ZERO
070400         GO TO 2610-EXIT
070500     END-IF
070600     ADD 1 TO W-UCR-COUNT
070700     MOVE BCF-ORG-ID TO TUC-ORG-ID (W-UCR-COUNT)
070800     MOVE TUN-UNIT-ID (W-UNIT-IDX) TO TUC-UNIT-ID (W-UCR-COUNT)
070900     MOVE ZERO TO TUC-BALANCE (W-UCR-COUNT)
071000     MOVE W-UCR-COUNT TO W-CUR-UCR-IDX
071100 2610-EXIT.
071200     EXIT.
071300 2620-TEST-ONE-UCR.
071400     IF TUC-ORG-ID (W-UCR-IDX) = BCF-ORG-ID
071500             AND TUC-UNIT-ID (W-UCR-IDX) = TUN-UNIT-ID (W-UNIT-IDX)
071600         MOVE W-UCR-IDX TO W-CUR-UCR-IDX
071700     END-IF
071800     ADD 1 TO W-UCR-IDX
071900 2620-EXIT.
072000     EXIT.
072100 2700-VALIDATE-AND-POST-CREDIT-TXN.
072200*    SAME POSITIVE-AMOUNT RULE AS HOATXN01'S 2100-VALIDATE-AMOUNT,
072300*    RESTATED HERE SINCE THIS INCOME POSTING IS LOCAL TO THE
072400*    CREDIT AUTO-APPLY STEP AND HOATXN01 IS NOT CALLABLE.
072500     MOVE 'N' TO W-AMOUNT-VALID-SW
072600     IF W-PAID-AMOUNT > ZERO
072650         MOVE 'Y' TO W-AMOUNT-VALID-SW
072700     END-IF
072800     IF NOT W-AMOUNT-IS-VALID
072900         GO TO 2700-EXIT
073000     END-IF
073100     ADD 1 TO W-TXN-ID-SEQ
073200     MOVE W-TXN-ID-SEQ TO W-TXN-ID-WORK
073300     MOVE SPACES TO TRANSACT-RECORD-OUT
073400     MOVE W-TXN-ID-WORK TO TXN-ID
073500     MOVE BCF-ORG-ID TO TXN-ORG-ID
073600     MOVE TUN-UNIT-ID (W-UNIT-IDX) TO TXN-UNIT-ID
073700     MOVE 'INCOME ' TO TXN-TYPE
073800     MOVE 'POSTED   ' TO TXN-STATUS
073900     MOVE 'EXACT  ' TO TXN-PAYMENT-TYPE
074000     MOVE W-PAID-AMOUNT TO TXN-GROSS-AMOUNT
074100     MOVE W-PAID-AMOUNT TO TXN-NET-AMOUNT
074200     MOVE 'MONTHLY DUES' TO TXN-CATEGORY
074300     MOVE SPACES TO TXN-PAYER-NAME
074400     MOVE 'Y' TO TXN-DISBURSED
074500     MOVE W-RUN-DATE TO TXN-DATE
074600     MOVE 'CREDIT AUTO-APPLY' TO TXN-DESCRIPTION
074700     WRITE TRANSACT-RECORD-OUT
074800 2700-EXIT.
074900     EXIT.
075000 7000-REWRITE-MASTERS.
075100     OPEN OUTPUT DUESSTMT
075200     PERFORM 7100-WRITE-ONE-STM THRU 7100-EXIT
075300         VARYING W-STM-IDX FROM 1 BY 1
075400         UNTIL W-STM-IDX > W-STM-COUNT
075500     CLOSE DUESSTMT
075600     OPEN OUTPUT UNITCRD
075700     PERFORM 7200-WRITE-ONE-UCR THRU 7200-EXIT
075800         VARYING W-UCR-IDX FROM 1 BY 1
075900         UNTIL W-UCR-IDX > W-UCR-COUNT
076000     CLOSE UNITCRD
076100 7000-EXIT.
076200     EXIT.
076300 7100-WRITE-ONE-STM.
076400     MOVE SPACES TO DUESSTMT-RECORD
076500     MOVE TST-ID (W-STM-IDX) TO STM-ID
076600     MOVE TST-ORG-ID (W-STM-IDX) TO STM-ORG-ID
076700     MOVE TST-UNIT-ID (W-STM-IDX) TO STM-UNIT-ID
076800     MOVE TST-MONTH (W-STM-IDX) TO STM-MONTH
076900     MOVE TST-YEAR (W-STM-IDX) TO STM-YEAR
077000     MOVE TST-BASE-AMOUNT (W-STM-IDX) TO STM-BASE-AMOUNT
077100     MOVE TST-PENALTY-AMOUNT (W-STM-IDX) TO STM-PENALTY-AMOUNT
077200     MOVE TST-DISCOUNT-AMOUNT (W-STM-IDX) TO STM-DISCOUNT-AMOUNT
077300     MOVE TST-NET-AMOUNT (W-STM-IDX) TO STM-NET-AMOUNT
077400     MOVE TST-AMOUNT-PAID (W-STM-IDX) TO STM-AMOUNT-PAID
077500     MOVE TST-STATUS (W-STM-IDX) TO STM-STATUS
077600     MOVE TST-DUE-DATE (W-STM-IDX) TO STM-DUE-DATE
077700     MOVE TST-PAID-DATE (W-STM-IDX) TO STM-PAID-DATE
077800     WRITE DUESSTMT-RECORD
077900 7100-EXIT.
078000     EXIT.
078100 7200-WRITE-ONE-UCR.
078200     MOVE SPACES TO UNITCRD-RECORD
078300     MOVE TUC-ORG-ID (W-UCR-IDX) TO UCR-ORG-ID
078400     MOVE TUC-UNIT-ID (W-UCR-IDX) TO UCR-UNIT-ID
078500     MOVE TUC-BALANCE (W-UCR-IDX) TO UCR-BALANCE
078600     WRITE UNITCRD-RECORD
078700 7200-EXIT.
078800     EXIT.
078900 8000-WRITE-RUN-SUMMARY.
079100     MOVE SPACES TO RPT-HDR-LINE
079200     MOVE 'HOMEOWNERS ASSOCIATION BILLING RUN SUMMARY'
079300         TO HDR-ORG-NAME
079400     MOVE W-RUN-DATE TO HDR-PERIOD-LINE
079500     WRITE RPTFILE-RECORD FROM RPT-HDR-LINE
079600     MOVE SPACES TO W-MESSAGE-LINE
079700     MOVE W-TOT-UNITS-PROCESSED TO W-CNT-EDIT
079800     STRING 'UNITS PROCESSED.......... ' W-CNT-EDIT
079900         DELIMITED BY SIZE INTO W-MESSAGE-LINE
080000     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
080100     MOVE SPACES TO W-MESSAGE-LINE
080200     MOVE W-TOT-STMTS-CREATED TO W-CNT-EDIT
080300     STRING 'STATEMENTS CREATED....... ' W-CNT-EDIT
080400         DELIMITED BY SIZE INTO W-MESSAGE-LINE
080500     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
080600     MOVE SPACES TO W-MESSAGE-LINE
080700     MOVE W-TOT-STMTS-SKIPPED TO W-CNT-EDIT
080800     STRING 'STATEMENTS SKIPPED....... ' W-CNT-EDIT
080900         DELIMITED BY SIZE INTO W-MESSAGE-LINE
081000     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
081100     MOVE SPACES TO W-MESSAGE-LINE
081200     MOVE W-TOT-BILLED TO W-TOT-EDIT
081300     STRING 'TOTAL BILLED.............' W-TOT-EDIT
081400         DELIMITED BY SIZE INTO W-MESSAGE-LINE
081500     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
081600     MOVE SPACES TO W-MESSAGE-LINE
081700     MOVE W-TOT-DISCOUNTS TO W-TOT-EDIT
081800     STRING 'TOTAL DISCOUNTS..........' W-TOT-EDIT
081900         DELIMITED BY SIZE INTO W-MESSAGE-LINE
082000     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
082100     MOVE SPACES TO W-MESSAGE-LINE
082200     MOVE W-TOT-PENALTIES TO W-TOT-EDIT
082300     STRING 'TOTAL PENALTIES..........' W-TOT-EDIT
082400         DELIMITED BY SIZE INTO W-MESSAGE-LINE
082500     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
082600     MOVE SPACES TO W-MESSAGE-LINE
082700     MOVE W-TOT-CREDIT-APPLIED TO W-TOT-EDIT
082800     STRING 'TOTAL CREDIT APPLIED.....' W-TOT-EDIT
082900         DELIMITED BY SIZE INTO W-MESSAGE-LINE
083000     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
083100 8000-EXIT.
083200     EXIT.
083300 9000-TERMINATE.
083400     CLOSE BILLCFG CREDTXN TRANSACT RPTFILE
083500 9000-EXIT.
083600     EXIT.
