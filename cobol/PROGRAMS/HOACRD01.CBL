000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     HOACRD01.
000300 AUTHOR.         D K NAKASHIMA.
000400 INSTALLATION.   HOA DATA CENTER - DUES AND ASSESSMENTS GROUP.
000500 DATE-WRITTEN.   1990-02-27.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL ASSOCIATION USE ONLY.
000800******************************************************************
000900*    HOACRD01  --  UNIT ADVANCE-PAYMENT CREDIT MANAGER          *
001000*                                                                *
001100*    CALLED BY HOABIL01 FOR CREDIT AUTO-APPLY AND CAN BE CALLED  *
001200*    BY ANY FUTURE JOB THAT NEEDS TO ADD, DEDUCT OR INSPECT A    *
001300*    UNIT'S CREDIT BALANCE.  THIS PROGRAM DOES NOT TOUCH UNITCRD *
001400*    OR CREDTXN ITSELF -- THE CALLER HOLDS THE UCR RECORD IN ITS *
001500*    IN-MEMORY TABLE AND WRITES THE CREDTXN LEDGER ENTRY, SO THE *
001600*    SAME COPY OF THIS PROGRAM WORKS WHETHER THE CALLER IS       *
001700*    PROCESSING ONE UNIT OR A WHOLE ORGANIZATION'S TABLE OF THEM.*
001800*                                                                *
001900*    REVISION LOG                                                *
002000*    ----------  ----  --------------------------------  -------*
002100*    DATE        INIT  DESCRIPTION                       REQUEST*
002200*    ----------  ----  --------------------------------  -------*
002300*    1990-02-27  RGH   ORIGINAL PROGRAM.                       HOA-012
002400*    1996-08-19  DKN   LK-LEDGER-TYPE RETURNED SO CALLER CAN    HOA-029
002500*                      WRITE CREDTXN WITHOUT ITS OWN IF-TEST.    HOA-029
002600*    2001-07-02  KAT   REFUSE DEDUCT IF AMOUNT EXCEEDS BALANCE,  HOA-039
002700*                      NO PARTIAL DEDUCTION -- PER BOARD RULING. HOA-039
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 DATA DIVISION.
003400 WORKING-STORAGE SECTION.
003500 01  W-CURRENT-DATE-WORK.
003600     05  W-CURR-DATE-CCYYMMDD.
003700         10  W-CURR-DATE-CC          PIC 9(02).
003800         10  W-CURR-DATE-YY          PIC 9(02).
003900         10  W-CURR-DATE-MM          PIC 9(02).
004000         10  W-CURR-DATE-DD          PIC 9(02).
004100     05  W-CURR-TIME                 PIC 9(08).
004150     05  FILLER                      PIC X(01).
004200 01  W-CURR-DATE-SLASH REDEFINES W-CURRENT-DATE-WORK.
004300     05  W-SLASH-MM                  PIC 9(02).
004400     05  W-SLASH-DD                  PIC 9(02).
004500     05  W-SLASH-CCYY                PIC 9(04).
004600     05  FILLER                      PIC X(09).
004700 01  W-CURR-DATE-YYMMDD REDEFINES W-CURRENT-DATE-WORK.
004800     05  W-YY2                       PIC 9(02).
004900     05  W-MM2                       PIC 9(02).
005000     05  W-DD2                       PIC 9(02).
005100     05  FILLER                      PIC X(11).
005200 01  W-REFUSED-FLAG                  PIC X(01)       VALUE 'N'.
005300     88  W-DEDUCT-REFUSED                VALUE 'Y'.
005400 01  W-CALL-COUNT                    PIC S9(07)      COMP.
005420 01  W-BALANCE-DISPLAY.
005440     05  W-BAL-DOLLARS               PIC S9(10).
005460     05  W-BAL-CENTS                 PIC 9(2).
005470     05  FILLER                      PIC X(01).
005480 01  W-BALANCE-SIGNED REDEFINES W-BALANCE-DISPLAY.
005490     05  W-BAL-SIGNED-AMT            PIC S9(10)V99.
005495     05  FILLER                      PIC X(01).
005500 LINKAGE SECTION.
005600 01  LK-OPERATION-CODE               PIC X(08).
005700     88  LK-OP-ADD-CREDIT                VALUE 'ADD     '.
005800     88  LK-OP-DEDUCT-CREDIT             VALUE 'DEDUCT  '.
005900     88  LK-OP-GET-BALANCE               VALUE 'BALANCE '.
006000 01  LK-CURRENT-BALANCE              PIC S9(10)V99.
006100 01  LK-AMOUNT                       PIC S9(10)V99.
006200 01  LK-NEW-BALANCE                  PIC S9(10)V99.
006300 01  LK-LEDGER-TYPE                  PIC X(14).
006400 01  LK-REFUSED                      PIC X(01).
006500     88  LK-WAS-REFUSED                  VALUE 'Y'.
006600 PROCEDURE DIVISION USING LK-OPERATION-CODE
006700                          LK-CURRENT-BALANCE
006800                          LK-AMOUNT
006900                          LK-NEW-BALANCE
007000                          LK-LEDGER-TYPE
007100                          LK-REFUSED.
007200 0000-MAIN.
007300     ADD 1 TO W-CALL-COUNT
007400     MOVE 'N' TO W-REFUSED-FLAG
007500     MOVE SPACES TO LK-LEDGER-TYPE
007600     MOVE LK-CURRENT-BALANCE TO LK-NEW-BALANCE
007700     EVALUATE TRUE
007800         WHEN LK-OP-ADD-CREDIT
007900             PERFORM 1000-ADD-CREDIT THRU 1000-EXIT
008000         WHEN LK-OP-DEDUCT-CREDIT
008100             PERFORM 2000-DEDUCT-CREDIT THRU 2000-EXIT
008200         WHEN LK-OP-GET-BALANCE
008300             PERFORM 3000-GET-BALANCE THRU 3000-EXIT
008400         WHEN OTHER
008500             MOVE 'Y' TO W-REFUSED-FLAG
008600     END-EVALUATE
008700     IF W-DEDUCT-REFUSED
008800         MOVE 'Y' TO LK-REFUSED
008900     ELSE
009000         MOVE 'N' TO LK-REFUSED
009100     END-IF
009200     EXIT PROGRAM.
009300 1000-ADD-CREDIT.
009400     ADD LK-AMOUNT TO LK-NEW-BALANCE
009500     MOVE 'DEPOSIT       ' TO LK-LEDGER-TYPE
009600 1000-EXIT.
009700     EXIT.
009800 2000-DEDUCT-CREDIT.
009900     IF LK-AMOUNT > LK-CURRENT-BALANCE
010000         MOVE 'Y' TO W-REFUSED-FLAG
010100         GO TO 2000-EXIT
010200     END-IF
010300     SUBTRACT LK-AMOUNT FROM LK-NEW-BALANCE
010400     MOVE 'DUES-DEDUCTION' TO LK-LEDGER-TYPE
010500 2000-EXIT.
010600     EXIT.
010700 3000-GET-BALANCE.
010800*    LK-NEW-BALANCE ALREADY CARRIES LK-CURRENT-BALANCE FORWARD,
010900*    ZERO IF THE CALLER FOUND NO UNITCRD RECORD FOR THE UNIT.
011000 3000-EXIT.
011100     EXIT.
