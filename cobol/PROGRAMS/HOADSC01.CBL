000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     HOADSC01.
000300 AUTHOR.         R G HALVORSEN.
000400 INSTALLATION.   HOA DATA CENTER - DUES AND ASSESSMENTS GROUP.
000500 DATE-WRITTEN.   1989-10-19.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL ASSOCIATION USE ONLY.
000800******************************************************************
000900*    HOADSC01  --  DUES DISCOUNT EVALUATOR                      *
001000*                                                                *
001100*    CALLED BY HOABIL01 ONCE PER DISCOUNT-CONFIG RECORD ON FILE  *
001200*    FOR THE UNIT'S ORGANIZATION.  TELLS THE CALLER WHETHER THE  *
001300*    DISCOUNT APPLIES ON THE RUN DATE AND, IF SO, THE ROUNDED    *
001400*    DOLLAR AMOUNT.  NO FILE I-O -- DISCCFG IS READ BY HOABIL01.  *
001500*                                                                *
001600*    REVISION LOG                                                *
001700*    ----------  ----  --------------------------------  -------*
001800*    DATE        INIT  DESCRIPTION                       REQUEST*
001900*    ----------  ----  --------------------------------  -------*
002000*    1989-10-19  RGH   ORIGINAL PROGRAM.                       HOA-009
002100*    1995-04-03  DKN   ADDED VALID-FROM/UNTIL WINDOW CHECK,     HOA-026
002200*                      ZERO BOUND MEANS OPEN-ENDED.              HOA-026
002300*    1998-10-20  PLM   Y2K, WINDOW DATES NOW CCYYMMDD, COMPARE  HOA-Y2K
002400*                      IS A STRAIGHT NUMERIC COMPARE.            HOA-Y2K
002450*    2003-09-08  KAT   LK-DSC-VALUE NOW CHECKED FOR NEGATIVE     HOA-042
002460*                      BEFORE THE COMPUTE, BAD DISCCFG DATA HAD  HOA-042
002470*                      BEEN INFLATING A PAYER'S BALANCE.         HOA-042
002480*    2009-11-05  KAT   W-CALC-BRK WAS SPLITTING AT THE DOLLAR,   HOA-051
002485*                      NOT THE PENNY -- A 12.5% DISCOUNT ON A    HOA-051
002490*                      250.00 BASE PRICED AT 31.00 INSTEAD OF    HOA-051
002495*                      31.25.  SAME FIX AS HOAPEN01'S.            HOA-051
002500******************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 DATA DIVISION.
003100 WORKING-STORAGE SECTION.
003200 01  W-CURRENT-DATE-WORK.
003300     05  W-CURR-DATE-CCYYMMDD.
003400         10  W-CURR-DATE-CC          PIC 9(02).
003500         10  W-CURR-DATE-YY          PIC 9(02).
003600         10  W-CURR-DATE-MM          PIC 9(02).
003700         10  W-CURR-DATE-DD          PIC 9(02).
003800     05  W-CURR-TIME                 PIC 9(08).
003850     05  FILLER                      PIC X(01).
003900 01  W-CURR-DATE-SLASH REDEFINES W-CURRENT-DATE-WORK.
004000     05  W-SLASH-MM                  PIC 9(02).
004100     05  W-SLASH-DD                  PIC 9(02).
004200     05  W-SLASH-CCYY                PIC 9(04).
004300     05  FILLER                      PIC X(09).
004400 01  W-CURR-DATE-YYMMDD REDEFINES W-CURRENT-DATE-WORK.
004500     05  W-YY2                       PIC 9(02).
004600     05  W-MM2                       PIC 9(02).
004700     05  W-DD2                       PIC 9(02).
004800     05  FILLER                      PIC X(11).
004900 01  W-CALC-AMOUNT.
005000     05  W-CALC-AMOUNT-V4            PIC S9(10)V9999.
005050*    2009-11-05 KAT -- W-CALC-BRK SPLITS AT THE PENNY NOW, NOT
005060*    THE DOLLAR.  HOA-051.
005100 01  W-CALC-BRK REDEFINES W-CALC-AMOUNT.
005200     05  W-CALC-WHOLE-V2             PIC S9(10)V99.
005300     05  W-CALC-ROUND-DIGITS         PIC 9(2).
005400 01  W-VALID-FLAG                    PIC X(01)       VALUE 'N'.
005450     88  W-DISCOUNT-APPLIES              VALUE 'Y'.
005480 01  W-MONTHS-PAID-COMP              PIC 9(02)       COMP.
005600 LINKAGE SECTION.
005700 01  LK-DSC-TYPE                     PIC X(10).
005800 01  LK-DSC-VALUE                    PIC S9(8)V99.
005900 01  LK-DSC-MIN-MONTHS               PIC 9(02).
006000 01  LK-DSC-VALID-FROM               PIC 9(08).
006100 01  LK-DSC-VALID-UNTIL              PIC 9(08).
006200 01  LK-DSC-ACTIVE                   PIC X(01).
006300 01  LK-RUN-DATE                     PIC 9(08).
006400 01  LK-BASE-AMOUNT                  PIC S9(10)V99.
006500 01  LK-MONTHS-PAID                  PIC 9(02).
006600 01  LK-DISCOUNT-APPLIES             PIC X(01).
006700 01  LK-DISCOUNT-AMOUNT              PIC S9(10)V99.
006800 PROCEDURE DIVISION USING LK-DSC-TYPE
006900                          LK-DSC-VALUE
007000                          LK-DSC-MIN-MONTHS
007100                          LK-DSC-VALID-FROM
007200                          LK-DSC-VALID-UNTIL
007300                          LK-DSC-ACTIVE
007400                          LK-RUN-DATE
007500                          LK-BASE-AMOUNT
007600                          LK-MONTHS-PAID
007700                          LK-DISCOUNT-APPLIES
007800                          LK-DISCOUNT-AMOUNT.
007900 0000-MAIN.
008000     MOVE 'N' TO W-VALID-FLAG
008100     MOVE ZERO TO LK-DISCOUNT-AMOUNT
008200     PERFORM 1000-CHECK-ELIGIBILITY THRU 1000-EXIT
008300     IF W-DISCOUNT-APPLIES
008400         MOVE 'Y' TO LK-DISCOUNT-APPLIES
008500         PERFORM 2000-CALC-AMOUNT THRU 2000-EXIT
008600     ELSE
008700         MOVE 'N' TO LK-DISCOUNT-APPLIES
008800     END-IF
008900     EXIT PROGRAM.
009000 1000-CHECK-ELIGIBILITY.
009100     IF LK-DSC-ACTIVE NOT = 'Y'
009200         GO TO 1000-EXIT
009300     END-IF
009400     IF LK-DSC-VALID-FROM NOT = ZERO
009500             AND LK-RUN-DATE < LK-DSC-VALID-FROM
009600         GO TO 1000-EXIT
009700     END-IF
009800     IF LK-DSC-VALID-UNTIL NOT = ZERO
009900             AND LK-RUN-DATE > LK-DSC-VALID-UNTIL
010000         GO TO 1000-EXIT
010100     END-IF
010200     MOVE LK-MONTHS-PAID TO W-MONTHS-PAID-COMP
010250     IF W-MONTHS-PAID-COMP < LK-DSC-MIN-MONTHS
010300         GO TO 1000-EXIT
010400     END-IF
010410*    2003-09-08 KAT -- BAD DISCCFG DATA WAS CARRYING A NEGATIVE
010420*    LK-DSC-VALUE THROUGH TO 2000-CALC-AMOUNT, WHICH SUBTRACTED
010430*    FROM THE PAYER'S BALANCE INSTEAD OF DISCOUNTING IT.  HOA-042
010440     IF LK-DSC-VALUE < ZERO
010450         GO TO 1000-EXIT
010460     END-IF
010500     MOVE 'Y' TO W-VALID-FLAG
010600 1000-EXIT.
010700     EXIT.
010800 2000-CALC-AMOUNT.
010900     IF LK-DSC-TYPE = 'PERCENTAGE'
011000         COMPUTE W-CALC-AMOUNT-V4 =
011100             LK-BASE-AMOUNT * LK-DSC-VALUE / 100
011200     ELSE
011300         MOVE LK-DSC-VALUE TO W-CALC-AMOUNT-V4
011400     END-IF
011500     PERFORM 9000-ROUND-HALF-UP THRU 9000-EXIT
011600     MOVE W-CALC-WHOLE-V2 TO LK-DISCOUNT-AMOUNT
011700 2000-EXIT.
011800     EXIT.
011900 9000-ROUND-HALF-UP.
011950*    2009-11-05 KAT -- ROUND ON THE THOUSANDTHS DIGIT ONLY, NOT
011960*    THE WHOLE V9999 FRACTION, SO THE PENNY SURVIVES.  HOA-051.
012000     IF W-CALC-ROUND-DIGITS >= 50
012100         ADD 0.01 TO W-CALC-WHOLE-V2
012200     END-IF
012300 9000-EXIT.
012400     EXIT.
