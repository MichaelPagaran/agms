000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     HOAPEN01.
000300 AUTHOR.         R G HALVORSEN.
000400 INSTALLATION.   HOA DATA CENTER - DUES AND ASSESSMENTS GROUP.
000500 DATE-WRITTEN.   1988-06-21.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL ASSOCIATION USE ONLY.
000800******************************************************************
000900*    HOAPEN01  --  SIMPLE-INTEREST LATE-PAYMENT PENALTY CALC     *
001000*                                                                *
001100*    CALLED BY HOABIL01 ONCE PER PAST-DUE STATEMENT CARRIED      *
001200*    FORWARD INTO THE CURRENT BILLING RUN.  RETURNS A SINGLE     *
001300*    PENALTY AMOUNT, ROUNDED HALF-UP TO THE PENNY.  NO FILE I-O. *
001400*                                                                *
001500*    REVISION LOG                                                *
001600*    ----------  ----  --------------------------------  -------*
001700*    DATE        INIT  DESCRIPTION                       REQUEST*
001800*    ----------  ----  --------------------------------  -------*
001900*    1988-06-21  RGH   ORIGINAL PROGRAM.                       HOA-004
002000*    1994-12-01  DKN   FLAT-RATE BRANCH NO LONGER USES THE      HOA-025
002100*                      PRINCIPAL, RATE VALUE ONLY, PER BOARD    HOA-025
002200*                      POLICY REVISION.                         HOA-025
002300*    1999-01-11  PLM   Y2K REVIEW, NO DATE ARITHMETIC IN THIS   HOA-Y2K
002400*                      PROGRAM, CALLER SUPPLIES MONTHS-OVERDUE. HOA-Y2K
002500*    2008-03-17  KAT   ADDED HALF-UP MANUAL ROUND VIA W-CALC-   HOA-044
002600*                      BRK, THE MICRO FOCUS COMPILE ON THE NEW  HOA-044
002700*                      SERVER DEFAULTED ROUNDED TO NEAREST-     HOA-044
002800*                      EVEN INSTEAD OF HALF-UP.                 HOA-044
002810*    2009-11-05  KAT   HOA-044'S SPLIT CARRIED ALL FOUR V9999   HOA-051
002820*                      DECIMALS INTO THE ROUNDING TEST, WHICH   HOA-051
002830*                      ROUNDED TO THE NEAREST WHOLE DOLLAR AND  HOA-051
002840*                      DROPPED THE CENTS ENTIRELY -- AUDIT      HOA-051
002850*                      CAUGHT A 137.50/2.00%/3-MO. PENALTY      HOA-051
002860*                      PRICED AT 8.00 INSTEAD OF 8.25.  W-CALC- HOA-051
002870*                      BRK NOW SPLITS AT THE PENNY, NOT THE     HOA-051
002880*                      DOLLAR, SO ONLY THE THOUSANDTHS AND      HOA-051
002890*                      TEN-THOUSANDTHS DECIDE THE ROUND.        HOA-051
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600*----------------------------------------------------------------*
003700*    SHOP-STANDARD RUN-DATE WORK AREA (UNUSED CALC HERE, KEPT    *
003800*    FOR CONSISTENCY WITH THE OTHER HOA PROGRAMS THAT COPY IT).  *
003900*----------------------------------------------------------------*
004000 01  W-CURRENT-DATE-WORK.
004100     05  W-CURR-DATE-CCYYMMDD.
004200         10  W-CURR-DATE-CC          PIC 9(02).
004300         10  W-CURR-DATE-YY          PIC 9(02).
004400         10  W-CURR-DATE-MM          PIC 9(02).
004500         10  W-CURR-DATE-DD          PIC 9(02).
004600     05  W-CURR-TIME                 PIC 9(08).
004650     05  FILLER                      PIC X(01).
004700 01  W-CURR-DATE-SLASH REDEFINES W-CURRENT-DATE-WORK.
004800     05  W-SLASH-MM                  PIC 9(02).
004900     05  W-SLASH-DD                  PIC 9(02).
005000     05  W-SLASH-CCYY                PIC 9(04).
005100     05  FILLER                      PIC X(09).
005200 01  W-CURR-DATE-YYMMDD REDEFINES W-CURRENT-DATE-WORK.
005300     05  W-YY2                       PIC 9(02).
005400     05  W-MM2                       PIC 9(02).
005500     05  W-DD2                       PIC 9(02).
005600     05  FILLER                      PIC X(11).
005700*----------------------------------------------------------------*
005800*    CALCULATION WORK AREA.                                     *
005900*----------------------------------------------------------------*
006000 01  W-MONTHS-OVERDUE                PIC S9(5)       COMP.
006100 01  W-CALC-AMOUNT.
006200     05  W-CALC-AMOUNT-V4            PIC S9(10)V9999.
006210*    2009-11-05 KAT -- W-CALC-BRK SPLITS AT THE PENNY NOW, NOT
006220*    THE DOLLAR.  HOA-051.
006300 01  W-CALC-BRK REDEFINES W-CALC-AMOUNT.
006400     05  W-CALC-WHOLE-V2             PIC S9(10)V99.
006500     05  W-CALC-ROUND-DIGITS         PIC 9(2).
006600 01  W-RATE-PCT-OF-ONE               PIC S9V9999     COMP.
006700 LINKAGE SECTION.
006800 01  LK-PEN-RATE-TYPE                PIC X(07).
006900 01  LK-PEN-RATE-VALUE               PIC S9(3)V99.
007000 01  LK-PRINCIPAL-AMOUNT             PIC S9(10)V99.
007100 01  LK-MONTHS-OVERDUE               PIC S9(5).
007200 01  LK-PENALTY-AMOUNT               PIC S9(10)V99.
007300 PROCEDURE DIVISION USING LK-PEN-RATE-TYPE
007400                          LK-PEN-RATE-VALUE
007500                          LK-PRINCIPAL-AMOUNT
007600                          LK-MONTHS-OVERDUE
007700                          LK-PENALTY-AMOUNT.
007800 0000-MAIN.
007900     MOVE LK-MONTHS-OVERDUE TO W-MONTHS-OVERDUE
008000     IF W-MONTHS-OVERDUE NOT > 0
008100         MOVE ZERO TO LK-PENALTY-AMOUNT
008200         GO TO 0000-MAIN-EXIT
008300     END-IF
008400     IF LK-PEN-RATE-TYPE = 'PERCENT'
008500         PERFORM 1000-CALC-PERCENT-PENALTY THRU 1000-EXIT
008600     ELSE
008700         PERFORM 2000-CALC-FLAT-PENALTY THRU 2000-EXIT
008800     END-IF
008900     PERFORM 9000-ROUND-HALF-UP THRU 9000-EXIT
009000     MOVE W-CALC-WHOLE-V2 TO LK-PENALTY-AMOUNT
009100 0000-MAIN-EXIT.
009200     EXIT PROGRAM.
009300 1000-CALC-PERCENT-PENALTY.
009400*    I = P X R X T  (SIMPLE INTEREST, NEVER COMPOUNDED)
009500     COMPUTE W-RATE-PCT-OF-ONE = LK-PEN-RATE-VALUE / 100
009600     COMPUTE W-CALC-AMOUNT-V4 =
009700         LK-PRINCIPAL-AMOUNT * W-RATE-PCT-OF-ONE * W-MONTHS-OVERDUE
009800 1000-EXIT.
009900     EXIT.
010000 2000-CALC-FLAT-PENALTY.
010100*    FLAT POLICY IGNORES THE PRINCIPAL ENTIRELY.
010200     COMPUTE W-CALC-AMOUNT-V4 =
010300         LK-PEN-RATE-VALUE * W-MONTHS-OVERDUE
010400 2000-EXIT.
010500     EXIT.
010600 9000-ROUND-HALF-UP.
010650*    2009-11-05 KAT -- ROUND ON THE THOUSANDTHS DIGIT ONLY, NOT
010660*    THE WHOLE V9999 FRACTION, SO THE PENNY SURVIVES.  HOA-051.
010700     IF W-CALC-ROUND-DIGITS >= 50
010800         ADD 0.01 TO W-CALC-WHOLE-V2
010900     END-IF
011000 9000-EXIT.
011100     EXIT.
