000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     HOARPT01.
000300 AUTHOR.         D K NAKASHIMA.
000400 INSTALLATION.   HOA DATA CENTER - DUES AND ASSESSMENTS GROUP.
000500 DATE-WRITTEN.   1992-11-04.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL ASSOCIATION USE ONLY.
000800******************************************************************
000900*    HOARPT01  --  DAILY FINANCIAL REPORT                       *
001000*                                                                *
001100*    ONE CONTROL CARD SELECTS THE ORGANIZATION AND THE DAY.      *
001200*    LISTS THAT DAY'S POSTED INCOME TRANSACTIONS, THEN THAT      *
001300*    DAY'S POSTED EXPENSE TRANSACTIONS, WITH A NET BALANCE LINE  *
001400*    AT THE BOTTOM.  TRANSACT IS READ ONCE FOR EACH SECTION --   *
001500*    THE FILE IS SMALL ENOUGH FOR THE DOUBLE PASS TO BE CHEAPER  *
001600*    THAN SORTING IT FIRST.                                      *
001700*                                                                *
001800*    REVISION LOG                                                *
001900*    ----------  ----  --------------------------------  -------*
002000*    DATE        INIT  DESCRIPTION                       REQUEST*
002100*    ----------  ----  --------------------------------  -------*
002200*    1992-11-04  DKN   ORIGINAL PROGRAM.                       HOA-018
002300*    1998-11-09  PLM   Y2K -- CTL-REPORT-DATE AND TXN-DATE BOTH  HOA-Y2K
002400*                      CCYYMMDD AS OF THIS RELEASE, NO CHANGE    HOA-Y2K
002500*                      TO THIS PROGRAM'S COMPARE LOGIC REQUIRED. HOA-Y2K
002550*    2005-06-30  KAT   PRINTS "NO ACTIVITY" WHEN A DAY HAS NO    HOA-043
002560*                      POSTED ENTRIES, OPERATIONS WAS MISTAKING  HOA-043
002570*                      A BLANK REPORT FOR A FAILED RUN.          HOA-043
002600******************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT CTLCARD ASSIGN TO "CTLCARD"
003400         ORGANIZATION IS LINE SEQUENTIAL
003500         FILE STATUS IS WS-CTLCARD-STATUS.
003600     SELECT TRANSACT ASSIGN TO "TRANSACT"
003700         ORGANIZATION IS LINE SEQUENTIAL
003800         FILE STATUS IS WS-TRANSACT-STATUS.
003900     SELECT RPTFILE ASSIGN TO "RPTFILE"
004000         ORGANIZATION IS LINE SEQUENTIAL
004100         FILE STATUS IS WS-RPTFILE-STATUS.
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  CTLCARD
004500     LABEL RECORD IS STANDARD.
004600 01  CTLCARD-RECORD.
004700     COPY HOA.RPTCTL.
004800 FD  TRANSACT
004900     LABEL RECORD IS STANDARD.
005000 01  TRANSACT-RECORD-IN.
005100     COPY HOA.TRANSACT.
005200 FD  RPTFILE
005300     LABEL RECORD IS STANDARD.
005400 01  RPTFILE-RECORD                  PIC X(132).
005500 WORKING-STORAGE SECTION.
005600 01  W-CURRENT-DATE-WORK.
005700     05  W-CURR-DATE-CCYYMMDD.
005800         10  W-CURR-DATE-CC          PIC 9(02).
005900         10  W-CURR-DATE-YY          PIC 9(02).
006000         10  W-CURR-DATE-MM          PIC 9(02).
006100         10  W-CURR-DATE-DD          PIC 9(02).
006200     05  W-CURR-TIME                 PIC 9(08).
006250     05  FILLER                      PIC X(01).
006300 01  W-CURR-DATE-SLASH REDEFINES W-CURRENT-DATE-WORK.
006400     05  W-SLASH-MM                  PIC 9(02).
006500     05  W-SLASH-DD                  PIC 9(02).
006600     05  W-SLASH-CCYY                PIC 9(04).
006700     05  FILLER                      PIC X(09).
006800 01  W-CURR-DATE-YYMMDD REDEFINES W-CURRENT-DATE-WORK.
006900     05  W-SYS-YY                    PIC 9(02).
007000     05  W-SYS-MM                    PIC 9(02).
007100     05  W-SYS-DD                    PIC 9(02).
007200     05  FILLER                      PIC X(10).
007300 01  WS-CTLCARD-STATUS               PIC X(02).
007400 01  WS-TRANSACT-STATUS              PIC X(02).
007500     88  WS-TRANSACT-EOF                 VALUE '10'.
007600 01  WS-RPTFILE-STATUS               PIC X(02).
007700 01  W-EOF-SWITCH                    PIC X(01)       VALUE 'N'.
007800     88  W-NO-MORE-TRANSACTIONS          VALUE 'Y'.
007900 01  W-LINE-COUNT                    PIC S9(05)      COMP.
008000 01  W-INCOME-TOTAL                  PIC S9(12)V99.
008100 01  W-INCOME-COUNT                  PIC S9(07)      COMP.
008200 01  W-EXPENSE-TOTAL                 PIC S9(12)V99.
008300 01  W-EXPENSE-COUNT                 PIC S9(07)      COMP.
008400 01  W-NET-BALANCE                   PIC S9(12)V99.
008500 01  W-AMOUNT-EDIT                   PIC $,$$$,$$9.99-.
008600 01  W-REPORT-DATE-EDIT              PIC X(10).
008700 01  W-MESSAGE-LINE                  PIC X(132).
008800 01  W-RPT-PRINT-LINE.
008900     COPY HOA.RPTLINE.
009000 LINKAGE SECTION.
009100 PROCEDURE DIVISION.
009200 0000-MAIN.
009300     PERFORM 1000-INITIALIZE THRU 1000-EXIT
009400     PERFORM 2000-PRINT-INCOME-SECTION THRU 2000-EXIT
009500     PERFORM 3000-PRINT-EXPENSE-SECTION THRU 3000-EXIT
009600     PERFORM 4000-PRINT-TOTALS THRU 4000-EXIT
009700     PERFORM 9000-TERMINATE THRU 9000-EXIT
009800     STOP RUN.
009900 1000-INITIALIZE.
010000     MOVE ZERO TO W-INCOME-TOTAL W-INCOME-COUNT
010100     MOVE ZERO TO W-EXPENSE-TOTAL W-EXPENSE-COUNT
010200     OPEN INPUT CTLCARD
010300     READ CTLCARD
010400         AT END MOVE SPACES TO CTLCARD-RECORD
010500     END-READ
010600     CLOSE CTLCARD
010700     MOVE CTL-REPORT-DATE TO W-REPORT-DATE-EDIT
010800     OPEN OUTPUT RPTFILE
010900     MOVE SPACES TO RPT-HDR-LINE
011000     STRING 'DAILY FINANCIAL REPORT - ORG ' CTL-ORG-ID
011100         DELIMITED BY SIZE INTO HDR-ORG-NAME
011200     STRING 'REPORT DATE ' W-REPORT-DATE-EDIT
011300         DELIMITED BY SIZE INTO HDR-PERIOD-LINE
011400     WRITE RPTFILE-RECORD FROM RPT-HDR-LINE
011500     MOVE SPACES TO W-MESSAGE-LINE
011600     MOVE 'INCOME' TO W-MESSAGE-LINE (1:6)
011700     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
011800 1000-EXIT.
011900     EXIT.
012000 2000-PRINT-INCOME-SECTION.
012100     MOVE 'N' TO W-EOF-SWITCH
012200     OPEN INPUT TRANSACT
012300     PERFORM 2100-READ-AND-TEST-INCOME THRU 2100-EXIT
012400         UNTIL W-NO-MORE-TRANSACTIONS
012500     CLOSE TRANSACT
012600 2000-EXIT.
012700     EXIT.
012800 2100-READ-AND-TEST-INCOME.
012900     READ TRANSACT
013000         AT END MOVE 'Y' TO W-EOF-SWITCH
013100     END-READ
013200     IF W-NO-MORE-TRANSACTIONS
013300         GO TO 2100-EXIT
013400     END-IF
013500     IF TXN-ORG-ID NOT = CTL-ORG-ID
013600             OR NOT TXN-STATUS-POSTED
013700             OR TXN-DATE NOT = CTL-REPORT-DATE
013800             OR NOT TXN-TYPE-INCOME
013900         GO TO 2100-EXIT
014000     END-IF
014100     ADD 1 TO W-INCOME-COUNT
014200     ADD TXN-NET-AMOUNT TO W-INCOME-TOTAL
014300     MOVE TXN-NET-AMOUNT TO W-AMOUNT-EDIT
014400     MOVE SPACES TO W-MESSAGE-LINE
014500     STRING TXN-DATE ' ' TXN-CATEGORY ' ' TXN-PAYER-NAME ' '
014600         W-AMOUNT-EDIT DELIMITED BY SIZE INTO W-MESSAGE-LINE
014700     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
014800 2100-EXIT.
014900     EXIT.
015000 3000-PRINT-EXPENSE-SECTION.
015100     MOVE SPACES TO W-MESSAGE-LINE
015200     MOVE 'EXPENSE' TO W-MESSAGE-LINE (1:7)
015300     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
015400     MOVE 'N' TO W-EOF-SWITCH
015500     OPEN INPUT TRANSACT
015600     PERFORM 3100-READ-AND-TEST-EXPENSE THRU 3100-EXIT
015700         UNTIL W-NO-MORE-TRANSACTIONS
015800     CLOSE TRANSACT
015900 3000-EXIT.
016000     EXIT.
016100 3100-READ-AND-TEST-EXPENSE.
016200     READ TRANSACT
016300         AT END MOVE 'Y' TO W-EOF-SWITCH
016400     END-READ
016500     IF W-NO-MORE-TRANSACTIONS
016600         GO TO 3100-EXIT
016700     END-IF
016800     IF TXN-ORG-ID NOT = CTL-ORG-ID
016900             OR NOT TXN-STATUS-POSTED
017000             OR TXN-DATE NOT = CTL-REPORT-DATE
017100             OR TXN-TYPE-INCOME
017200         GO TO 3100-EXIT
017300     END-IF
017400     ADD 1 TO W-EXPENSE-COUNT
017500     ADD TXN-NET-AMOUNT TO W-EXPENSE-TOTAL
017600     MOVE TXN-NET-AMOUNT TO W-AMOUNT-EDIT
017700     MOVE SPACES TO W-MESSAGE-LINE
017800     STRING TXN-DATE ' ' TXN-CATEGORY ' ' TXN-DESCRIPTION ' '
017900         W-AMOUNT-EDIT DELIMITED BY SIZE INTO W-MESSAGE-LINE
018000     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
018100 3100-EXIT.
018200     EXIT.
018300 4000-PRINT-TOTALS.
018310*    2005-06-30 KAT -- HOA-043.
018320     IF W-INCOME-COUNT = ZERO AND W-EXPENSE-COUNT = ZERO
018330         MOVE SPACES TO W-MESSAGE-LINE
018340         MOVE 'NO ACTIVITY FOR THIS DATE' TO W-MESSAGE-LINE (1:25)
018350         WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
018360     END-IF
018400     COMPUTE W-NET-BALANCE = W-INCOME-TOTAL - W-EXPENSE-TOTAL
018500     MOVE SPACES TO W-MESSAGE-LINE
018600     MOVE W-INCOME-TOTAL TO W-AMOUNT-EDIT
018700     STRING 'TOTAL INCOME  ' W-AMOUNT-EDIT
018800         DELIMITED BY SIZE INTO W-MESSAGE-LINE
018900     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
019000     MOVE SPACES TO W-MESSAGE-LINE
019100     MOVE W-EXPENSE-TOTAL TO W-AMOUNT-EDIT
019200     STRING 'TOTAL EXPENSE ' W-AMOUNT-EDIT
019300         DELIMITED BY SIZE INTO W-MESSAGE-LINE
019400     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
019500     MOVE SPACES TO W-MESSAGE-LINE
019600     MOVE W-NET-BALANCE TO W-AMOUNT-EDIT
019700     STRING 'NET BALANCE   ' W-AMOUNT-EDIT
019800         DELIMITED BY SIZE INTO W-MESSAGE-LINE
019900     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
020000 4000-EXIT.
020100     EXIT.
020200 9000-TERMINATE.
020300     CLOSE RPTFILE
020400 9000-EXIT.
020500     EXIT.
