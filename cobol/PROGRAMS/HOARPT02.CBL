000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     HOARPT02.
000300 AUTHOR.         D K NAKASHIMA.
000400 INSTALLATION.   HOA DATA CENTER - DUES AND ASSESSMENTS GROUP.
000500 DATE-WRITTEN.   1992-11-18.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL ASSOCIATION USE ONLY.
000800******************************************************************
000900*    HOARPT02  --  MONTHLY FINANCIAL REPORT                     *
001000*                                                                *
001100*    ONE CONTROL CARD SELECTS THE ORGANIZATION, YEAR AND MONTH.  *
001200*    LISTS EVERY POSTED TRANSACTION OF THE MONTH IN THE ORDER    *
001300*    TRANSACT CARRIES THEM (THE FILE IS MAINTAINED IN POSTING    *
001400*    DATE ORDER BY HOABIL01 AND HOATXN01, SO NO SORT IS NEEDED), *
001500*    THEN CALLS HOAANL01 TWICE FOR THE INCOME AND EXPENSE        *
001600*    CATEGORY BREAKDOWN TABLES.                                  *
001700*                                                                *
001800*    REVISION LOG                                                *
001900*    ----------  ----  --------------------------------  -------*
002000*    DATE        INIT  DESCRIPTION                       REQUEST*
002100*    ----------  ----  --------------------------------  -------*
002200*    1992-11-18  DKN   ORIGINAL PROGRAM.                       HOA-019
002300*    1999-02-22  PLM   Y2K -- LEAP-YEAR TEST FOR THE MONTH-END   HOA-Y2K
002400*                      TABLE WIDENED TO THE FULL CENTURY RULE    HOA-Y2K
002500*                      (DIV BY 4, NOT BY 100 UNLESS BY 400) NOW  HOA-Y2K
002600*                      THAT CTL-YEAR CARRIES THE CENTURY.        HOA-Y2K
002650*    2006-03-13  KAT   BAD CTL-MONTH OFF A MISKEYED CONTROL CARD HOA-045
002660*                      WAS SENDING 1100-CALC-MONTH-END PAST THE  HOA-045
002670*                      END OF THE TABLE -- CTL-MONTH IS NOW      HOA-045
002680*                      FORCED TO 12 WHEN OUTSIDE 01-12.          HOA-045
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT CTLCARD ASSIGN TO "CTLCARD"
003500         ORGANIZATION IS LINE SEQUENTIAL
003600         FILE STATUS IS WS-CTLCARD-STATUS.
003700     SELECT TRANSACT ASSIGN TO "TRANSACT"
003800         ORGANIZATION IS LINE SEQUENTIAL
003900         FILE STATUS IS WS-TRANSACT-STATUS.
004000     SELECT RPTFILE ASSIGN TO "RPTFILE"
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS WS-RPTFILE-STATUS.
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  CTLCARD
004600     LABEL RECORD IS STANDARD.
004700 01  CTLCARD-RECORD.
004800     COPY HOA.RPTCTL.
004900 FD  TRANSACT
005000     LABEL RECORD IS STANDARD.
005100 01  TRANSACT-RECORD-IN.
005200     COPY HOA.TRANSACT.
005300 FD  RPTFILE
005400     LABEL RECORD IS STANDARD.
005500 01  RPTFILE-RECORD                  PIC X(132).
005600 WORKING-STORAGE SECTION.
005700 01  W-CURRENT-DATE-WORK.
005800     05  W-CURR-DATE-CCYYMMDD.
005900         10  W-CURR-DATE-CC          PIC 9(02).
006000         10  W-CURR-DATE-YY          PIC 9(02).
006100         10  W-CURR-DATE-MM          PIC 9(02).
006200         10  W-CURR-DATE-DD          PIC 9(02).
006300     05  W-CURR-TIME                 PIC 9(08).
006350     05  FILLER                      PIC X(01).
006400 01  W-CURR-DATE-SLASH REDEFINES W-CURRENT-DATE-WORK.
006500     05  W-SLASH-MM                  PIC 9(02).
006600     05  W-SLASH-DD                  PIC 9(02).
006700     05  W-SLASH-CCYY                PIC 9(04).
006800     05  FILLER                      PIC X(09).
006900 01  WS-CTLCARD-STATUS               PIC X(02).
007000 01  WS-TRANSACT-STATUS              PIC X(02).
007100     88  WS-TRANSACT-EOF                 VALUE '10'.
007200 01  WS-RPTFILE-STATUS               PIC X(02).
007300 01  W-EOF-SWITCH                    PIC X(01)       VALUE 'N'.
007400     88  W-NO-MORE-TRANSACTIONS          VALUE 'Y'.
007500 01  W-IDX                           PIC S9(03)      COMP.
007600 01  W-WINDOW-FROM                   PIC 9(08).
007700 01  W-WINDOW-TO                     PIC 9(08).
007800 01  W-WINDOW-TO-REDF REDEFINES W-WINDOW-TO.
007900     05  W-WIN-CCYY                  PIC 9(04).
008000     05  W-WIN-MM                    PIC 9(02).
008100     05  W-WIN-DD                    PIC 9(02).
008200 01  W-DAYS-IN-MONTH-TBL.
008300     05  W-DAYS-IN-MONTH OCCURS 12 TIMES    PIC 9(02).
008350     05  FILLER                      PIC X(02).
008400 01  W-LEAP-TEST-1                   PIC S9(07)      COMP.
008500 01  W-LEAP-TEST-2                   PIC S9(07)      COMP.
008600 01  W-LEAP-FLAG                     PIC X(01).
008700     88  W-IS-LEAP-YEAR                  VALUE 'Y'.
008800 01  W-TXN-COUNT                     PIC S9(07)      COMP.
008900 01  W-INCOME-TOTAL                  PIC S9(12)V99.
009000 01  W-EXPENSE-TOTAL                 PIC S9(12)V99.
009100 01  W-NET-TOTAL                     PIC S9(12)V99.
009200 01  W-AMOUNT-EDIT                   PIC $,$$$,$$9.99-.
009300 01  W-PCT-EDIT                      PIC ZZ9.99.
009400 01  W-CNT-EDIT                      PIC ZZZ,ZZ9.
009500 01  W-MESSAGE-LINE                  PIC X(132).
009600 01  W-RPT-PRINT-LINE.
009700     COPY HOA.RPTLINE.
009800 LINKAGE SECTION.
009900 COPY HOA.ANLWORK.
010000 PROCEDURE DIVISION.
010100 0000-MAIN.
010200     PERFORM 1000-INITIALIZE THRU 1000-EXIT
010300     PERFORM 2000-PRINT-DETAIL-SECTION THRU 2000-EXIT
010400     PERFORM 3000-PRINT-CATEGORY-TABLES THRU 3000-EXIT
010500     PERFORM 4000-PRINT-TOTALS THRU 4000-EXIT
010600     PERFORM 9000-TERMINATE THRU 9000-EXIT
010700     STOP RUN.
010800 1000-INITIALIZE.
010900     MOVE ZERO TO W-TXN-COUNT W-INCOME-TOTAL W-EXPENSE-TOTAL
011000     OPEN INPUT CTLCARD
011100     READ CTLCARD
011200         AT END MOVE SPACES TO CTLCARD-RECORD
011300     END-READ
011400     CLOSE CTLCARD
011410*    2006-03-13 KAT -- HOA-045.
011420     IF CTL-MONTH < 1 OR CTL-MONTH > 12
011430         MOVE 12 TO CTL-MONTH
011440     END-IF
011500     MOVE CTL-YEAR TO W-WIN-CCYY OF W-WINDOW-TO
011600     MOVE CTL-MONTH TO W-WIN-MM OF W-WINDOW-TO
011700     MOVE CTL-YEAR TO W-WINDOW-FROM (1:4)
011800     MOVE CTL-MONTH TO W-WINDOW-FROM (5:2)
011900     MOVE '01' TO W-WINDOW-FROM (7:2)
012000     PERFORM 1100-CALC-MONTH-END THRU 1100-EXIT
012100     OPEN OUTPUT RPTFILE
012200     MOVE SPACES TO RPT-HDR-LINE
012300     STRING 'MONTHLY FINANCIAL REPORT - ORG ' CTL-ORG-ID
012400         DELIMITED BY SIZE INTO HDR-ORG-NAME
012500     STRING 'YEAR ' CTL-YEAR ' MONTH ' CTL-MONTH
012600         DELIMITED BY SIZE INTO HDR-PERIOD-LINE
012700     WRITE RPTFILE-RECORD FROM RPT-HDR-LINE
012800     MOVE SPACES TO W-MESSAGE-LINE
012900     MOVE 'TRANSACTION DETAIL' TO W-MESSAGE-LINE (1:19)
013000     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
013100 1000-EXIT.
013200     EXIT.
013300 1100-CALC-MONTH-END.
013400     MOVE 31 TO W-DAYS-IN-MONTH (1)
013500     MOVE 28 TO W-DAYS-IN-MONTH (2)
013600     MOVE 31 TO W-DAYS-IN-MONTH (3)
013700     MOVE 30 TO W-DAYS-IN-MONTH (4)
013800     MOVE 31 TO W-DAYS-IN-MONTH (5)
013900     MOVE 30 TO W-DAYS-IN-MONTH (6)
014000     MOVE 31 TO W-DAYS-IN-MONTH (7)
014100     MOVE 31 TO W-DAYS-IN-MONTH (8)
014200     MOVE 30 TO W-DAYS-IN-MONTH (9)
014300     MOVE 31 TO W-DAYS-IN-MONTH (10)
014400     MOVE 30 TO W-DAYS-IN-MONTH (11)
014500     MOVE 31 TO W-DAYS-IN-MONTH (12)
014600     MOVE 'N' TO W-LEAP-FLAG
014700     DIVIDE CTL-YEAR BY 4 GIVING W-LEAP-TEST-1
014800     MULTIPLY W-LEAP-TEST-1 BY 4 GIVING W-LEAP-TEST-2
014900     IF W-LEAP-TEST-2 = CTL-YEAR
015000         MOVE 'Y' TO W-LEAP-FLAG
015100         DIVIDE CTL-YEAR BY 100 GIVING W-LEAP-TEST-1
015200         MULTIPLY W-LEAP-TEST-1 BY 100 GIVING W-LEAP-TEST-2
015300         IF W-LEAP-TEST-2 = CTL-YEAR
015400             MOVE 'N' TO W-LEAP-FLAG
015500             DIVIDE CTL-YEAR BY 400 GIVING W-LEAP-TEST-1
015600             MULTIPLY W-LEAP-TEST-1 BY 400 GIVING W-LEAP-TEST-2
015700             IF W-LEAP-TEST-2 = CTL-YEAR
015800                 MOVE 'Y' TO W-LEAP-FLAG
015900             END-IF
016000         END-IF
016100     END-IF
016200     IF W-IS-LEAP-YEAR
016300         MOVE 29 TO W-DAYS-IN-MONTH (2)
016400     END-IF
016500     MOVE W-DAYS-IN-MONTH (CTL-MONTH) TO W-WIN-DD OF W-WINDOW-TO
016600 1100-EXIT.
016700     EXIT.
016800 2000-PRINT-DETAIL-SECTION.
016900     MOVE 'N' TO W-EOF-SWITCH
017000     OPEN INPUT TRANSACT
017100     PERFORM 2100-READ-AND-TEST-DETAIL THRU 2100-EXIT
017200         UNTIL W-NO-MORE-TRANSACTIONS
017300     CLOSE TRANSACT
017400 2000-EXIT.
017500     EXIT.
017600 2100-READ-AND-TEST-DETAIL.
017700     READ TRANSACT
017800         AT END MOVE 'Y' TO W-EOF-SWITCH
017900     END-READ
018000     IF W-NO-MORE-TRANSACTIONS
018100         GO TO 2100-EXIT
018200     END-IF
018300     IF TXN-ORG-ID NOT = CTL-ORG-ID
018400             OR NOT TXN-STATUS-POSTED
018500             OR TXN-DATE < W-WINDOW-FROM
018600             OR TXN-DATE > W-WINDOW-TO
018700         GO TO 2100-EXIT
018800     END-IF
018900     ADD 1 TO W-TXN-COUNT
019000     IF TXN-TYPE-INCOME
019100         ADD TXN-NET-AMOUNT TO W-INCOME-TOTAL
019200     ELSE
019300         ADD TXN-NET-AMOUNT TO W-EXPENSE-TOTAL
019400     END-IF
019500     MOVE TXN-NET-AMOUNT TO W-AMOUNT-EDIT
019600     MOVE SPACES TO W-MESSAGE-LINE
019700     STRING TXN-DATE ' ' TXN-TYPE ' ' TXN-CATEGORY ' '
019800         W-AMOUNT-EDIT DELIMITED BY SIZE INTO W-MESSAGE-LINE
019900     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
020000 2100-EXIT.
020100     EXIT.
020200 3000-PRINT-CATEGORY-TABLES.
020300     MOVE SPACES TO W-MESSAGE-LINE
020400     MOVE 'INCOME BY CATEGORY' TO W-MESSAGE-LINE (1:19)
020500     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
020600     MOVE CTL-ORG-ID TO ANL-ORG-ID
020700     MOVE 'INCOME ' TO ANL-TXN-TYPE
020800     MOVE W-WINDOW-FROM TO ANL-WINDOW-FROM
020900     MOVE W-WINDOW-TO TO ANL-WINDOW-TO
021000     SET ANL-REQ-CATEGORY-BRK TO TRUE
021100     CALL 'HOAANL01' USING ANL-PARM-AREA
021200     MOVE 1 TO W-IDX
021300     PERFORM 3100-PRINT-ONE-CATEGORY-ROW THRU 3100-EXIT
021400         UNTIL W-IDX > ANL-CATEGORY-COUNT
021500     MOVE SPACES TO W-MESSAGE-LINE
021600     MOVE 'EXPENSE BY CATEGORY' TO W-MESSAGE-LINE (1:20)
021700     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
021800     MOVE 'EXPENSE' TO ANL-TXN-TYPE
021900     SET ANL-REQ-CATEGORY-BRK TO TRUE
022000     CALL 'HOAANL01' USING ANL-PARM-AREA
022100     MOVE 1 TO W-IDX
022200     PERFORM 3100-PRINT-ONE-CATEGORY-ROW THRU 3100-EXIT
022300         UNTIL W-IDX > ANL-CATEGORY-COUNT
022400 3000-EXIT.
022500     EXIT.
022600 3100-PRINT-ONE-CATEGORY-ROW.
022700     MOVE ANL-CAT-TOTAL (W-IDX) TO W-AMOUNT-EDIT
022800     MOVE ANL-CAT-COUNT (W-IDX) TO W-CNT-EDIT
022900     MOVE ANL-CAT-PERCENT (W-IDX) TO W-PCT-EDIT
023000     MOVE SPACES TO W-MESSAGE-LINE
023100     STRING ANL-CAT-NAME (W-IDX) ' ' W-CNT-EDIT ' ' W-AMOUNT-EDIT
023200         ' ' W-PCT-EDIT '%' DELIMITED BY SIZE INTO W-MESSAGE-LINE
023300     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
023400     ADD 1 TO W-IDX
023500 3100-EXIT.
023600     EXIT.
023700 4000-PRINT-TOTALS.
023800     COMPUTE W-NET-TOTAL = W-INCOME-TOTAL - W-EXPENSE-TOTAL
023900     MOVE SPACES TO W-MESSAGE-LINE
024000     MOVE W-TXN-COUNT TO W-CNT-EDIT
024100     STRING 'TRANSACTION COUNT ' W-CNT-EDIT
024200         DELIMITED BY SIZE INTO W-MESSAGE-LINE
024300     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
024400     MOVE SPACES TO W-MESSAGE-LINE
024500     MOVE W-INCOME-TOTAL TO W-AMOUNT-EDIT
024600     STRING 'TOTAL INCOME  ' W-AMOUNT-EDIT
024700         DELIMITED BY SIZE INTO W-MESSAGE-LINE
024800     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
024900     MOVE SPACES TO W-MESSAGE-LINE
025000     MOVE W-EXPENSE-TOTAL TO W-AMOUNT-EDIT
025100     STRING 'TOTAL EXPENSE ' W-AMOUNT-EDIT
025200         DELIMITED BY SIZE INTO W-MESSAGE-LINE
025300     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
025400     MOVE SPACES TO W-MESSAGE-LINE
025500     MOVE W-NET-TOTAL TO W-AMOUNT-EDIT
025600     STRING 'NET TOTAL     ' W-AMOUNT-EDIT
025700         DELIMITED BY SIZE INTO W-MESSAGE-LINE
025800     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
025900 4000-EXIT.
026000     EXIT.
026100 9000-TERMINATE.
026200     CLOSE RPTFILE
026300 9000-EXIT.
026400     EXIT.
