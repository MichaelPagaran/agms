000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     HOARPT03.
000300 AUTHOR.         D K NAKASHIMA.
000400 INSTALLATION.   HOA DATA CENTER - DUES AND ASSESSMENTS GROUP.
000500 DATE-WRITTEN.   1992-12-02.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL ASSOCIATION USE ONLY.
000800******************************************************************
000900*    HOARPT03  --  YEARLY FINANCIAL REPORT                      *
001000*                                                                *
001100*    ONE CONTROL CARD SELECTS THE ORGANIZATION AND YEAR.  CALLS  *
001200*    HOAANL01 FOR THE 12-MONTH TREND TABLE, THE BEST-INCOME AND  *
001300*    WORST-EXPENSE MONTH CALLOUTS, AND THE INCOME AND EXPENSE    *
001400*    CATEGORY BREAKDOWN TABLES FOR THE FULL YEAR.  YEARLY        *
001500*    TOTALS ARE SUMMED FROM THE RETURNED MONTH TABLE RATHER      *
001600*    THAN RE-READ FROM TRANSACT A SECOND TIME.                   *
001700*                                                                *
001800*    REVISION LOG                                                *
001900*    ----------  ----  --------------------------------  -------*
002000*    DATE        INIT  DESCRIPTION                       REQUEST*
002100*    ----------  ----  --------------------------------  -------*
002200*    1992-12-02  DKN   ORIGINAL PROGRAM.                       HOA-020
002300*    1999-02-22  PLM   Y2K -- NOW ANCHORS ANL-WINDOW-FROM AND    HOA-Y2K
002400*                      ANL-WINDOW-TO ON CTL-YEAR AS RECEIVED     HOA-Y2K
002500*                      (FULL 4-DIGIT CENTURY), NO MORE 2-DIGIT   HOA-Y2K
002600*                      YEAR WINDOW ARITHMETIC OF ANY KIND.       HOA-Y2K
002650*    2007-08-21  KAT   FLAGS "OPERATING DEFICIT" ON THE YEAR     HOA-046
002660*                      TOTALS WHEN NET FOR YEAR IS NEGATIVE, AT  HOA-046
002670*                      THE BOARD'S REQUEST AFTER A DEFICIT YEAR  HOA-046
002680*                      WENT UNNOTICED UNTIL THE AUDIT.           HOA-046
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT CTLCARD ASSIGN TO "CTLCARD"
003500         ORGANIZATION IS LINE SEQUENTIAL
003600         FILE STATUS IS WS-CTLCARD-STATUS.
003700     SELECT RPTFILE ASSIGN TO "RPTFILE"
003800         ORGANIZATION IS LINE SEQUENTIAL
003900         FILE STATUS IS WS-RPTFILE-STATUS.
004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  CTLCARD
004300     LABEL RECORD IS STANDARD.
004400 01  CTLCARD-RECORD.
004500     COPY HOA.RPTCTL.
004600 FD  RPTFILE
004700     LABEL RECORD IS STANDARD.
004800 01  RPTFILE-RECORD                  PIC X(132).
004900 WORKING-STORAGE SECTION.
005000 01  WS-CTLCARD-STATUS               PIC X(02).
005100 01  WS-RPTFILE-STATUS               PIC X(02).
005200 01  W-IDX                          PIC S9(03)      COMP.
005300 01  W-WINDOW-FROM                   PIC 9(08).
005400 01  W-WINDOW-TO                     PIC 9(08).
005500 01  W-YEAR-INCOME-TOTAL             PIC S9(12)V99.
005600 01  W-YEAR-EXPENSE-TOTAL            PIC S9(12)V99.
005700 01  W-YEAR-NET-TOTAL                PIC S9(12)V99.
005800 01  W-MONTH-NAME-TBL.
005900     05  W-MONTH-NAME OCCURS 12 TIMES    PIC X(09).
005950     05  FILLER                      PIC X(02).
006000 01  W-MONTH-NAME-REDF REDEFINES W-MONTH-NAME-TBL.
006100     05  FILLER                      PIC X(110).
006200 01  W-AMOUNT-EDIT                   PIC $,$$$,$$9.99-.
006300 01  W-PCT-EDIT                      PIC ZZ9.99.
006400 01  W-CNT-EDIT                      PIC ZZZ,ZZ9.
006500 01  W-MESSAGE-LINE                  PIC X(132).
006600 01  W-RPT-PRINT-LINE.
006700     COPY HOA.RPTLINE.
006800 LINKAGE SECTION.
006900 COPY HOA.ANLWORK.
007000 PROCEDURE DIVISION.
007100 0000-MAIN.
007200     PERFORM 1000-INITIALIZE THRU 1000-EXIT
007300     PERFORM 2000-PRINT-MONTHLY-TRENDS THRU 2000-EXIT
007400     PERFORM 3000-PRINT-BEST-WORST THRU 3000-EXIT
007500     PERFORM 4000-PRINT-CATEGORY-TABLES THRU 4000-EXIT
007600     PERFORM 5000-PRINT-YEAR-TOTALS THRU 5000-EXIT
007700     PERFORM 9000-TERMINATE THRU 9000-EXIT
007800     STOP RUN.
007900 1000-INITIALIZE.
008000     MOVE 'JANUARY  ' TO W-MONTH-NAME (1)
008100     MOVE 'FEBRUARY ' TO W-MONTH-NAME (2)
008200     MOVE 'MARCH    ' TO W-MONTH-NAME (3)
008300     MOVE 'APRIL    ' TO W-MONTH-NAME (4)
008400     MOVE 'MAY      ' TO W-MONTH-NAME (5)
008500     MOVE 'JUNE     ' TO W-MONTH-NAME (6)
008600     MOVE 'JULY     ' TO W-MONTH-NAME (7)
008700     MOVE 'AUGUST   ' TO W-MONTH-NAME (8)
008800     MOVE 'SEPTEMBER' TO W-MONTH-NAME (9)
008900     MOVE 'OCTOBER  ' TO W-MONTH-NAME (10)
009000     MOVE 'NOVEMBER ' TO W-MONTH-NAME (11)
009100     MOVE 'DECEMBER ' TO W-MONTH-NAME (12)
009200     OPEN INPUT CTLCARD
009300     READ CTLCARD
009400         AT END MOVE SPACES TO CTLCARD-RECORD
009500     END-READ
009600     CLOSE CTLCARD
009700     MOVE CTL-YEAR TO W-WINDOW-FROM (1:4)
009800     MOVE '0101' TO W-WINDOW-FROM (5:4)
009900     MOVE CTL-YEAR TO W-WINDOW-TO (1:4)
010000     MOVE '1231' TO W-WINDOW-TO (5:4)
010100     OPEN OUTPUT RPTFILE
010200     MOVE SPACES TO RPT-HDR-LINE
010300     STRING 'YEARLY FINANCIAL REPORT - ORG ' CTL-ORG-ID
010400         DELIMITED BY SIZE INTO HDR-ORG-NAME
010500     STRING 'YEAR ' CTL-YEAR DELIMITED BY SIZE INTO HDR-PERIOD-LINE
010600     WRITE RPTFILE-RECORD FROM RPT-HDR-LINE
010700     MOVE CTL-ORG-ID TO ANL-ORG-ID
010800     MOVE W-WINDOW-FROM TO ANL-WINDOW-FROM
010900     MOVE W-WINDOW-TO TO ANL-WINDOW-TO
011000 1000-EXIT.
011100     EXIT.
011200 2000-PRINT-MONTHLY-TRENDS.
011300     SET ANL-REQ-MONTHLY-TREND TO TRUE
011400     CALL 'HOAANL01' USING ANL-PARM-AREA
011500     MOVE SPACES TO W-MESSAGE-LINE
011600     MOVE 'MONTHLY TRENDS' TO W-MESSAGE-LINE (1:14)
011700     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
011800     MOVE ZERO TO W-YEAR-INCOME-TOTAL W-YEAR-EXPENSE-TOTAL
011900     MOVE 1 TO W-IDX
012000     PERFORM 2100-PRINT-ONE-MONTH THRU 2100-EXIT
012100         UNTIL W-IDX > 12
012200 2000-EXIT.
012300     EXIT.
012400 2100-PRINT-ONE-MONTH.
012500     ADD ANL-MON-INCOME (W-IDX) TO W-YEAR-INCOME-TOTAL
012600     ADD ANL-MON-EXPENSE (W-IDX) TO W-YEAR-EXPENSE-TOTAL
012700     MOVE ANL-MON-INCOME (W-IDX) TO W-AMOUNT-EDIT
012800     MOVE SPACES TO W-MESSAGE-LINE
012900     STRING W-MONTH-NAME (W-IDX) ' INCOME  ' W-AMOUNT-EDIT
013000         DELIMITED BY SIZE INTO W-MESSAGE-LINE
013100     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
013200     MOVE ANL-MON-EXPENSE (W-IDX) TO W-AMOUNT-EDIT
013300     MOVE SPACES TO W-MESSAGE-LINE
013400     STRING W-MONTH-NAME (W-IDX) ' EXPENSE ' W-AMOUNT-EDIT
013500         DELIMITED BY SIZE INTO W-MESSAGE-LINE
013600     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
013700     ADD 1 TO W-IDX
013800 2100-EXIT.
013900     EXIT.
014000 3000-PRINT-BEST-WORST.
014100     SET ANL-REQ-BEST-WORST TO TRUE
014200     CALL 'HOAANL01' USING ANL-PARM-AREA
014300     MOVE SPACES TO W-MESSAGE-LINE
014400     STRING 'BEST INCOME MONTH  ' W-MONTH-NAME (ANL-BEST-INCOME-MONTH)
014500         DELIMITED BY SIZE INTO W-MESSAGE-LINE
014600     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
014700     MOVE SPACES TO W-MESSAGE-LINE
014800     STRING 'WORST EXPENSE MONTH ' W-MONTH-NAME (ANL-WORST-EXPENSE-MONTH)
014900         DELIMITED BY SIZE INTO W-MESSAGE-LINE
015000     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
015100 3000-EXIT.
015200     EXIT.
015300 4000-PRINT-CATEGORY-TABLES.
015400     MOVE SPACES TO W-MESSAGE-LINE
015500     MOVE 'INCOME BY CATEGORY - FULL YEAR' TO W-MESSAGE-LINE (1:31)
015600     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
015700     MOVE 'INCOME ' TO ANL-TXN-TYPE
015800     SET ANL-REQ-CATEGORY-BRK TO TRUE
015900     CALL 'HOAANL01' USING ANL-PARM-AREA
016000     MOVE 1 TO W-IDX
016100     PERFORM 4100-PRINT-ONE-CATEGORY-ROW THRU 4100-EXIT
016200         UNTIL W-IDX > ANL-CATEGORY-COUNT
016300     MOVE SPACES TO W-MESSAGE-LINE
016400     MOVE 'EXPENSE BY CATEGORY - FULL YEAR' TO W-MESSAGE-LINE (1:32)
016500     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
016600     MOVE 'EXPENSE' TO ANL-TXN-TYPE
016700     SET ANL-REQ-CATEGORY-BRK TO TRUE
016800     CALL 'HOAANL01' USING ANL-PARM-AREA
016900     MOVE 1 TO W-IDX
017000     PERFORM 4100-PRINT-ONE-CATEGORY-ROW THRU 4100-EXIT
017100         UNTIL W-IDX > ANL-CATEGORY-COUNT
017200 4000-EXIT.
017300     EXIT.
017400 4100-PRINT-ONE-CATEGORY-ROW.
017500     MOVE ANL-CAT-TOTAL (W-IDX) TO W-AMOUNT-EDIT
017600     MOVE ANL-CAT-COUNT (W-IDX) TO W-CNT-EDIT
017700     MOVE ANL-CAT-PERCENT (W-IDX) TO W-PCT-EDIT
017800     MOVE SPACES TO W-MESSAGE-LINE
017900     STRING ANL-CAT-NAME (W-IDX) ' ' W-CNT-EDIT ' ' W-AMOUNT-EDIT
018000         ' ' W-PCT-EDIT '%' DELIMITED BY SIZE INTO W-MESSAGE-LINE
018100     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
018200     ADD 1 TO W-IDX
018300 4100-EXIT.
018400     EXIT.
018500 5000-PRINT-YEAR-TOTALS.
018600     COMPUTE W-YEAR-NET-TOTAL =
018700         W-YEAR-INCOME-TOTAL - W-YEAR-EXPENSE-TOTAL
018800     MOVE SPACES TO W-MESSAGE-LINE
018900     MOVE W-YEAR-INCOME-TOTAL TO W-AMOUNT-EDIT
019000     STRING 'TOTAL YEAR INCOME  ' W-AMOUNT-EDIT
019100         DELIMITED BY SIZE INTO W-MESSAGE-LINE
019200     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
019300     MOVE SPACES TO W-MESSAGE-LINE
019400     MOVE W-YEAR-EXPENSE-TOTAL TO W-AMOUNT-EDIT
019500     STRING 'TOTAL YEAR EXPENSE ' W-AMOUNT-EDIT
019600         DELIMITED BY SIZE INTO W-MESSAGE-LINE
019700     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
019800     MOVE SPACES TO W-MESSAGE-LINE
019900     MOVE W-YEAR-NET-TOTAL TO W-AMOUNT-EDIT
020000     STRING 'NET FOR YEAR       ' W-AMOUNT-EDIT
020100         DELIMITED BY SIZE INTO W-MESSAGE-LINE
020150     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
020160*    2007-08-21 KAT -- HOA-046.
020170     IF W-YEAR-NET-TOTAL < ZERO
020180         MOVE SPACES TO W-MESSAGE-LINE
020190         MOVE '*** OPERATING DEFICIT FOR THE YEAR ***'
020195             TO W-MESSAGE-LINE (1:39)
020200         WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
020250     END-IF
020300 5000-EXIT.
020400     EXIT.
020500 9000-TERMINATE.
020600     CLOSE RPTFILE
020700 9000-EXIT.
020800     EXIT.
