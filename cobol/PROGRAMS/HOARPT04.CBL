000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     HOARPT04.
000300 AUTHOR.         D K NAKASHIMA.
000400 INSTALLATION.   HOA DATA CENTER - DUES AND ASSESSMENTS GROUP.
000500 DATE-WRITTEN.   1992-12-14.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL ASSOCIATION USE ONLY.
000800******************************************************************
000900*    HOARPT04  --  STATEMENT OF ACCOUNT                         *
001000*                                                                *
001100*    ONE CONTROL CARD NAMES THE ORGANIZATION AND THE PAYER.      *
001200*    LISTS EVERY TRANSACTION POSTED AGAINST THAT PAYER IN THE    *
001300*    ORDER TRANSACT CARRIES THEM, CARRYING A RUNNING BALANCE --  *
001400*    EXPENSE-TYPE ENTRIES (CHARGES TO THE PAYER) ADD TO THE      *
001500*    BALANCE, INCOME-TYPE ENTRIES (PAYMENTS RECEIVED) SUBTRACT.  *
001600*    THE FINAL RUNNING BALANCE PRINTS AS THE AMOUNT DUE.         *
001700*                                                                *
001800*    REVISION LOG                                                *
001900*    ----------  ----  --------------------------------  -------*
002000*    DATE        INIT  DESCRIPTION                       REQUEST*
002100*    ----------  ----  --------------------------------  -------*
002200*    1992-12-14  DKN   ORIGINAL PROGRAM.                       HOA-021
002300*    1998-11-09  PLM   Y2K REVIEW, NO DATE ARITHMETIC HERE,     HOA-Y2K
002400*                      TXN-DATE IS DISPLAYED AS RECEIVED.       HOA-Y2K
002450*    2000-10-04  KAT   EXCLUDES DRAFT, PENDING AND CANCELLED    HOA-047
002460*                      ENTRIES -- A PAYER'S STATEMENT WAS       HOA-047
002470*                      SHOWING A CANCELLED CHARGE STILL ADDED   HOA-047
002480*                      TO THE RUNNING BALANCE.                  HOA-047
002500******************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT CTLCARD ASSIGN TO "CTLCARD"
003300         ORGANIZATION IS LINE SEQUENTIAL
003400         FILE STATUS IS WS-CTLCARD-STATUS.
003500     SELECT TRANSACT ASSIGN TO "TRANSACT"
003600         ORGANIZATION IS LINE SEQUENTIAL
003700         FILE STATUS IS WS-TRANSACT-STATUS.
003800     SELECT RPTFILE ASSIGN TO "RPTFILE"
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS WS-RPTFILE-STATUS.
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  CTLCARD
004400     LABEL RECORD IS STANDARD.
004500 01  CTLCARD-RECORD.
004600     COPY HOA.RPTCTL.
004700 FD  TRANSACT
004800     LABEL RECORD IS STANDARD.
004900 01  TRANSACT-RECORD-IN.
005000     COPY HOA.TRANSACT.
005100 FD  RPTFILE
005200     LABEL RECORD IS STANDARD.
005300 01  RPTFILE-RECORD                  PIC X(132).
005400 WORKING-STORAGE SECTION.
005410 01  W-CURRENT-DATE-WORK.
005420     05  W-CURR-DATE-CCYYMMDD.
005430         10  W-CURR-DATE-CC          PIC 9(02).
005440         10  W-CURR-DATE-YY          PIC 9(02).
005450         10  W-CURR-DATE-MM          PIC 9(02).
005460         10  W-CURR-DATE-DD          PIC 9(02).
005470     05  W-CURR-TIME                 PIC 9(08).
005475     05  FILLER                      PIC X(01).
005480 01  W-CURR-DATE-SLASH REDEFINES W-CURRENT-DATE-WORK.
005490     05  W-SLASH-MM                  PIC 9(02).
005491     05  W-SLASH-DD                  PIC 9(02).
005492     05  W-SLASH-CCYY                PIC 9(04).
005493     05  FILLER                      PIC X(09).
005500 01  WS-CTLCARD-STATUS               PIC X(02).
005600 01  WS-TRANSACT-STATUS              PIC X(02).
005700     88  WS-TRANSACT-EOF                 VALUE '10'.
005800 01  WS-RPTFILE-STATUS               PIC X(02).
005900 01  W-EOF-SWITCH                    PIC X(01)       VALUE 'N'.
006000     88  W-NO-MORE-TRANSACTIONS          VALUE 'Y'.
006100 01  W-ENTRY-FOUND-SWITCH            PIC X(01)       VALUE 'N'.
006200     88  W-NO-ENTRIES-FOUND              VALUE 'N'.
006250 01  W-LINE-COUNT                    PIC S9(05)      COMP    VALUE 0.
006300 01  W-RUNNING-BALANCE               PIC S9(12)V99.
006400 01  W-AMOUNT-EDIT                   PIC $,$$$,$$9.99-.
006500 01  W-BALANCE-EDIT                  PIC $,$$$,$$9.99-.
006600 01  W-ENTRY-SIGN                    PIC X(01).
006700 01  W-MESSAGE-LINE                  PIC X(132).
006800 01  W-RPT-PRINT-LINE.
006900     COPY HOA.RPTLINE.
007000 PROCEDURE DIVISION.
007100 0000-MAIN.
007200     PERFORM 1000-INITIALIZE THRU 1000-EXIT
007300     PERFORM 2000-PRINT-STATEMENT-LINES THRU 2000-EXIT
007400     PERFORM 3000-PRINT-BALANCE-DUE THRU 3000-EXIT
007500     PERFORM 9000-TERMINATE THRU 9000-EXIT
007600     STOP RUN.
007700 1000-INITIALIZE.
007800     MOVE ZERO TO W-RUNNING-BALANCE
007900     OPEN INPUT CTLCARD
008000     READ CTLCARD
008100         AT END MOVE SPACES TO CTLCARD-RECORD
008200     END-READ
008300     CLOSE CTLCARD
008400     OPEN OUTPUT RPTFILE
008500     MOVE SPACES TO RPT-HDR-LINE
008600     STRING 'STATEMENT OF ACCOUNT - ORG ' CTL-ORG-ID
008700         DELIMITED BY SIZE INTO HDR-ORG-NAME
008800     STRING 'PAYER ' CTL-PAYER-NAME
008900         DELIMITED BY SIZE INTO HDR-PERIOD-LINE
009000     WRITE RPTFILE-RECORD FROM RPT-HDR-LINE
009100 1000-EXIT.
009200     EXIT.
009300 2000-PRINT-STATEMENT-LINES.
009400     MOVE 'N' TO W-EOF-SWITCH
009500     OPEN INPUT TRANSACT
009600     PERFORM 2100-READ-AND-TEST-STMT THRU 2100-EXIT
009700         UNTIL W-NO-MORE-TRANSACTIONS
009800     CLOSE TRANSACT
009900 2000-EXIT.
010000     EXIT.
010100 2100-READ-AND-TEST-STMT.
010200     READ TRANSACT
010300         AT END MOVE 'Y' TO W-EOF-SWITCH
010400     END-READ
010500     IF W-NO-MORE-TRANSACTIONS
010600         GO TO 2100-EXIT
010700     END-IF
010800     IF TXN-ORG-ID NOT = CTL-ORG-ID
010900             OR TXN-PAYER-NAME NOT = CTL-PAYER-NAME
010950             OR NOT TXN-STATUS-POSTED
011000         GO TO 2100-EXIT
011100     END-IF
011200     MOVE 'Y' TO W-ENTRY-FOUND-SWITCH
011300     IF TXN-TYPE-EXPENSE
011350         ADD TXN-NET-AMOUNT TO W-RUNNING-BALANCE
011400         MOVE 'CHARGE ' TO W-ENTRY-SIGN
011450     ELSE
011470         SUBTRACT TXN-NET-AMOUNT FROM W-RUNNING-BALANCE
011480         MOVE 'PAYMENT' TO W-ENTRY-SIGN
011500     END-IF
011700     MOVE TXN-NET-AMOUNT TO W-AMOUNT-EDIT
011800     MOVE W-RUNNING-BALANCE TO W-BALANCE-EDIT
011900     MOVE SPACES TO W-MESSAGE-LINE
012000     STRING TXN-DATE ' ' TXN-ID ' ' TXN-DESCRIPTION ' '
012100         W-ENTRY-SIGN ' ' W-AMOUNT-EDIT ' ' W-BALANCE-EDIT
012200         DELIMITED BY SIZE INTO W-MESSAGE-LINE
012300     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
012350     ADD 1 TO W-LINE-COUNT
012400 2100-EXIT.
012500     EXIT.
012600 3000-PRINT-BALANCE-DUE.
012700     IF W-NO-ENTRIES-FOUND
012800         MOVE SPACES TO W-MESSAGE-LINE
012900         MOVE 'NO TRANSACTIONS FOUND FOR THIS PAYER'
013000             TO W-MESSAGE-LINE (1:37)
013100         WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
013200     END-IF
013300     MOVE W-RUNNING-BALANCE TO W-BALANCE-EDIT
013400     MOVE SPACES TO W-MESSAGE-LINE
013500     STRING 'BALANCE DUE ' W-BALANCE-EDIT
013600         DELIMITED BY SIZE INTO W-MESSAGE-LINE
013700     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
013800 3000-EXIT.
013900     EXIT.
014000 9000-TERMINATE.
014100     CLOSE RPTFILE
014200 9000-EXIT.
014300     EXIT.
