000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     HOARPT05.
000300 AUTHOR.         D K NAKASHIMA.
000400 INSTALLATION.   HOA DATA CENTER - DUES AND ASSESSMENTS GROUP.
000500 DATE-WRITTEN.   1993-01-08.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL ASSOCIATION USE ONLY.
000800******************************************************************
000900*    HOARPT05  --  STATEMENT OF FINANCIAL POSITION              *
001000*                                                                *
001100*    ONE CONTROL CARD NAMES THE ORGANIZATION AND THE AS-OF       *
001200*    REPORT DATE.  THREE SEPARATE PASSES BUILD THE FIGURES --    *
001300*    TRANSACT (POSTED ENTRIES ON OR BEFORE THE AS-OF DATE) GIVES *
001400*    CASH ON HAND AND ACCOUNTS PAYABLE, DUESSTMT GIVES DUES      *
001500*    RECEIVABLE FROM UNPAID/PARTIAL/OVERDUE STATEMENTS, AND      *
001600*    UNITCRD GIVES ADVANCE DUES HELD FOR UNITS.  CASH IS POSTED  *
001700*    INCOME LESS DISBURSED EXPENSE; UNDISBURSED EXPENSE IS       *
001800*    CARRIED AS A PAYABLE UNTIL THE CHECK ACTUALLY GOES OUT.     *
001900*                                                                *
002000*    REVISION LOG                                                *
002100*    ----------  ----  --------------------------------  -------*
002200*    DATE        INIT  DESCRIPTION                       REQUEST*
002300*    ----------  ----  --------------------------------  -------*
002400*    1993-01-08  DKN   ORIGINAL PROGRAM.                       HOA-022
002500*    2004-05-24  RGH   ADDED THE DISBURSED/UNDISBURSED EXPENSE  HOA-037
002600*                      SPLIT WHEN TXN-DISBURSED WAS ADDED TO    HOA-037
002700*                      TRANSACT -- PRIOR TO THIS ALL EXPENSE     HOA-037
002800*                      WAS TREATED AS CASH-PAID.                HOA-037
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT CTLCARD ASSIGN TO "CTLCARD"
003700         ORGANIZATION IS LINE SEQUENTIAL
003800         FILE STATUS IS WS-CTLCARD-STATUS.
003900     SELECT TRANSACT ASSIGN TO "TRANSACT"
004000         ORGANIZATION IS LINE SEQUENTIAL
004100         FILE STATUS IS WS-TRANSACT-STATUS.
004200     SELECT DUESSTMT ASSIGN TO "DUESSTMT"
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-DUESSTMT-STATUS.
004500     SELECT UNITCRD ASSIGN TO "UNITCRD"
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-UNITCRD-STATUS.
004800     SELECT RPTFILE ASSIGN TO "RPTFILE"
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-RPTFILE-STATUS.
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  CTLCARD
005400     LABEL RECORD IS STANDARD.
005500 01  CTLCARD-RECORD.
005600     COPY HOA.RPTCTL.
005700 FD  TRANSACT
005800     LABEL RECORD IS STANDARD.
005900 01  TRANSACT-RECORD-IN.
006000     COPY HOA.TRANSACT.
006100 FD  DUESSTMT
006200     LABEL RECORD IS STANDARD.
006300 01  DUESSTMT-RECORD-IN.
006400     COPY HOA.DUESSTMT.
006500 FD  UNITCRD
006600     LABEL RECORD IS STANDARD.
006700 01  UNITCRD-RECORD-IN.
006800     COPY HOA.UNITCRD.
006900 FD  RPTFILE
007000     LABEL RECORD IS STANDARD.
007100 01  RPTFILE-RECORD                  PIC X(132).
007200 WORKING-STORAGE SECTION.
007210 01  W-CURRENT-DATE-WORK.
007220     05  W-CURR-DATE-CCYYMMDD.
007230         10  W-CURR-DATE-CC          PIC 9(02).
007240         10  W-CURR-DATE-YY          PIC 9(02).
007250         10  W-CURR-DATE-MM          PIC 9(02).
007260         10  W-CURR-DATE-DD          PIC 9(02).
007270     05  W-CURR-TIME                 PIC 9(08).
007275     05  FILLER                      PIC X(01).
007280 01  W-CURR-DATE-SLASH REDEFINES W-CURRENT-DATE-WORK.
007290     05  W-SLASH-MM                  PIC 9(02).
007291     05  W-SLASH-DD                  PIC 9(02).
007292     05  W-SLASH-CCYY                PIC 9(04).
007293     05  FILLER                      PIC X(09).
007300 01  WS-CTLCARD-STATUS               PIC X(02).
007400 01  WS-TRANSACT-STATUS              PIC X(02).
007500     88  WS-TRANSACT-EOF                 VALUE '10'.
007600 01  WS-DUESSTMT-STATUS              PIC X(02).
007700     88  WS-DUESSTMT-EOF                 VALUE '10'.
007800 01  WS-UNITCRD-STATUS               PIC X(02).
007900     88  WS-UNITCRD-EOF                  VALUE '10'.
008000 01  WS-RPTFILE-STATUS               PIC X(02).
008100 01  W-TRANSACT-EOF-SW               PIC X(01)       VALUE 'N'.
008200     88  W-NO-MORE-TRANSACT              VALUE 'Y'.
008300 01  W-DUESSTMT-EOF-SW               PIC X(01)       VALUE 'N'.
008400     88  W-NO-MORE-DUESSTMT              VALUE 'Y'.
008500 01  W-UNITCRD-EOF-SW                PIC X(01)       VALUE 'N'.
008600     88  W-NO-MORE-UNITCRD               VALUE 'Y'.
008650 01  W-TXN-COUNT                     PIC S9(07)      COMP    VALUE 0.
008660 01  W-STMT-COUNT                    PIC S9(07)      COMP    VALUE 0.
008670 01  W-UCR-COUNT                     PIC S9(07)      COMP    VALUE 0.
008700 01  W-CASH-ON-HAND                  PIC S9(12)V99.
008800 01  W-ACCOUNTS-PAYABLE              PIC S9(12)V99.
008900 01  W-DUES-RECEIVABLE               PIC S9(12)V99.
009000 01  W-ADVANCE-DUES-HELD             PIC S9(12)V99.
009100 01  W-TOTAL-ASSETS                  PIC S9(12)V99.
009200 01  W-TOTAL-LIABILITIES             PIC S9(12)V99.
009300 01  W-FUND-BALANCE                  PIC S9(12)V99.
009400 01  W-STMT-NET-RECEIVABLE           PIC S9(10)V99.
009500 01  W-AMOUNT-EDIT                   PIC $,$$$,$$9.99-.
009600 01  W-MESSAGE-LINE                  PIC X(132).
009700 01  W-RPT-PRINT-LINE.
009800     COPY HOA.RPTLINE.
009900 PROCEDURE DIVISION.
010000 0000-MAIN.
010100     PERFORM 1000-INITIALIZE THRU 1000-EXIT
010200     PERFORM 2000-SUM-CASH-AND-PAYABLE THRU 2000-EXIT
010300     PERFORM 3000-SUM-DUES-RECEIVABLE THRU 3000-EXIT
010400     PERFORM 4000-SUM-ADVANCE-DUES THRU 4000-EXIT
010500     PERFORM 5000-PRINT-POSITION THRU 5000-EXIT
010600     PERFORM 9000-TERMINATE THRU 9000-EXIT
010700     STOP RUN.
010800 1000-INITIALIZE.
010900     MOVE ZERO TO W-CASH-ON-HAND W-ACCOUNTS-PAYABLE
011000     MOVE ZERO TO W-DUES-RECEIVABLE W-ADVANCE-DUES-HELD
011100     OPEN INPUT CTLCARD
011200     READ CTLCARD
011300         AT END MOVE SPACES TO CTLCARD-RECORD
011400     END-READ
011500     CLOSE CTLCARD
011600     OPEN OUTPUT RPTFILE
011700     MOVE SPACES TO RPT-HDR-LINE
011800     STRING 'STATEMENT OF FINANCIAL POSITION - ORG ' CTL-ORG-ID
011900         DELIMITED BY SIZE INTO HDR-ORG-NAME
012000     STRING 'AS OF ' CTL-REPORT-DATE
012100         DELIMITED BY SIZE INTO HDR-PERIOD-LINE
012200     WRITE RPTFILE-RECORD FROM RPT-HDR-LINE
012300 1000-EXIT.
012400     EXIT.
012500 2000-SUM-CASH-AND-PAYABLE.
012600     MOVE 'N' TO W-TRANSACT-EOF-SW
012700     OPEN INPUT TRANSACT
012800     PERFORM 2100-READ-AND-TEST-TXN THRU 2100-EXIT
012900         UNTIL W-NO-MORE-TRANSACT
013000     CLOSE TRANSACT
013100 2000-EXIT.
013200     EXIT.
013300 2100-READ-AND-TEST-TXN.
013400     READ TRANSACT
013500         AT END MOVE 'Y' TO W-TRANSACT-EOF-SW
013600     END-READ
013700     IF W-NO-MORE-TRANSACT
013800         GO TO 2100-EXIT
013900     END-IF
014000     IF TXN-ORG-ID NOT = CTL-ORG-ID
014100             OR NOT TXN-STATUS-POSTED
014200             OR TXN-DATE > CTL-REPORT-DATE
014300         GO TO 2100-EXIT
014400     END-IF
014500     IF TXN-TYPE-INCOME
014600         ADD TXN-NET-AMOUNT TO W-CASH-ON-HAND
014700     ELSE
014800         IF TXN-DISBURSED-YES
014900             SUBTRACT TXN-NET-AMOUNT FROM W-CASH-ON-HAND
015000         ELSE
015100             ADD TXN-NET-AMOUNT TO W-ACCOUNTS-PAYABLE
015200         END-IF
015300     END-IF
015350     ADD 1 TO W-TXN-COUNT
015400 2100-EXIT.
015500     EXIT.
015600 3000-SUM-DUES-RECEIVABLE.
015700     MOVE 'N' TO W-DUESSTMT-EOF-SW
015800     OPEN INPUT DUESSTMT
015900     PERFORM 3100-READ-AND-TEST-STMT THRU 3100-EXIT
016000         UNTIL W-NO-MORE-DUESSTMT
016100     CLOSE DUESSTMT
016200 3000-EXIT.
016300     EXIT.
016400 3100-READ-AND-TEST-STMT.
016500     READ DUESSTMT
016600         AT END MOVE 'Y' TO W-DUESSTMT-EOF-SW
016700     END-READ
016800     IF W-NO-MORE-DUESSTMT
016900         GO TO 3100-EXIT
017000     END-IF
017100     IF STM-ORG-ID NOT = CTL-ORG-ID
017200         GO TO 3100-EXIT
017300     END-IF
017400     IF NOT STM-STATUS-UNPAID
017500             AND NOT STM-STATUS-PARTIAL
017600             AND NOT STM-STATUS-OVERDUE
017700         GO TO 3100-EXIT
017800     END-IF
017900     COMPUTE W-STMT-NET-RECEIVABLE = STM-NET-AMOUNT - STM-AMOUNT-PAID
018000     ADD W-STMT-NET-RECEIVABLE TO W-DUES-RECEIVABLE
018050     ADD 1 TO W-STMT-COUNT
018100 3100-EXIT.
018200     EXIT.
018300 4000-SUM-ADVANCE-DUES.
018400     MOVE 'N' TO W-UNITCRD-EOF-SW
018500     OPEN INPUT UNITCRD
018600     PERFORM 4100-READ-AND-TEST-UCR THRU 4100-EXIT
018700         UNTIL W-NO-MORE-UNITCRD
018800     CLOSE UNITCRD
018900 4000-EXIT.
019000     EXIT.
019100 4100-READ-AND-TEST-UCR.
019200     READ UNITCRD
019300         AT END MOVE 'Y' TO W-UNITCRD-EOF-SW
019400     END-READ
019500     IF W-NO-MORE-UNITCRD
019600         GO TO 4100-EXIT
019700     END-IF
019800     IF UCR-ORG-ID NOT = CTL-ORG-ID
019900         GO TO 4100-EXIT
020000     END-IF
020100     IF UCR-BALANCE > ZERO
020200         ADD UCR-BALANCE TO W-ADVANCE-DUES-HELD
020300     END-IF
020350     ADD 1 TO W-UCR-COUNT
020400 4100-EXIT.
020500     EXIT.
020600 5000-PRINT-POSITION.
020700     COMPUTE W-TOTAL-ASSETS = W-CASH-ON-HAND + W-DUES-RECEIVABLE
020800     COMPUTE W-TOTAL-LIABILITIES =
020900         W-ACCOUNTS-PAYABLE + W-ADVANCE-DUES-HELD
021000     COMPUTE W-FUND-BALANCE = W-TOTAL-ASSETS - W-TOTAL-LIABILITIES
021100     MOVE SPACES TO W-MESSAGE-LINE
021200     MOVE 'ASSETS' TO W-MESSAGE-LINE (1:6)
021300     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
021400     MOVE W-CASH-ON-HAND TO W-AMOUNT-EDIT
021500     MOVE SPACES TO W-MESSAGE-LINE
021600     STRING '  CASH ON HAND       ' W-AMOUNT-EDIT
021700         DELIMITED BY SIZE INTO W-MESSAGE-LINE
021800     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
021900     MOVE W-DUES-RECEIVABLE TO W-AMOUNT-EDIT
022000     MOVE SPACES TO W-MESSAGE-LINE
022100     STRING '  DUES RECEIVABLE    ' W-AMOUNT-EDIT
022200         DELIMITED BY SIZE INTO W-MESSAGE-LINE
022300     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
022400     MOVE W-TOTAL-ASSETS TO W-AMOUNT-EDIT
022500     MOVE SPACES TO W-MESSAGE-LINE
022600     STRING '  TOTAL ASSETS       ' W-AMOUNT-EDIT
022700         DELIMITED BY SIZE INTO W-MESSAGE-LINE
022800     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
022900     MOVE SPACES TO W-MESSAGE-LINE
023000     MOVE 'LIABILITIES' TO W-MESSAGE-LINE (1:11)
023100     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
023200     MOVE W-ACCOUNTS-PAYABLE TO W-AMOUNT-EDIT
023300     MOVE SPACES TO W-MESSAGE-LINE
023400     STRING '  ACCOUNTS PAYABLE   ' W-AMOUNT-EDIT
023500         DELIMITED BY SIZE INTO W-MESSAGE-LINE
023600     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
023700     MOVE W-ADVANCE-DUES-HELD TO W-AMOUNT-EDIT
023800     MOVE SPACES TO W-MESSAGE-LINE
023900     STRING '  ADVANCE DUES HELD  ' W-AMOUNT-EDIT
024000         DELIMITED BY SIZE INTO W-MESSAGE-LINE
024100     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
024200     MOVE W-TOTAL-LIABILITIES TO W-AMOUNT-EDIT
024300     MOVE SPACES TO W-MESSAGE-LINE
024400     STRING '  TOTAL LIABILITIES  ' W-AMOUNT-EDIT
024500         DELIMITED BY SIZE INTO W-MESSAGE-LINE
024600     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
024700     MOVE W-FUND-BALANCE TO W-AMOUNT-EDIT
024800     MOVE SPACES TO W-MESSAGE-LINE
024900     STRING 'FUND BALANCE         ' W-AMOUNT-EDIT
025000         DELIMITED BY SIZE INTO W-MESSAGE-LINE
025100     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
025200 5000-EXIT.
025300     EXIT.
025400 9000-TERMINATE.
025500     CLOSE RPTFILE
025600 9000-EXIT.
025700     EXIT.
