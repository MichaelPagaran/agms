000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     HOATXN01.
000300 AUTHOR.         D K NAKASHIMA.
000400 INSTALLATION.   HOA DATA CENTER - DUES AND ASSESSMENTS GROUP.
000500 DATE-WRITTEN.   1991-07-15.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL ASSOCIATION USE ONLY.
000800******************************************************************
000900*    HOATXN01  --  INCOME/EXPENSE TRANSACTION RECORDER          *
001000*                                                                *
001100*    STANDALONE BATCH JOB THAT VALIDATES AND POSTS A BATCH OF    *
001200*    EXPENSE OR INCOME REQUESTS ACCUMULATED SINCE THE LAST RUN   *
001300*    (BOARD EXPENSE VOUCHERS, MANUAL FEE ENTRIES, ETC.) INTO     *
001400*    TRANSACT.  UNKNOWN OR INACTIVE UNITS AND NON-POSITIVE       *
001500*    AMOUNTS ARE REJECTED TO RPTFILE RATHER THAN POSTED.         *
001600*    RUNS AHEAD OF HOABIL01 SO EXPENSE ACTIVITY IS ON TRANSACT   *
001700*    BEFORE THE BILLING ENGINE BUILDS ITS DUES STATEMENTS.       *
001800*                                                                *
001900*    REVISION LOG                                                *
002000*    ----------  ----  --------------------------------  -------*
002100*    DATE        INIT  DESCRIPTION                       REQUEST*
002200*    ----------  ----  --------------------------------  -------*
002300*    1991-07-15  DKN   ORIGINAL PROGRAM.                       HOA-014
002400*    1996-03-11  DKN   UNIT TABLE LOOKUP ADDED SO EVERY         HOA-027
002500*                      REQUEST NO LONGER RE-READS UNITS.         HOA-027
002550*    1996-08-27  DKN   A ZERO EXQ-AMOUNT FROM A KEYING ERROR     HOA-028
002560*                      WAS POSTING AS A VALID ZERO-DOLLAR        HOA-028
002570*                      CHARGE -- 2100-VALIDATE-AMOUNT NOW        HOA-028
002580*                      REJECTS ANYTHING NOT STRICTLY POSITIVE.   HOA-028
002600*    1998-11-09  PLM   Y2K -- EXPRQST-DATE WIDENED TO CCYYMMDD,  HOA-Y2K
002700*                      TXN-DATE ALREADY CCYYMMDD SINCE HOA-037.  HOA-Y2K
002800*    2003-09-30  KAT   REJECT MESSAGE NOW NAMES THE ORG/UNIT     HOA-034
002900*                      INSTEAD OF JUST A REJECT COUNT, PER       HOA-034
003000*                      TREASURER'S REQUEST.                      HOA-034
003010*    2010-06-15  KAT   THE INCOME SIDE THIS HEADER ALWAYS         HOA-048
003020*                      CLAIMED NEVER EXISTED -- EXPRQST NOW       HOA-048
003030*                      CARRIES EXQ-TXN-TYPE/EXQ-PAYMENT-TYPE AND  HOA-048
003040*                      2000-PROCESS-REQUESTS POSTS AN INCOME      HOA-048
003050*                      TRANSACTION WHEN ASKED.  ADVANCE-TYPE      HOA-048
003060*                      INCOME NOW CALLS HOACRD01 TO DEPOSIT THE   HOA-048
003070*                      AMOUNT TO THE UNIT'S CREDIT BALANCE        HOA-048
003080*                      INSTEAD OF JUST POSTING THE TRANSACTION.   HOA-048
003100******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT EXPRQST ASSIGN TO "EXPRQST"
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS WS-EXPRQST-STATUS.
004300     SELECT UNITS ASSIGN TO "UNITS"
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS WS-UNITS-STATUS.
004600     SELECT TRANSACT ASSIGN TO "TRANSACT"
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-TRANSACT-STATUS.
004810*    2010-06-15 KAT -- UNITCRD/CREDTXN ADDED FOR THE ADVANCE-     HOA-048
004820*    INCOME DEPOSIT PATH.  HOA-048.
004830     SELECT UNITCRD ASSIGN TO "UNITCRD"
004840         ORGANIZATION IS LINE SEQUENTIAL
004850         FILE STATUS IS WS-UNITCRD-STATUS.
004860     SELECT CREDTXN ASSIGN TO "CREDTXN"
004870         ORGANIZATION IS LINE SEQUENTIAL
004880         FILE STATUS IS WS-CREDTXN-STATUS.
004900     SELECT RPTFILE ASSIGN TO "RPTFILE"
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-RPTFILE-STATUS.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  EXPRQST
005500     LABEL RECORD IS STANDARD.
005600 01  EXPRQST-RECORD.
005700     05  EXQ-ORG-ID                  PIC X(08).
005800     05  EXQ-UNIT-ID                 PIC X(08).
005900     05  EXQ-CATEGORY                PIC X(20).
006000     05  EXQ-AMOUNT                  PIC S9(10)V99.
006100     05  EXQ-DISBURSED               PIC X(01).
006200     05  EXQ-DATE                    PIC 9(08).
006300     05  EXQ-DESCRIPTION             PIC X(30).
006310*    2010-06-15 KAT -- EXQ-TXN-TYPE/EXQ-PAYMENT-TYPE CARVED OUT OF
006320*    THE OLD RESERVED FILLER SO THIS SAME REQUEST DECK COULD
006330*    FINALLY CARRY THE INCOME SIDE OF THE JOB.  HOA-048.
006340     05  EXQ-TXN-TYPE                PIC X(07).
006350     05  EXQ-PAYMENT-TYPE            PIC X(07).
006400     05  FILLER                      PIC X(11).
006500 FD  UNITS
006600     LABEL RECORD IS STANDARD.
006700 01  UNIT-RECORD-IN.
006800     COPY HOA.UNIT.
006900 FD  TRANSACT
007000     LABEL RECORD IS STANDARD.
007100 01  TRANSACT-RECORD-OUT.
007200     COPY HOA.TRANSACT.
007210 FD  UNITCRD
007220     LABEL RECORD IS STANDARD.
007230 01  UNITCRD-RECORD.
007240     COPY HOA.UNITCRD.
007250 FD  CREDTXN
007260     LABEL RECORD IS STANDARD.
007270 01  CREDTXN-RECORD-OUT.
007280     COPY HOA.CREDTXN.
007300 FD  RPTFILE
007400     LABEL RECORD IS STANDARD.
007500 01  RPTFILE-RECORD               PIC X(132).
007600 WORKING-STORAGE SECTION.
007700 01  W-CURRENT-DATE-WORK.
007800     05  W-CURR-DATE-CCYYMMDD.
007900         10  W-CURR-DATE-CC          PIC 9(02).
008000         10  W-CURR-DATE-YY          PIC 9(02).
008100         10  W-CURR-DATE-MM          PIC 9(02).
008200         10  W-CURR-DATE-DD          PIC 9(02).
008300     05  W-CURR-TIME                 PIC 9(08).
008350     05  FILLER                      PIC X(01).
008400 01  W-CURR-DATE-SLASH REDEFINES W-CURRENT-DATE-WORK.
008500     05  W-SLASH-MM                  PIC 9(02).
008600     05  W-SLASH-DD                  PIC 9(02).
008700     05  W-SLASH-CCYY                PIC 9(04).
008800     05  FILLER                      PIC X(09).
008900 01  W-CURR-DATE-YYMMDD REDEFINES W-CURRENT-DATE-WORK.
009000     05  W-YY2                       PIC 9(02).
009100     05  W-MM2                       PIC 9(02).
009200     05  W-DD2                       PIC 9(02).
009300     05  FILLER                      PIC X(11).
009400 01  WS-EXPRQST-STATUS               PIC X(02).
009500     88  WS-EXPRQST-OK                   VALUE '00'.
009600     88  WS-EXPRQST-EOF                  VALUE '10'.
009700 01  WS-UNITS-STATUS                 PIC X(02).
009800     88  WS-UNITS-OK                     VALUE '00'.
009900     88  WS-UNITS-EOF                    VALUE '10'.
010000 01  WS-TRANSACT-STATUS              PIC X(02).
010010 01  WS-UNITCRD-STATUS               PIC X(02).
010020     88  WS-UNITCRD-EOF                  VALUE '10'.
010030 01  WS-CREDTXN-STATUS               PIC X(02).
010100 01  WS-RPTFILE-STATUS               PIC X(02).
010200 01  W-EOF-SWITCH                    PIC X(01)       VALUE 'N'.
010300     88  W-NO-MORE-REQUESTS              VALUE 'Y'.
010400 01  W-TXN-COUNT                     PIC S9(07)      COMP.
010500 01  W-REJECT-COUNT                  PIC S9(07)      COMP.
010600 01  W-SEQ                           PIC S9(07)      COMP.
010700 01  W-VALID-FLAG                    PIC X(01).
010800     88  W-AMOUNT-IS-VALID               VALUE 'Y'.
010900 01  W-UNIT-FOUND-FLAG               PIC X(01).
011000     88  W-UNIT-OK                       VALUE 'Y'.
011100 01  W-UNIT-TABLE.
011200     05  W-UNIT-ENTRY OCCURS 500 TIMES
011300             ASCENDING KEY IS W-UNIT-KEY
011400             INDEXED BY W-UNIT-IDX.
011500         10  W-UNIT-KEY              PIC X(16).
011600         10  W-UNIT-ACTIVE-SW        PIC X(01).
011650     05  FILLER                      PIC X(02).
011700 01  W-UNIT-TABLE-COUNT              PIC S9(05)      COMP.
011800 01  W-TXN-ID-WORK                   PIC 9(08).
011810 01  W-TXN-ID-SPLIT REDEFINES W-TXN-ID-WORK.
011820     05  W-TXN-ID-HI                 PIC 9(04).
011830     05  W-TXN-ID-LO                 PIC 9(04).
011900 01  W-MESSAGE-LINE                  PIC X(132).
011901*    2010-06-15 KAT -- UNITCRD WORK TABLE AND THE HOACRD01 CALL
011902*    WORK FIELDS, ADDED FOR THE ADVANCE-INCOME DEPOSIT PATH.
011903*    W-UCR-COUNT AND W-CUR-UCR-IDX ARE KEPT AT THE 77 LEVEL --
011904*    THEY ARE SCRATCH SUBSCRIPTS, NOT PART OF ANY GROUP.  HOA-048.
011905 77  W-UCR-COUNT                     PIC S9(05)      COMP.
011906 77  W-CUR-UCR-IDX                   PIC S9(05)      COMP.
011907 77  W-CTX-ID-SEQ                    PIC S9(07)      COMP.
011908 01  W-UCR-TABLE.
011909     05  W-UCR-ENTRY OCCURS 1000 TIMES INDEXED BY W-UCR-IDX.
011910     10  TUC-ORG-ID                  PIC X(08).
011911     10  TUC-UNIT-ID                 PIC X(08).
011912     10  TUC-BALANCE                 PIC S9(10)V99.
011913     05  FILLER                      PIC X(02).
011914 01  W-CTX-ID-WORK                   PIC 9(08).
011915 01  W-CRD-CALL-WORK.
011916     05  W-CRD-CALL-OP-CODE          PIC X(08).
011917         88  W-CRD-CALL-OP-ADD           VALUE 'ADD     '.
011918     05  W-CRD-CALL-CURR-BALANCE     PIC S9(10)V99.
011919     05  W-CRD-CALL-AMOUNT           PIC S9(10)V99.
011920     05  W-CRD-CALL-NEW-BALANCE      PIC S9(10)V99.
011921     05  W-CRD-CALL-LEDGER-TYPE      PIC X(14).
011922     05  W-CRD-CALL-REFUSED          PIC X(01).
011923         88  W-CRD-CALL-WAS-REFUSED      VALUE 'Y'.
011924     05  FILLER                      PIC X(05).
012000 PROCEDURE DIVISION.
012100 0000-MAIN.
012200     PERFORM 1000-INITIALIZE THRU 1000-EXIT
012300     PERFORM 2000-PROCESS-REQUESTS THRU 2000-EXIT
012400         UNTIL W-NO-MORE-REQUESTS
012500     PERFORM 8000-WRITE-SUMMARY THRU 8000-EXIT
012600     PERFORM 9000-TERMINATE THRU 9000-EXIT
012700     STOP RUN.
012800 1000-INITIALIZE.
012900     MOVE ZERO TO W-TXN-COUNT W-REJECT-COUNT W-SEQ
013100     MOVE ZERO TO W-UNIT-TABLE-COUNT
013110     MOVE ZERO TO W-UCR-COUNT W-CTX-ID-SEQ
013200     OPEN INPUT EXPRQST
013300     OPEN INPUT UNITS
013400     OPEN EXTEND TRANSACT
013410     OPEN INPUT UNITCRD
013420     OPEN EXTEND CREDTXN
013500     OPEN OUTPUT RPTFILE
013600     PERFORM 1100-LOAD-UNIT-TABLE THRU 1100-EXIT
013610     PERFORM 1200-LOAD-UNITCRD-TABLE THRU 1200-EXIT
013620     CLOSE UNITCRD
013700     READ EXPRQST
013800         AT END MOVE 'Y' TO W-EOF-SWITCH
013900     END-READ
014000 1000-EXIT.
014100     EXIT.
014200 1100-LOAD-UNIT-TABLE.
014300     PERFORM 1110-READ-UNIT THRU 1110-EXIT
014400     PERFORM 1120-ADD-ONE-UNIT THRU 1120-EXIT
014500         UNTIL WS-UNITS-EOF
014600 1100-EXIT.
014700     EXIT.
014701 1120-ADD-ONE-UNIT.
014702     ADD 1 TO W-UNIT-TABLE-COUNT
014703     MOVE UNIT-ORG-ID IN UNIT-RECORD-IN TO
014704         W-UNIT-KEY (W-UNIT-TABLE-COUNT) (1:8)
014705     MOVE UNIT-ID IN UNIT-RECORD-IN TO
014706         W-UNIT-KEY (W-UNIT-TABLE-COUNT) (9:8)
014707     MOVE UNIT-ACTIVE IN UNIT-RECORD-IN TO
014708         W-UNIT-ACTIVE-SW (W-UNIT-TABLE-COUNT)
014709     PERFORM 1110-READ-UNIT THRU 1110-EXIT
014710 1120-EXIT.
014711     EXIT.
015600 1110-READ-UNIT.
015700     READ UNITS
015800         AT END SET WS-UNITS-EOF TO TRUE
015900     END-READ
016000 1110-EXIT.
016100     EXIT.
016101 1200-LOAD-UNITCRD-TABLE.
016102     PERFORM 1210-READ-UCR THRU 1210-EXIT
016103     PERFORM 1220-ADD-ONE-UCR THRU 1220-EXIT
016104         UNTIL WS-UNITCRD-EOF
016105 1200-EXIT.
016106     EXIT.
016107 1210-READ-UCR.
016108     READ UNITCRD
016109         AT END SET WS-UNITCRD-EOF TO TRUE
016110     END-READ
016111 1210-EXIT.
016112     EXIT.
016113 1220-ADD-ONE-UCR.
016114     ADD 1 TO W-UCR-COUNT
016115     MOVE UCR-ORG-ID TO TUC-ORG-ID (W-UCR-COUNT)
016116     MOVE UCR-UNIT-ID TO TUC-UNIT-ID (W-UCR-COUNT)
016117     MOVE UCR-BALANCE TO TUC-BALANCE (W-UCR-COUNT)
016118     PERFORM 1210-READ-UCR THRU 1210-EXIT
016119 1220-EXIT.
016120     EXIT.
016200 2000-PROCESS-REQUESTS.
016300     ADD 1 TO W-SEQ
016310*    2010-06-15 KAT -- AN EXPRQST CARD WITH EXQ-TXN-TYPE STILL
016320*    BLANK IS AN OLD-FORMAT REQUEST DECK THAT PREDATES HOA-048 --
016330*    DEFAULT IT TO EXPENSE SO NOTHING ON THE OLD DECKS CHANGES.
016340     IF EXQ-TXN-TYPE = SPACES
016350         MOVE 'EXPENSE' TO EXQ-TXN-TYPE
016360     END-IF
016400     PERFORM 2100-VALIDATE-AMOUNT THRU 2100-EXIT
016500     IF W-AMOUNT-IS-VALID
016510         IF EXQ-TXN-TYPE = 'INCOME '
016520*            INCOME HAS NO UNIT-ACTIVE REQUIREMENT IN THE SPEC --
016530*            EXPENSE IS THE ONLY SIDE THAT NEEDS AN ACTIVE UNIT.
016540             MOVE 'Y' TO W-UNIT-FOUND-FLAG
016550         ELSE
016560             PERFORM 2200-VALIDATE-UNIT THRU 2200-EXIT
016570         END-IF
016580     END-IF
016800     IF W-AMOUNT-IS-VALID AND W-UNIT-OK
016900         PERFORM 2300-WRITE-TRANSACTION THRU 2300-EXIT
016910         IF EXQ-TXN-TYPE = 'INCOME ' AND EXQ-PAYMENT-TYPE = 'ADVANCE'
016920             PERFORM 2600-ADD-CREDIT-DEPOSIT THRU 2600-EXIT
016930         END-IF
017000         ADD 1 TO W-TXN-COUNT
017100     ELSE
017200         PERFORM 2400-WRITE-REJECT THRU 2400-EXIT
017300         ADD 1 TO W-REJECT-COUNT
017400     END-IF
017500     READ EXPRQST
017600         AT END MOVE 'Y' TO W-EOF-SWITCH
017700     END-READ
017800 2000-EXIT.
017900     EXIT.
018000 2100-VALIDATE-AMOUNT.
018100*    AMOUNT MUST BE STRICTLY POSITIVE.  A ZERO OR NEGATIVE EXQ-
018150*    AMOUNT GOT THROUGH AS A DATA-ENTRY TYPO BACK IN '96 AND
018160*    POSTED AS A VALID ZERO-DOLLAR CHARGE.  HOA-028.
018200     MOVE 'N' TO W-VALID-FLAG
018300     IF EXQ-AMOUNT > ZERO
018400         MOVE 'Y' TO W-VALID-FLAG
018500     END-IF
018600 2100-EXIT.
018700     EXIT.
018800 2200-VALIDATE-UNIT.
018900     MOVE 'Y' TO W-UNIT-FOUND-FLAG
019000     IF EXQ-UNIT-ID = SPACES
019100         GO TO 2200-EXIT
019200     END-IF
019300     MOVE 'N' TO W-UNIT-FOUND-FLAG
019400     SET W-UNIT-IDX TO 1
019500     SEARCH W-UNIT-ENTRY
019600         AT END
019700             CONTINUE
019800         WHEN W-UNIT-KEY (W-UNIT-IDX) (1:8) = EXQ-ORG-ID
019900              AND W-UNIT-KEY (W-UNIT-IDX) (9:8) = EXQ-UNIT-ID
020000             IF W-UNIT-ACTIVE-SW (W-UNIT-IDX) = 'Y'
020100                 MOVE 'Y' TO W-UNIT-FOUND-FLAG
020200             END-IF
020300     END-SEARCH
020400 2200-EXIT.
020500     EXIT.
020600 2300-WRITE-TRANSACTION.
020700     MOVE SPACES TO TRANSACT-RECORD-OUT
020800     COMPUTE W-TXN-ID-WORK = W-SEQ
020900     MOVE W-TXN-ID-WORK TO TXN-ID
021000     MOVE EXQ-ORG-ID TO TXN-ORG-ID
021100     MOVE EXQ-UNIT-ID TO TXN-UNIT-ID
021110*    2010-06-15 KAT -- TXN-TYPE/TXN-PAYMENT-TYPE NOW FOLLOW THE
021120*    REQUEST CARD INSTEAD OF BEING HARD-CODED TO EXPENSE.  HOA-048.
021130     MOVE EXQ-TXN-TYPE TO TXN-TYPE
021140     MOVE 'POSTED   ' TO TXN-STATUS
021150     IF TXN-TYPE-INCOME
021160         IF EXQ-PAYMENT-TYPE = 'ADVANCE'
021170             MOVE 'ADVANCE' TO TXN-PAYMENT-TYPE
021180         ELSE
021190             MOVE 'EXACT  ' TO TXN-PAYMENT-TYPE
021200         END-IF
021210     ELSE
021220         MOVE SPACES TO TXN-PAYMENT-TYPE
021230     END-IF
021500     MOVE EXQ-AMOUNT TO TXN-GROSS-AMOUNT
021600     MOVE EXQ-AMOUNT TO TXN-NET-AMOUNT
021700     MOVE EXQ-CATEGORY TO TXN-CATEGORY
021800     MOVE SPACES TO TXN-PAYER-NAME
021900     MOVE EXQ-DISBURSED TO TXN-DISBURSED
022000     MOVE EXQ-DATE TO TXN-DATE
022100     MOVE EXQ-DESCRIPTION TO TXN-DESCRIPTION
022200     WRITE TRANSACT-RECORD-OUT
022300 2300-EXIT.
022400     EXIT.
022500 2400-WRITE-REJECT.
022600     MOVE SPACES TO W-MESSAGE-LINE
022700     STRING 'REJECTED  ORG=' EXQ-ORG-ID ' UNIT=' EXQ-UNIT-ID
022800         ' AMOUNT MUST BE POSITIVE OR UNIT INACTIVE'
022900         DELIMITED BY SIZE INTO W-MESSAGE-LINE
023000     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
023100 2400-EXIT.
023200     EXIT.
023210*    2010-06-15 KAT -- ADVANCE-TYPE INCOME DOES NOT POST AS A
023220*    DUES PAYMENT.  IT IS DEPOSITED TO THE UNIT'S UNITCRD CREDIT
023230*    BALANCE VIA HOACRD01, THE SAME SUBPROGRAM HOABIL01 CALLS TO
023240*    DEDUCT CREDIT -- SEE HOABIL01'S 2600-CREDIT-AUTO-APPLY.
023250*    HOA-048.
023260 2600-ADD-CREDIT-DEPOSIT.
023270     PERFORM 2610-FIND-OR-ADD-UCR THRU 2610-EXIT
023280     MOVE 'ADD     ' TO W-CRD-CALL-OP-CODE
023290     MOVE TUC-BALANCE (W-CUR-UCR-IDX) TO W-CRD-CALL-CURR-BALANCE
023300     MOVE EXQ-AMOUNT TO W-CRD-CALL-AMOUNT
023310     CALL 'HOACRD01' USING W-CRD-CALL-OP-CODE
023320                           W-CRD-CALL-CURR-BALANCE
023330                           W-CRD-CALL-AMOUNT
023340                           W-CRD-CALL-NEW-BALANCE
023350                           W-CRD-CALL-LEDGER-TYPE
023360                           W-CRD-CALL-REFUSED
023370     IF W-CRD-CALL-WAS-REFUSED
023380         GO TO 2600-EXIT
023390     END-IF
023400     MOVE W-CRD-CALL-NEW-BALANCE TO TUC-BALANCE (W-CUR-UCR-IDX)
023410     ADD 1 TO W-CTX-ID-SEQ
023420     MOVE W-CTX-ID-SEQ TO W-CTX-ID-WORK
023430     MOVE SPACES TO CREDTXN-RECORD-OUT
023440     MOVE W-CTX-ID-WORK TO CTX-ID
023450     MOVE EXQ-UNIT-ID TO CTX-UNIT-ID
023460     MOVE W-CRD-CALL-LEDGER-TYPE TO CTX-TYPE
023470*    DEPOSITS POST POSITIVE -- ONLY THE DUES-SIDE DEDUCTION IN
023480*    HOABIL01 NEGATES CTX-AMOUNT.
023490     MOVE W-CRD-CALL-AMOUNT TO CTX-AMOUNT
023500     MOVE W-CRD-CALL-NEW-BALANCE TO CTX-BALANCE-AFTER
023510     MOVE 'ADVANCE INCOME DEPOSIT' TO CTX-DESCRIPTION
023520     WRITE CREDTXN-RECORD-OUT
023530 2600-EXIT.
023540     EXIT.
023550 2610-FIND-OR-ADD-UCR.
023560     MOVE ZERO TO W-CUR-UCR-IDX
023570     MOVE 1 TO W-UCR-IDX
023580     PERFORM 2620-TEST-ONE-UCR THRU 2620-EXIT
023590         UNTIL W-UCR-IDX > W-UCR-COUNT
023600             OR W-CUR-UCR-IDX NOT = ZERO
023610     IF W-CUR-UCR-IDX NOT = ZERO
023620         GO TO 2610-EXIT
023630     END-IF
023640     ADD 1 TO W-UCR-COUNT
023650     MOVE EXQ-ORG-ID TO TUC-ORG-ID (W-UCR-COUNT)
023660     MOVE EXQ-UNIT-ID TO TUC-UNIT-ID (W-UCR-COUNT)
023670     MOVE ZERO TO TUC-BALANCE (W-UCR-COUNT)
023680     MOVE W-UCR-COUNT TO W-CUR-UCR-IDX
023690 2610-EXIT.
023700     EXIT.
023710 2620-TEST-ONE-UCR.
023720     IF TUC-ORG-ID (W-UCR-IDX) = EXQ-ORG-ID
023730             AND TUC-UNIT-ID (W-UCR-IDX) = EXQ-UNIT-ID
023740         MOVE W-UCR-IDX TO W-CUR-UCR-IDX
023750     END-IF
023760     ADD 1 TO W-UCR-IDX
023770 2620-EXIT.
023780     EXIT.
023790 8000-WRITE-SUMMARY.
023800     MOVE SPACES TO W-MESSAGE-LINE
023810     STRING 'HOATXN01 RUN TOTALS -- POSTED=' W-TXN-COUNT
023820         ' REJECTED=' W-REJECT-COUNT
023830         DELIMITED BY SIZE INTO W-MESSAGE-LINE
023840     WRITE RPTFILE-RECORD FROM W-MESSAGE-LINE
023850 8000-EXIT.
023860     EXIT.
023870 9000-TERMINATE.
023880*    2010-06-15 KAT -- UNITCRD IS REWRITTEN FROM THE IN-MEMORY
023890*    TABLE AT END OF JOB, THE SAME PATTERN HOABIL01'S
023900*    7000-REWRITE-MASTERS USES.  CREDTXN CLOSES WITH TRANSACT.
023910*    HOA-048.
023920     PERFORM 9100-REWRITE-UNITCRD THRU 9100-EXIT
023930     CLOSE EXPRQST UNITS TRANSACT CREDTXN RPTFILE
023940 9000-EXIT.
023950     EXIT.
023960 9100-REWRITE-UNITCRD.
023970     OPEN OUTPUT UNITCRD
023980     MOVE 1 TO W-UCR-IDX
023990     PERFORM 9110-WRITE-ONE-UCR THRU 9110-EXIT
024000         UNTIL W-UCR-IDX > W-UCR-COUNT
024010     CLOSE UNITCRD
024020 9100-EXIT.
024030     EXIT.
024040 9110-WRITE-ONE-UCR.
024050     MOVE SPACES TO UNITCRD-RECORD
024060     MOVE TUC-ORG-ID (W-UCR-IDX) TO UCR-ORG-ID
024070     MOVE TUC-UNIT-ID (W-UCR-IDX) TO UCR-UNIT-ID
024080     MOVE TUC-BALANCE (W-UCR-IDX) TO UCR-BALANCE
024090     WRITE UNITCRD-RECORD
024100     ADD 1 TO W-UCR-IDX
024110 9110-EXIT.
024120     EXIT.
